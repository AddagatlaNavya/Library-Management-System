000100*****************************************************************
000110*                       C I R B K T B                           *
000120*****************************************************************
000130*BOOK-TABLE - IN-MEMORY COPY OF BOOKMAST FOR THE DURATION OF THE
000140*RUN.  CIRDRIVE LOADS IT ONCE IN A100-LOAD-BOOKMAST AND PASSES IT
000150*BY REFERENCE TO EVERY CALLED ROUTINE THAT NEEDS TO LOOK UP OR
000160*CHANGE A BOOK - NOBODY ELSE RE-READS BOOKMAST DURING THE RUN.
000170*****************************************************************
000180*
000190*AMENDMENT HISTORY:
000200*****************************************************************
000210*LIB0029 - RHOLLIS - 22/08/1989 - ORIGINAL BOOK TABLE (400 ENTRY).
000220*LIB0088 - NSAGAYA - 22/01/2004 - RAISE CAPACITY TO 2000 ENTRIES
000230*          FOR THE CONSOLIDATED COUNTY CATALOGUE.
000240*LIB0097 - NSAGAYA - 09/06/2004 - ADD BT-ISBN-PARTS AND BT-PUB-YEAR-X
000250*          REDEFINES TO MATCH THE SAME VIEWS ALREADY ON THE BOOKMAST
000260*          COPYBOOK (CIRBOOK) - THE OVERNIGHT EXTRACT JOBS THAT WALK
000270*          THIS TABLE NEED THE SAME BREAKDOWN THE MASTER FILE GIVES.
000280*****************************************************************
000290*
000300 01  BOOK-TABLE.
000310     05  WK-N-BOOK-COUNT            PIC 9(05) COMP.
000320     05  BOOK-TAB-ENTRY OCCURS 2000 TIMES
000330                         INDEXED BY BK-IDX.
000340         10  BT-ISBN                 PIC X(17).
000350         10  BT-ISBN-PARTS REDEFINES BT-ISBN.
000360             15  BT-ISBN-PREFIX      PIC X(14).
000370             15  BT-ISBN-CHECK       PIC X(03).
000380         10  BT-TITLE                PIC X(40).
000390         10  BT-AUTHOR                PIC X(30).
000400         10  BT-PUB-YEAR              PIC 9(04).
000410         10  BT-PUB-YEAR-X REDEFINES BT-PUB-YEAR
000420                                      PIC X(04).
000430         10  BT-STATUS                PIC X(01).
000440         10  BT-BRANCH-ID             PIC X(05).
000450         10  FILLER                   PIC X(23).
