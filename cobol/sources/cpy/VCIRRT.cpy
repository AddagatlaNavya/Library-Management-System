000100*LINKAGE RECORD FOR CALL TO CIRVRT - RETURN (TXN-TYPE "RT").
000110*------------------------------------------------------------------
000120*LIB0035 - RHOLLIS - 22/08/1989 - ORIGINAL RETURN LINKAGE.
000130*LIB0068 - TOYELAR - 03/09/1998 - ADD WK-C-VRT-NEW-STATUS OUTPUT
000140*          SO CIRDRIVE DOES NOT HAVE TO RE-INSPECT THE WAITLIST
000150*          TO FIND OUT WHETHER THE BOOK CAME BACK RESERVED.
000160*LIB0118 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER.
000170*------------------------------------------------------------------
000180*
000190 01  WK-C-VRT-RECORD.
000200     05  WK-C-VRT-INPUT.
000210         10  WK-C-VRT-ISBN           PIC X(17).
000220         10  WK-C-VRT-PATRON-ID      PIC X(05).
000230         10  WK-C-VRT-BRANCH-ID      PIC X(05).
000240         10  WK-C-VRT-TXN-DATE       PIC 9(08).
000250     05  WK-C-VRT-OUTPUT.
000260         10  WK-C-VRT-NEW-STATUS     PIC X(01).
000270         10  WK-C-VRT-STATUS         PIC X(02).
000280         10  WK-C-VRT-REASON         PIC X(24).
000290     05  FILLER                      PIC X(04).
