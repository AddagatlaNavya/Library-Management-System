000100*LINKAGE RECORD FOR CALL TO CIRSRCH - BOOK SEARCH INQUIRY.
000110*------------------------------------------------------------------
000120*LIB0055 - DPARMAR - 18/05/1994 - ORIGINAL SEARCH LINKAGE, WRITTEN
000130*          FOR THE BRANCH COUNTER INQUIRY SCREEN, RE-USED HERE
000140*          FOR THE BATCH LISTING.
000150*LIB0104 - NSAGAYA - 09/06/2004 - ADD WK-C-VSR-QUERY-R REDEFINE SO
000160*          A FUTURE RANGE-SEARCH JOB CAN PULL THE FIRST FOUR BYTES
000170*          OF THE QUERY FIELD AS A YEAR WITHOUT REFERENCE
000180*          MODIFICATION - NOT YET CALLED FROM THIS ROUTINE.
000190*------------------------------------------------------------------
000200*
000210 01  WK-C-VSR-RECORD.
000220     05  WK-C-VSR-INPUT.
000230         10  WK-C-VSR-TYPE           PIC X(05).
000240             88  WK-C-VSR-BY-TITLE            VALUE "TITLE".
000250             88  WK-C-VSR-BY-AUTHOR           VALUE "AUTHR".
000260             88  WK-C-VSR-BY-ISBN             VALUE "ISBN ".
000270             88  WK-C-VSR-BY-YEAR             VALUE "YEAR ".
000280         10  WK-C-VSR-QUERY          PIC X(40).
000290         10  WK-C-VSR-QUERY-R REDEFINES WK-C-VSR-QUERY.
000300             15  WK-C-VSR-QUERY-YEAR   PIC X(04).
000310             15  FILLER                PIC X(36).
000320     05  WK-C-VSR-OUTPUT.
000330         10  WK-C-VSR-MATCH-COUNT    PIC 9(05) COMP.
000340         10  WK-C-VSR-RESULT OCCURS 50 TIMES
000350                             INDEXED BY SR-IDX.
000360             15  WK-C-VSR-R-ISBN      PIC X(17).
000370             15  WK-C-VSR-R-TITLE     PIC X(40).
000380             15  WK-C-VSR-R-AUTHOR    PIC X(30).
000390             15  WK-C-VSR-R-YEAR      PIC 9(04).
