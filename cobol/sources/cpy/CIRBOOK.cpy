000100*****************************************************************
000110*                       C I R B O O K                           *
000120*****************************************************************
000130*RECORD LAYOUT FOR FILE BOOKMAST - BOOK INVENTORY MASTER
000140*ONE OCCURRENCE PER TITLE HELD BY THE SYSTEM.  MASTER IS KEPT
000150*IN ISBN SEQUENCE ON BOOKMAST AND IS ALSO LOADED INTO THE
000160*BOOK-TABLE WORKING STORAGE ARRAY (SEE CIRTABS) BY CIRDRIVE.
000170*****************************************************************
000180*
000190*AMENDMENT HISTORY:
000200*****************************************************************
000210*LIB0001 - RHOLLIS - 14/03/1987 - ORIGINAL BOOK MASTER LAYOUT
000220*          FOR THE CIRCULATION REWRITE.
000230*LIB0037 - DPARMAR - 02/11/1991 - ADD BOOK-BRANCH-ID SO A TITLE
000240*          CAN BE TRACKED ACROSS BRANCHES AFTER A TRANSFER.
000250*LIB0058 - TOYELAR - 19/06/1996 - ADD BOOK-ISBN-PARTS REDEFINE
000260*          FOR THE NEW PREFIX/CHECK-DIGIT VALIDATION JOB.
000270*****************************************************************
000280*
000290 01  CIRBOOK-RECORD.
000300     05  BOOK-ISBN                  PIC X(17).
000310     05  BOOK-ISBN-PARTS REDEFINES BOOK-ISBN.
000320         10  BOOK-ISBN-PREFIX        PIC X(14).
000330         10  BOOK-ISBN-CHECK         PIC X(03).
000340     05  BOOK-TITLE                 PIC X(40).
000350     05  BOOK-AUTHOR                PIC X(30).
000360     05  BOOK-PUB-YEAR              PIC 9(04).
000370     05  BOOK-PUB-YEAR-X REDEFINES BOOK-PUB-YEAR
000380                                    PIC X(04).
000390     05  BOOK-STATUS                PIC X(01).
000400         88  BOOK-AVAILABLE                  VALUE "A".
000410         88  BOOK-CHECKED-OUT                VALUE "C".
000420         88  BOOK-RESERVED                   VALUE "R".
000430         88  BOOK-IN-TRANSIT                 VALUE "T".
000440     05  BOOK-BRANCH-ID             PIC X(05).
000450     05  FILLER                     PIC X(23).
