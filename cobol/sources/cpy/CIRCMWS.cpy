000100*****************************************************************
000110*                       C I R C M W S                           *
000120*****************************************************************
000130*COMMON WORK AREA - FILE STATUS CONDITION NAMES AND RUN-WIDE
000140*CONSTANTS SHARED BY CIRDRIVE AND EVERY CALLED CIRCULATION
000150*ROUTINE.  COPY THIS INTO WORKING-STORAGE OF EVERY PROGRAM THAT
000160*OPENS A FILE OR NEEDS THE CIRCULATION POLICY CONSTANTS.
000170*****************************************************************
000180*
000190*AMENDMENT HISTORY:
000200*****************************************************************
000210*LIB0007 - RHOLLIS - 14/03/1987 - ORIGINAL COMMON WORK AREA.
000220*LIB0061 - TOYELAR - 19/06/1996 - ADD WK-C-MAX-CHECKOUTS AND
000230*          WK-C-LOAN-PERIOD SO THE 5-BOOK / 14-DAY POLICY LIVES
000240*          IN ONE PLACE INSTEAD OF BEING A LITERAL IN EVERY CALL.
000250*****************************************************************
000260*
000270 01  WK-C-COMMON-AREA.
000280     05  WK-C-FILE-STATUS           PIC X(02).
000290         88  WK-C-SUCCESSFUL                 VALUE "00".
000300         88  WK-C-END-OF-FILE                VALUE "10".
000310         88  WK-C-RECORD-NOT-FOUND           VALUE "23".
000320         88  WK-C-DUPLICATE-KEY              VALUE "22".
000330     05  WK-C-MAX-CHECKOUTS         PIC 9(02) VALUE 05.
000340     05  WK-C-LOAN-PERIOD           PIC 9(02) VALUE 14.
000350     05  WK-C-RECOMMEND-LIMIT       PIC 9(02) VALUE 03.
000360     05  FILLER                     PIC X(20).
