000100*****************************************************************
000110*                       C I R T R A N                           *
000120*****************************************************************
000130*RECORD LAYOUT FOR FILE TRANFILE - DAILY CIRCULATION TRANSACTION
000140*INPUT.  ONE RECORD PER CIRCULATION EVENT SUBMITTED FOR TODAY'S
000150*RUN.  FILE IS IN TRANSACTION-DATE ORDER; CIRDRIVE READS IT
000160*SEQUENTIALLY AND BRANCHES ON TXN-TYPE.
000170*****************************************************************
000180*
000190*AMENDMENT HISTORY:
000200*****************************************************************
000210*LIB0003 - RHOLLIS - 14/03/1987 - ORIGINAL TRANSACTION LAYOUT -
000220*          CHECKOUT AND RETURN ONLY.
000230*LIB0019 - RHOLLIS - 22/08/1989 - ADD RS/CX RESERVATION CODES.
000240*LIB0044 - DPARMAR - 30/04/1992 - ADD TR TRANSFER CODE AND THE
000250*          TXN-TO-BRANCH-ID DESTINATION FIELD.
000260*LIB0072 - TOYELAR - 11/12/1998 - ADD AB/AP MAINTENANCE CODES SO
000270*          NEW BOOKS AND PATRONS FLOW THROUGH THE SAME DAILY
000280*          TRANSACTION FILE INSTEAD OF A SEPARATE ONLINE SCREEN.
000290*          (Y2K REVIEW - TXN-DATE CONFIRMED FULL 4-DIGIT CCYY.)
000300*LIB0093 - NSAGAYA - 02/06/2004 - ADD TXN-TYPE-X REDEFINE USED BY
000310*          THE NEW EDIT RUN THAT CHECKS THE CODE A BYTE AT A TIME.
000320*****************************************************************
000330*
000340 01  CIRTRAN-RECORD.
000350     05  TXN-DATE                   PIC 9(08).
000360     05  TXN-TYPE                   PIC X(02).
000370     05  TXN-TYPE-X REDEFINES TXN-TYPE.
000380         10  TXN-TYPE-1              PIC X(01).
000390         10  TXN-TYPE-2              PIC X(01).
000400     05  TXN-ISBN                   PIC X(17).
000410     05  TXN-PATRON-ID              PIC X(05).
000420     05  TXN-BRANCH-ID              PIC X(05).
000430     05  TXN-TO-BRANCH-ID           PIC X(05).
000440     05  FILLER                     PIC X(18).
