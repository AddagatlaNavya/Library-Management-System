000100*****************************************************************
000110*                       C I R H I T B                           *
000120*****************************************************************
000130*HIST-TABLE - IN-MEMORY COPY OF HISTFILE FOR THE DURATION OF THE
000140*RUN.  LOADED ONCE BY CIRDRIVE (A300-LOAD-HISTFILE).  CIRVCO ADDS
000150*AN ENTRY ON CHECKOUT; CIRVRT CLOSES ONE OUT ON RETURN; CIRRCMD
000160*SCANS IT TO SCORE RECOMMENDATIONS.
000170*****************************************************************
000180*
000190*AMENDMENT HISTORY:
000200*****************************************************************
000210*LIB0044 - DPARMAR - 30/04/1992 - ORIGINAL HISTORY TABLE, ADDED
000220*          WHEN RETURN PROCESSING MOVED IN-MEMORY.
000230*LIB0088 - NSAGAYA - 22/01/2004 - RAISE CAPACITY TO 5000 ENTRIES.
000240*LIB0100 - NSAGAYA - 09/06/2004 - ADD HT-ISBN-PARTS AND
000250*          HT-CHECKOUT-DATE-X REDEFINES - SAME REASONING AS THE
000260*          LIB0097 CHANGE TO CIRBKTB, THIS TIME FOR THE BORROWING
000270*          HISTORY EXTRACT.
000280*****************************************************************
000290*
000300 01  HIST-TABLE.
000310     05  WK-N-HIST-COUNT            PIC 9(05) COMP.
000320     05  HIST-TAB-ENTRY OCCURS 5000 TIMES
000330                         INDEXED BY HS-IDX.
000340         10  HT-PATRON-ID            PIC X(05).
000350         10  HT-ISBN                 PIC X(17).
000360         10  HT-ISBN-PARTS REDEFINES HT-ISBN.
000370             15  HT-ISBN-PREFIX      PIC X(14).
000380             15  HT-ISBN-CHECK       PIC X(03).
000390         10  HT-CHECKOUT-DATE        PIC 9(08).
000400         10  HT-CHECKOUT-DATE-X REDEFINES HT-CHECKOUT-DATE
000410                                     PIC X(08).
000420         10  HT-RETURN-DATE          PIC 9(08).
000430         10  HT-RETURNED-FLAG        PIC X(01).
000440         10  FILLER                  PIC X(11).
