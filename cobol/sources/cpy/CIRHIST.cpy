000100*****************************************************************
000110*                       C I R H I S T                           *
000120*****************************************************************
000130*RECORD LAYOUT FOR FILE HISTFILE - BORROWING HISTORY
000140*ONE OCCURRENCE PER CHECKOUT EVER MADE BY A PATRON, OPEN OR
000150*CLOSED.  KEPT IN PATRON-ID / CHECKOUT-DATE ORDER AND LOADED
000160*INTO THE HIST-TABLE WORKING STORAGE ARRAY BY CIRDRIVE.  THE
000170*RETURN TRANSACTION UPDATES THE OLDEST OPEN ENTRY FOR THE ISBN.
000180*****************************************************************
000190*
000200*AMENDMENT HISTORY:
000210*****************************************************************
000220*LIB0004 - RHOLLIS - 14/03/1987 - ORIGINAL HISTORY LAYOUT.
000230*LIB0052 - DPARMAR - 18/05/1994 - ADD HIS-RETURNED-FLAG - PRIOR
000240*          RELEASES TESTED HIS-RETURN-DATE = ZERO, WHICH BROKE
000250*          WHEN A SITE TRIED BACK-DATING A RETURN TO DAY ONE.
000260*****************************************************************
000270*
000280 01  CIRHIST-RECORD.
000290     05  HIS-PATRON-ID              PIC X(05).
000300     05  HIS-ISBN                   PIC X(17).
000310     05  HIS-CHECKOUT-DATE          PIC 9(08).
000320     05  HIS-RETURN-DATE            PIC 9(08).
000330     05  HIS-RETURN-DATE-X REDEFINES HIS-RETURN-DATE
000340                                    PIC X(08).
000350     05  HIS-RETURNED-FLAG          PIC X(01).
000360         88  HIS-RETURNED                    VALUE "Y".
000370         88  HIS-NOT-RETURNED                 VALUE "N".
000380     05  FILLER                     PIC X(11).
