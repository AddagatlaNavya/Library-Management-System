000100*LINKAGE RECORD FOR CALL TO CIRVCO - CHECKOUT (TXN-TYPE "CO").
000110*------------------------------------------------------------------
000120*LIB0034 - RHOLLIS - 22/08/1989 - ORIGINAL CHECKOUT LINKAGE.
000130*LIB0063 - TOYELAR - 19/06/1996 - ADD WK-C-VCO-DUE-DATE OUTPUT -
000140*          CIRRPT NEEDED IT TO FLAG OVERDUES WITHOUT RE-DERIVING.
000150*LIB0116 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER.
000160*------------------------------------------------------------------
000170*
000180 01  WK-C-VCO-RECORD.
000190     05  WK-C-VCO-INPUT.
000200         10  WK-C-VCO-ISBN           PIC X(17).
000210         10  WK-C-VCO-PATRON-ID      PIC X(05).
000220         10  WK-C-VCO-BRANCH-ID      PIC X(05).
000230         10  WK-C-VCO-TXN-DATE       PIC 9(08).
000240     05  WK-C-VCO-OUTPUT.
000250         10  WK-C-VCO-DUE-DATE       PIC 9(08).
000260         10  WK-C-VCO-STATUS         PIC X(02).
000270         10  WK-C-VCO-REASON         PIC X(24).
000280     05  FILLER                      PIC X(04).
