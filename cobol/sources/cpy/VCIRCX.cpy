000100*LINKAGE RECORD FOR CALL TO CIRVCX - CANCEL RESERVATION (TXN-TYPE
000110*"CX").
000120*------------------------------------------------------------------
000130*LIB0038 - RHOLLIS - 22/08/1989 - ORIGINAL CANCEL LINKAGE.
000140*LIB0103 - NSAGAYA - 09/06/2004 - ADD WK-C-VCX-ISBN-PARTS REDEFINE,
000150*          SAME PREFIX/CHECK-DIGIT VIEW AS THE BOOKMAST COPYBOOK.
000160*LIB0124 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER.
000170*------------------------------------------------------------------
000180*
000190 01  WK-C-VCX-RECORD.
000200     05  WK-C-VCX-INPUT.
000210         10  WK-C-VCX-ISBN           PIC X(17).
000220         10  WK-C-VCX-ISBN-PARTS REDEFINES WK-C-VCX-ISBN.
000230             15  WK-C-VCX-ISBN-PREFIX  PIC X(14).
000240             15  WK-C-VCX-ISBN-CHECK   PIC X(03).
000250         10  WK-C-VCX-PATRON-ID      PIC X(05).
000260     05  WK-C-VCX-OUTPUT.
000270         10  WK-C-VCX-STATUS         PIC X(02).
000280         10  WK-C-VCX-REASON         PIC X(24).
000290     05  FILLER                      PIC X(04).
