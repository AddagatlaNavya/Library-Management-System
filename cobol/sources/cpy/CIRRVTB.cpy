000100*****************************************************************
000110*                       C I R R V T B                           *
000120*****************************************************************
000130*RSV-TABLE - IN-MEMORY COPY OF RSVFILE (THE WAITLIST) FOR THE
000140*DURATION OF THE RUN.  LOADED ONCE BY CIRDRIVE (A400-LOAD-RSVFILE).
000150*CIRVRS APPENDS, CIRVCX REMOVES AND RESEQUENCES, CIRVRT MARKS THE
000160*HEAD ENTRY NOTIFIED, CIRVCO REMOVES THE HEAD ENTRY ON FULFILMENT.
000170*****************************************************************
000180*
000190*AMENDMENT HISTORY:
000200*****************************************************************
000210*LIB0044 - DPARMAR - 30/04/1992 - ORIGINAL WAITLIST TABLE.
000220*LIB0088 - NSAGAYA - 22/01/2004 - RAISE CAPACITY TO 1000 ENTRIES.
000230*LIB0099 - NSAGAYA - 09/06/2004 - ADD RT-ISBN-PARTS AND RT-SEQ-X
000240*          REDEFINES - SAME REASONING AS THE LIB0097 CHANGE TO
000250*          CIRBKTB, THIS TIME FOR THE WAITLIST EXTRACT.
000260*****************************************************************
000270*
000280 01  RSV-TABLE.
000290     05  WK-N-RSV-COUNT             PIC 9(05) COMP.
000300     05  RSV-TAB-ENTRY OCCURS 1000 TIMES
000310                         INDEXED BY RV-IDX.
000320         10  RT-ISBN                 PIC X(17).
000330         10  RT-ISBN-PARTS REDEFINES RT-ISBN.
000340             15  RT-ISBN-PREFIX      PIC X(14).
000350             15  RT-ISBN-CHECK       PIC X(03).
000360         10  RT-PATRON-ID            PIC X(05).
000370         10  RT-SEQ                  PIC 9(04).
000380         10  RT-SEQ-X REDEFINES RT-SEQ
000390                                     PIC X(04).
000400         10  RT-NOTIFIED             PIC X(01).
000410         10  FILLER                  PIC X(13).
