000100*****************************************************************
000110*                       C I R S T W S                           *
000120*****************************************************************
000130*SYSTEM STATISTICS COUNTERS.  ACCUMULATED BY CIRRPT AT THE END
000140*OF THE RUN AND PRINTED AS THE STATISTICS BLOCK OF RPTFILE.
000150*****************************************************************
000160*
000170*AMENDMENT HISTORY:
000180*****************************************************************
000190*LIB0030 - RHOLLIS - 22/08/1989 - ORIGINAL STATISTICS COUNTERS.
000200*LIB0099 - NSAGAYA - 02/06/2004 - WIDEN WK-N-STAT-TRANS TO 7
000210*          DIGITS - A BUSY BRANCH DAY WAS TRIPPING THE OLD 9(5).
000220*LIB0121 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER TO THE
000230*          BRANCH-SEEN TABLE ENTRY.
000240*****************************************************************
000250*
000260 01  WK-C-STATISTICS.
000270     05  WK-N-STAT-BRANCHES         PIC 9(03) COMP.
000280     05  WK-N-STAT-BOOKS            PIC 9(05) COMP.
000290     05  WK-N-STAT-AVAIL-BOOKS      PIC 9(05) COMP.
000300     05  WK-N-STAT-PATRONS          PIC 9(05) COMP.
000310     05  WK-N-STAT-TRANS            PIC 9(07) COMP.
000320     05  WK-N-STAT-ACCEPTED         PIC 9(07) COMP.
000330     05  WK-N-STAT-REJECTED         PIC 9(07) COMP.
000340     05  WK-T-BRANCH-SEEN OCCURS 200 TIMES
000350                         INDEXED BY BR-IDX.
000360         10  WK-C-BRANCH-SEEN-ID     PIC X(05).
000370         10  FILLER                  PIC X(03).
