000100*LINKAGE RECORD FOR CALL TO CIRVAP - ADD PATRON (TXN-TYPE "AP").
000110*------------------------------------------------------------------
000120*LIB0074 - TOYELAR - 11/12/1998 - ORIGINAL ADD-PATRON LINKAGE -
000130*          SEE THE NOTE IN VCIRAB, SAME REASONING APPLIES.
000140*LIB0102 - NSAGAYA - 09/06/2004 - ADD WK-C-VAP-PATRON-ID-PARTS
000150*          REDEFINE (SAME VIEW AS PAT-ID-PARTS ON THE PATMAST
000160*          COPYBOOK) AND WK-C-VAP-STATUS-X, USED BY THE NIGHTLY
000170*          EXCEPTION EXTRACT THAT SELECTS ON BYTE 1 ONLY.
000180*LIB0123 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER.
000190*------------------------------------------------------------------
000200*
000210 01  WK-C-VAP-RECORD.
000220     05  WK-C-VAP-INPUT.
000230         10  WK-C-VAP-PATRON-ID      PIC X(05).
000240         10  WK-C-VAP-PATRON-ID-PARTS REDEFINES WK-C-VAP-PATRON-ID.
000250             15  WK-C-VAP-PATRON-ID-ALPHA  PIC X(01).
000260             15  WK-C-VAP-PATRON-ID-NUM    PIC 9(04).
000270         10  WK-C-VAP-BRANCH-ID      PIC X(05).
000280     05  WK-C-VAP-OUTPUT.
000290         10  WK-C-VAP-STATUS         PIC X(02).
000300         10  WK-C-VAP-STATUS-X REDEFINES WK-C-VAP-STATUS.
000310             15  WK-C-VAP-STATUS-1     PIC X(01).
000320             15  WK-C-VAP-STATUS-2     PIC X(01).
000330         10  WK-C-VAP-REASON         PIC X(24).
000340     05  FILLER                      PIC X(04).
