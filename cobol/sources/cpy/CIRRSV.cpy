000100*AMENDMENT HISTORY:
000110*------------------------------------------------------------------
000120*LIB0005 - RHOLLIS - 22/08/1989 - ORIGINAL WAITLIST LAYOUT, WRITTEN
000130*          WHEN RESERVATIONS WERE ADDED (SEE TRANSACTION LIB0019).
000140*LIB0067 - TOYELAR - 03/09/1998 - ADD RSV-NOTIFIED SO THE PICK-UP
000150*          NOTICE RUN DOES NOT RE-NOTIFY A PATRON EVERY NIGHT.
000160*------------------------------------------------------------------
000170*
000180 01  CIRRSV-RECORD.
000190     05  RSV-WAIT-KEY.
000200         10  RSV-ISBN                PIC X(17).
000210         10  RSV-PATRON-ID           PIC X(05).
000220     05  RSV-SEQ                    PIC 9(04).
000230     05  RSV-NOTIFIED               PIC X(01).
000240         88  RSV-IS-NOTIFIED                 VALUE "Y".
000250         88  RSV-NOT-NOTIFIED                VALUE "N".
000260     05  FILLER                     PIC X(13).
