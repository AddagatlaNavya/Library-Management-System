000100*LINKAGE RECORD FOR CALL TO CIRVRS - RESERVE (TXN-TYPE "RS").
000110*------------------------------------------------------------------
000120*LIB0036 - RHOLLIS - 22/08/1989 - ORIGINAL RESERVE LINKAGE.
000130*LIB0117 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER.
000140*------------------------------------------------------------------
000150*
000160 01  WK-C-VRS-RECORD.
000170     05  WK-C-VRS-INPUT.
000180         10  WK-C-VRS-ISBN           PIC X(17).
000190         10  WK-C-VRS-PATRON-ID      PIC X(05).
000200         10  WK-C-VRS-BRANCH-ID      PIC X(05).
000210         10  WK-C-VRS-TXN-DATE       PIC 9(08).
000220     05  WK-C-VRS-OUTPUT.
000230         10  WK-C-VRS-STATUS         PIC X(02).
000240         10  WK-C-VRS-REASON         PIC X(24).
000250     05  FILLER                      PIC X(04).
