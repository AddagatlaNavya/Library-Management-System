000100*LINKAGE RECORD FOR CALL TO CIRVAB - ADD BOOK (TXN-TYPE "AB").
000110*------------------------------------------------------------------
000120*LIB0073 - TOYELAR - 11/12/1998 - ORIGINAL ADD-BOOK LINKAGE,
000130*          WRITTEN WITH THE AB/AP MAINTENANCE CODES (LIB0072).
000140*          TRANFILE CARRIES ISBN AND BRANCH ONLY - TITLE/AUTHOR
000150*          ARE SET UP LATER BY THE CATALOGUING CLERK ON-LINE.
000160*LIB0101 - NSAGAYA - 09/06/2004 - ADD WK-C-VAB-ISBN-PARTS REDEFINE,
000170*          SAME PREFIX/CHECK-DIGIT VIEW AS THE BOOKMAST COPYBOOK.
000180*LIB0122 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER.
000190*------------------------------------------------------------------
000200*
000210 01  WK-C-VAB-RECORD.
000220     05  WK-C-VAB-INPUT.
000230         10  WK-C-VAB-ISBN           PIC X(17).
000240         10  WK-C-VAB-ISBN-PARTS REDEFINES WK-C-VAB-ISBN.
000250             15  WK-C-VAB-ISBN-PREFIX  PIC X(14).
000260             15  WK-C-VAB-ISBN-CHECK   PIC X(03).
000270         10  WK-C-VAB-BRANCH-ID      PIC X(05).
000280     05  WK-C-VAB-OUTPUT.
000290         10  WK-C-VAB-STATUS         PIC X(02).
000300         10  WK-C-VAB-REASON         PIC X(24).
000310     05  FILLER                      PIC X(04).
