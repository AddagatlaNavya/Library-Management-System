000100*****************************************************************
000110*                       C I R P N T B                           *
000120*****************************************************************
000130*PATRON-TABLE - IN-MEMORY COPY OF PATMAST FOR THE DURATION OF
000140*THE RUN.  LOADED ONCE BY CIRDRIVE (A200-LOAD-PATMAST) AND PASSED
000150*BY REFERENCE TO EVERY CALLED ROUTINE THAT NEEDS A PATRON.
000160*****************************************************************
000170*
000180*AMENDMENT HISTORY:
000190*****************************************************************
000200*LIB0029 - RHOLLIS - 22/08/1989 - ORIGINAL PATRON TABLE.
000210*LIB0088 - NSAGAYA - 22/01/2004 - RAISE CAPACITY TO 1000 ENTRIES.
000220*LIB0098 - NSAGAYA - 09/06/2004 - ADD PT-ID-PARTS REDEFINE TO
000230*          MATCH THE PAT-ID-PARTS VIEW ALREADY ON THE PATMAST
000240*          COPYBOOK (CIRPATN).
000250*****************************************************************
000260*
000270 01  PATRON-TABLE.
000280     05  WK-N-PATRON-COUNT          PIC 9(05) COMP.
000290     05  PATRON-TAB-ENTRY OCCURS 1000 TIMES
000300                         INDEXED BY PT-IDX.
000310         10  PT-ID                   PIC X(05).
000320         10  PT-ID-PARTS REDEFINES PT-ID.
000330             15  PT-ID-ALPHA         PIC X(01).
000340             15  PT-ID-NUM           PIC 9(04).
000350         10  PT-NAME                 PIC X(30).
000360         10  PT-EMAIL                PIC X(35).
000370         10  PT-PHONE                PIC X(15).
000380         10  PT-BRANCH-ID            PIC X(05).
000390         10  PT-CHECKOUT-COUNT       PIC 9(02).
000400         10  FILLER                  PIC X(08).
