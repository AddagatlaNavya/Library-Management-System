000100*****************************************************************
000110*                       C I R L O G R                           *
000120*****************************************************************
000130*RECORD LAYOUT FOR FILE TRANLOG - TRANSACTION LOG OUTPUT
000140*ONE RECORD IS WRITTEN FOR EVERY TRANSACTION READ FROM TRANFILE,
000150*ACCEPTED OR REJECTED, IN THE ORDER THE RUN PROCESSED THEM.
000160*LOG-TXN-ID IS ASSIGNED BY CIRDRIVE FROM ITS RUN COUNTER - IT IS
000170*NOT CARRIED ON THE INPUT TRANSACTION.  CIRRPT READS THIS FILE
000180*BACK TO PRODUCE THE TRANSACTION SUMMARY LISTING.
000190*****************************************************************
000200*
000210*AMENDMENT HISTORY:
000220*****************************************************************
000230*LIB0006 - RHOLLIS - 14/03/1987 - ORIGINAL LOG LAYOUT.
000240*LIB0048 - DPARMAR - 09/09/1993 - WIDEN LOG-REASON FROM 16 TO 24
000250*          BYTES - "CHECKOUT LIMIT REACHED" DID NOT FIT.
000260*LIB0079 - TOYELAR - 03/09/1998 - ADD LOG-STATUS-X REDEFINE FOR
000270*          THE NIGHTLY EXCEPTION EXTRACT (SELECTS ON BYTE 1 ONLY).
000280*LIB0115 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER, INTENDED
000290*          TO PAD THE RECORD OUT TO AN EVEN 80 BYTES TO MATCH THE
000300*          OTHER CIRCULATION FILE LAYOUTS - SEE LIB0125 BELOW.
000310*LIB0125 - NSAGAYA - 16/06/2004 - LIB0115 MISCOUNTED - THE FIELDS
000320*          ABOVE ALREADY TOTAL 80 BYTES WITHOUT ANY FILLER, SO
000330*          THAT FILLER OVERSHOT THE FD TRANLOG RECORD LENGTH OF
000340*          80 CHARACTERS IN BOTH CIRDRIVE AND CIRRPT.  REMOVED.
000350*****************************************************************
000360*
000370 01  CIRLOGR-RECORD.
000380     05  LOG-TXN-ID                 PIC 9(06).
000390     05  LOG-TYPE                   PIC X(02).
000400     05  LOG-ISBN                   PIC X(17).
000410     05  LOG-PATRON-ID              PIC X(05).
000420     05  LOG-TXN-DATE               PIC 9(08).
000430     05  LOG-DUE-DATE               PIC 9(08).
000440     05  LOG-RETURN-DATE            PIC 9(08).
000450     05  LOG-STATUS                 PIC X(02).
000460         88  LOG-ACCEPTED                    VALUE "OK".
000470         88  LOG-REJECTED                    VALUE "RJ".
000480     05  LOG-STATUS-X REDEFINES LOG-STATUS.
000490         10  LOG-STATUS-1            PIC X(01).
000500         10  LOG-STATUS-2            PIC X(01).
000510     05  LOG-REASON                 PIC X(24).
