000100*****************************************************************
000110*                       C I R P A T N                           *
000120*****************************************************************
000130*RECORD LAYOUT FOR FILE PATMAST - PATRON MASTER
000140*ONE OCCURRENCE PER REGISTERED BORROWER.  MASTER IS KEPT IN
000150*PATRON-ID SEQUENCE ON PATMAST AND LOADED INTO THE PATRON-TABLE
000160*WORKING STORAGE ARRAY (SEE CIRTABS) BY CIRDRIVE AT START OF RUN.
000170*****************************************************************
000180*
000190*AMENDMENT HISTORY:
000200*****************************************************************
000210*LIB0002 - RHOLLIS - 14/03/1987 - ORIGINAL PATRON MASTER LAYOUT.
000220*LIB0041 - DPARMAR - 07/02/1992 - ADD PAT-CHECKOUT-COUNT TO AVOID
000230*          A FULL HISTORY SCAN ON EVERY CHECKOUT REQUEST.
000240*LIB0066 - TOYELAR - 03/09/1998 - PAT-BRANCH-ID RECENTERED TO
000250*          MATCH THE BOOK MASTER BRANCH CODE (WAS 3 BYTES).
000260*LIB0091 - NSAGAYA - 22/01/2004 - ADD PAT-ID-NUM REDEFINE FOR THE
000270*          OVERDUE-NOTICE SORT JOB (SORTS NUMERIC PORTION ONLY).
000280*****************************************************************
000290*
000300 01  CIRPATN-RECORD.
000310     05  PAT-ID                     PIC X(05).
000320     05  PAT-ID-PARTS REDEFINES PAT-ID.
000330         10  PAT-ID-ALPHA            PIC X(01).
000340         10  PAT-ID-NUM              PIC 9(04).
000350     05  PAT-NAME                   PIC X(30).
000360     05  PAT-EMAIL                  PIC X(35).
000370     05  PAT-PHONE                  PIC X(15).
000380     05  PAT-BRANCH-ID              PIC X(05).
000390     05  PAT-CHECKOUT-COUNT         PIC 9(02).
000400     05  FILLER                     PIC X(08).
