000100*LINKAGE RECORD FOR CALL TO CIRVTR - INTER-BRANCH TRANSFER
000110*(TXN-TYPE "TR").
000120*------------------------------------------------------------------
000130*LIB0045 - DPARMAR - 30/04/1992 - ORIGINAL TRANSFER LINKAGE.
000140*LIB0119 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER.
000150*------------------------------------------------------------------
000160*
000170 01  WK-C-VTR-RECORD.
000180     05  WK-C-VTR-INPUT.
000190         10  WK-C-VTR-ISBN           PIC X(17).
000200         10  WK-C-VTR-FROM-BRANCH    PIC X(05).
000210         10  WK-C-VTR-TO-BRANCH      PIC X(05).
000220     05  WK-C-VTR-OUTPUT.
000230         10  WK-C-VTR-STATUS         PIC X(02).
000240         10  WK-C-VTR-REASON         PIC X(24).
000250     05  FILLER                      PIC X(04).
