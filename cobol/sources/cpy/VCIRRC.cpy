000100*LINKAGE RECORD FOR CALL TO CIRRCMD - RECOMMENDATION ENGINE.
000110*------------------------------------------------------------------
000120*LIB0081 - TOYELAR - 03/09/1998 - ORIGINAL RECOMMENDATION LINKAGE.
000130*LIB0096 - NSAGAYA - 02/06/2004 - ADD THE HYBRID STRATEGY AND THE
000140*          WK-C-VRC-R-SCORE PACKED FIELD (WAS INTEGER-ONLY).
000150*LIB0120 - NSAGAYA - 09/06/2004 - ADD TRAILING FILLER.
000160*------------------------------------------------------------------
000170*
000180 01  WK-C-VRC-RECORD.
000190     05  WK-C-VRC-INPUT.
000200         10  WK-C-VRC-PATRON-ID      PIC X(05).
000210         10  WK-C-VRC-STRATEGY       PIC X(08).
000220             88  WK-C-VRC-POPULARITY         VALUE "POPULAR ".
000230             88  WK-C-VRC-CONTENT            VALUE "CONTENT ".
000240             88  WK-C-VRC-HYBRID             VALUE "HYBRID  ".
000250         10  WK-C-VRC-LIMIT          PIC 9(02).
000260     05  WK-C-VRC-OUTPUT.
000270         10  WK-C-VRC-RESULT-COUNT   PIC 9(02) COMP.
000280         10  WK-C-VRC-RESULT OCCURS 3 TIMES
000290                             INDEXED BY RC-IDX.
000300             15  WK-C-VRC-R-ISBN      PIC X(17).
000310             15  WK-C-VRC-R-TITLE     PIC X(40).
000320             15  WK-C-VRC-R-AUTHOR    PIC X(30).
000330             15  WK-C-VRC-R-SCORE     PIC S9(05)V99 COMP-3.
000340     05  FILLER                      PIC X(04).
