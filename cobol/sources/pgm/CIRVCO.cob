000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRVCO.
000140 AUTHOR.         RHOLLIS.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   14 MAR 1987.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PROCESS A BOOK
000210*               CHECKOUT FOR TRANSACTION TYPE "CO".  A BOOK HELD
000220*               RESERVED FOR A WAITING PATRON MAY ONLY BE CHECKED
000230*               OUT BY THE PATRON AT THE HEAD OF THAT BOOK'S
000240*               WAITLIST - EVERYBODY ELSE WAITS THEIR TURN.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290*LIB0003 - RHOLLIS - 14/03/1987 - ORIGINAL CHECKOUT ROUTINE, PART
000300*          OF THE CIRCULATION REWRITE.
000310*LIB0063 - TOYELAR - 19/06/1996 - RETURN THE COMPUTED DUE DATE TO
000320*          THE CALLER SO CIRRPT DOES NOT RE-DERIVE IT.
000330*LIB0069 - TOYELAR - 03/09/1998 - ALLOW A RESERVED BOOK TO BE
000340*          CHECKED OUT BY THE HEAD-OF-LINE PATRON AND REMOVE THAT
000350*          WAITLIST ENTRY (RESERVATION FULFILMENT).
000360*          (Y2K REVIEW - WK-C-VCO-TXN-DATE IS 8-DIGIT CCYYMMDD;
000370*          THE DUE-DATE ROLL-FORWARD LOGIC BELOW WAS CHECKED
000380*          AGAINST THE 2000 LEAP YEAR AND FOUND CORRECT.)
000390*LIB0114 - NSAGAYA - 09/06/2004 - ADD WK-N-REMOVED-SEQ-X AND
000400*          WK-C-CHECKOUT-ISBN-PARTS REDEFINES FOR THE NEW
000410*          CHECKOUT-TRACE DISPLAY (UPSI-0 ON).
000420*================================================================
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-AS400.
000470 OBJECT-COMPUTER.  IBM-AS400.
000480 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000490                    UPSI-0 IS UPSI-SWITCH-0
000500                       ON  STATUS IS U0-ON
000510                       OFF STATUS IS U0-OFF.
000520*
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550 01  FILLER                      PIC X(24) VALUE
000560     "** PROGRAM CIRVCO    **".
000570*
000580 01  WK-C-COMMON.
000590     COPY CIRCMWS.
000600*
000610 01  WK-C-WORK-AREA.
000620     05  WK-C-BOOK-FOUND           PIC X(01).
000630         88  WK-C-BOOK-YES                VALUE "Y".
000640         88  WK-C-BOOK-NO                 VALUE "N".
000650     05  WK-N-BOOK-IDX             PIC 9(05) COMP VALUE ZERO.
000660     05  WK-C-PATRON-FOUND         PIC X(01).
000670         88  WK-C-PATRON-YES               VALUE "Y".
000680         88  WK-C-PATRON-NO                VALUE "N".
000690     05  WK-N-PATRON-IDX           PIC 9(05) COMP VALUE ZERO.
000700     05  WK-C-ELIGIBLE             PIC X(01).
000710         88  WK-C-ELIGIBLE-YES              VALUE "Y".
000720         88  WK-C-ELIGIBLE-NO               VALUE "N".
000730     05  WK-C-FULFILLING           PIC X(01).
000740         88  WK-C-FULFILLING-YES            VALUE "Y".
000750         88  WK-C-FULFILLING-NO             VALUE "N".
000760     05  WK-N-WAIT-IDX             PIC 9(05) COMP VALUE ZERO.
000770     05  WK-N-REMOVED-SEQ          PIC 9(04) VALUE ZERO.
000780     05  WK-N-REMOVED-SEQ-X REDEFINES WK-N-REMOVED-SEQ
000790                             PIC X(04).
000800     05  WK-C-CHECKOUT-ISBN        PIC X(17).
000810     05  WK-C-CHECKOUT-ISBN-PARTS REDEFINES WK-C-CHECKOUT-ISBN.
000820         10  WK-C-CHECKOUT-ISBN-PREFIX PIC X(14).
000830         10  WK-C-CHECKOUT-ISBN-CHECK  PIC X(03).
000840*
000850*    -- CALENDAR DATE-ROLL WORK AREA FOR THE 14-DAY DUE DATE --
000860     05  WK-D-WORK-DATE            PIC 9(08).
000870     05  WK-D-WORK-DATE-R REDEFINES WK-D-WORK-DATE.
000880         10  WK-D-WORK-CCYY        PIC 9(04).
000890         10  WK-D-WORK-MM          PIC 9(02).
000900         10  WK-D-WORK-DD          PIC 9(02).
000910     05  WK-N-DAY-CTR              PIC 9(02) COMP VALUE ZERO.
000920     05  WK-N-DAYS-IN-MONTH        PIC 9(02) COMP VALUE ZERO.
000930     05  WK-N-DIV-RESULT           PIC 9(04) COMP VALUE ZERO.
000940     05  WK-N-DIV-REMAINDER        PIC 9(04) COMP VALUE ZERO.
000950*
000960 01  WK-C-MONTH-DAYS-TABLE.
000970     05  FILLER                    PIC 9(02) VALUE 31.
000980     05  FILLER                    PIC 9(02) VALUE 28.
000990     05  FILLER                    PIC 9(02) VALUE 31.
001000     05  FILLER                    PIC 9(02) VALUE 30.
001010     05  FILLER                    PIC 9(02) VALUE 31.
001020     05  FILLER                    PIC 9(02) VALUE 30.
001030     05  FILLER                    PIC 9(02) VALUE 31.
001040     05  FILLER                    PIC 9(02) VALUE 31.
001050     05  FILLER                    PIC 9(02) VALUE 30.
001060     05  FILLER                    PIC 9(02) VALUE 31.
001070     05  FILLER                    PIC 9(02) VALUE 30.
001080     05  FILLER                    PIC 9(02) VALUE 31.
001090 01  WK-C-MONTH-DAYS-TABLE-R REDEFINES WK-C-MONTH-DAYS-TABLE.
001100     05  WK-N-MONTH-DAYS OCCURS 12 TIMES
001110                         PIC 9(02).
001120*
001130*----------------------------------------------------------------*
001140 LINKAGE SECTION.
001150*----------------------------------------------------------------*
001160     COPY VCIRCO.
001170     COPY CIRBKTB.
001180     COPY CIRPNTB.
001190     COPY CIRHITB.
001200     COPY CIRRVTB.
001210*
001220*****************************************************************
001230 PROCEDURE DIVISION USING WK-C-VCO-RECORD, BOOK-TABLE, PATRON-TABLE,
001240                          HIST-TABLE, RSV-TABLE.
001250*****************************************************************
001260 MAIN-MODULE.
001270     PERFORM A000-PROCESS-CALLED-ROUTINE
001280        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001290     GOBACK.
001300*
001310*------------------------------------------------------------------*
001320 A000-PROCESS-CALLED-ROUTINE.
001330*------------------------------------------------------------------*
001340     MOVE SPACES              TO WK-C-VCO-STATUS
001350                                  WK-C-VCO-REASON.
001360     MOVE ZERO                TO WK-C-VCO-DUE-DATE.
001370     MOVE "N"                 TO WK-C-BOOK-FOUND
001380                                  WK-C-PATRON-FOUND
001390                                  WK-C-ELIGIBLE
001400                                  WK-C-FULFILLING.
001410     MOVE ZERO                TO WK-N-BOOK-IDX
001420                                  WK-N-PATRON-IDX
001430                                  WK-N-WAIT-IDX.
001440*
001450     PERFORM B100-FIND-BOOK
001460        THRU B199-FIND-BOOK-EX
001470        VARYING BK-IDX FROM 1 BY 1
001480        UNTIL BK-IDX > WK-N-BOOK-COUNT
001490        OR  WK-C-BOOK-YES.
001500*
001510     IF  WK-C-BOOK-NO
001520         MOVE "RJ"             TO WK-C-VCO-STATUS
001530         MOVE "BOOK NOT FOUND"
001540                                TO WK-C-VCO-REASON
001550         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001560     END-IF.
001570*
001580     PERFORM B200-FIND-PATRON
001590        THRU B299-FIND-PATRON-EX
001600        VARYING PT-IDX FROM 1 BY 1
001610        UNTIL PT-IDX > WK-N-PATRON-COUNT
001620        OR  WK-C-PATRON-YES.
001630*
001640     IF  WK-C-PATRON-NO
001650         MOVE "RJ"             TO WK-C-VCO-STATUS
001660         MOVE "PATRON NOT FOUND"
001670                                TO WK-C-VCO-REASON
001680         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001690     END-IF.
001700*
001710     PERFORM C000-CHECK-ELIGIBILITY
001720        THRU C099-CHECK-ELIGIBILITY-EX.
001730*
001740     IF  WK-C-ELIGIBLE-NO
001750         MOVE "RJ"             TO WK-C-VCO-STATUS
001760         MOVE "BOOK NOT AVAILABLE"
001770                                TO WK-C-VCO-REASON
001780         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001790     END-IF.
001800*
001810     IF  PT-CHECKOUT-COUNT (WK-N-PATRON-IDX) >= WK-C-MAX-CHECKOUTS
001820         MOVE "RJ"             TO WK-C-VCO-STATUS
001830         MOVE "CHECKOUT LIMIT REACHED"
001840                                TO WK-C-VCO-REASON
001850         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001860     END-IF.
001870*
001880     IF  WK-C-FULFILLING-YES
001890         PERFORM D000-REMOVE-WAITLIST-ENTRY
001900            THRU D099-REMOVE-WAITLIST-ENTRY-EX
001910     END-IF.
001920*
001930     MOVE "C"                  TO BT-STATUS (WK-N-BOOK-IDX).
001940     ADD 1                     TO PT-CHECKOUT-COUNT (WK-N-PATRON-IDX).
001950*
001960     PERFORM E000-COMPUTE-DUE-DATE
001970        THRU E099-COMPUTE-DUE-DATE-EX.
001980*
001990     PERFORM F000-ADD-HISTORY-ROW
002000        THRU F099-ADD-HISTORY-ROW-EX.
002010*
002020     MOVE "OK"                 TO WK-C-VCO-STATUS.
002030*
002040 A099-PROCESS-CALLED-ROUTINE-EX.
002050     EXIT.
002060*------------------------------------------------------------------*
002070 B100-FIND-BOOK.
002080*------------------------------------------------------------------*
002090     IF  BT-ISBN (BK-IDX) = WK-C-VCO-ISBN
002100         SET WK-C-BOOK-YES     TO TRUE
002110         SET WK-N-BOOK-IDX     TO BK-IDX
002120     END-IF.
002130 B199-FIND-BOOK-EX.
002140     EXIT.
002150*------------------------------------------------------------------*
002160 B200-FIND-PATRON.
002170*------------------------------------------------------------------*
002180     IF  PT-ID (PT-IDX) = WK-C-VCO-PATRON-ID
002190         SET WK-C-PATRON-YES   TO TRUE
002200         SET WK-N-PATRON-IDX   TO PT-IDX
002210     END-IF.
002220 B299-FIND-PATRON-EX.
002230     EXIT.
002240*------------------------------------------------------------------*
002250 C000-CHECK-ELIGIBILITY.
002260*------------------------------------------------------------------*
002270     IF  BT-STATUS (WK-N-BOOK-IDX) = "A"
002280         SET WK-C-ELIGIBLE-YES TO TRUE
002290         GO TO C099-CHECK-ELIGIBILITY-EX
002300     END-IF.
002310*
002320     IF  BT-STATUS (WK-N-BOOK-IDX) NOT = "R"
002330         SET WK-C-ELIGIBLE-NO  TO TRUE
002340         GO TO C099-CHECK-ELIGIBILITY-EX
002350     END-IF.
002360*
002370     PERFORM C100-FIND-WAITLIST-HEAD
002380        THRU C199-FIND-WAITLIST-HEAD-EX
002390        VARYING RV-IDX FROM 1 BY 1
002400        UNTIL RV-IDX > WK-N-RSV-COUNT.
002410*
002420     IF  WK-N-WAIT-IDX NOT = ZERO
002430         AND  RT-PATRON-ID (WK-N-WAIT-IDX) = WK-C-VCO-PATRON-ID
002440         SET WK-C-ELIGIBLE-YES TO TRUE
002450         SET WK-C-FULFILLING-YES TO TRUE
002460     ELSE
002470         SET WK-C-ELIGIBLE-NO  TO TRUE
002480     END-IF.
002490 C099-CHECK-ELIGIBILITY-EX.
002500     EXIT.
002510*------------------------------------------------------------------*
002520 C100-FIND-WAITLIST-HEAD.
002530*------------------------------------------------------------------*
002540     IF  RT-ISBN (RV-IDX) = WK-C-VCO-ISBN
002550         IF  WK-N-WAIT-IDX = ZERO
002560             SET WK-N-WAIT-IDX     TO RV-IDX
002570         ELSE
002580             IF  RT-SEQ (RV-IDX) < RT-SEQ (WK-N-WAIT-IDX)
002590                 SET WK-N-WAIT-IDX TO RV-IDX
002600             END-IF
002610         END-IF
002620     END-IF.
002630 C199-FIND-WAITLIST-HEAD-EX.
002640     EXIT.
002650*------------------------------------------------------------------*
002660 D000-REMOVE-WAITLIST-ENTRY.
002670*------------------------------------------------------------------*
002680     MOVE RT-SEQ (WK-N-WAIT-IDX)   TO WK-N-REMOVED-SEQ.
002690*
002700     PERFORM D100-SHIFT-ENTRY-DOWN
002710        THRU D199-SHIFT-ENTRY-DOWN-EX
002720        VARYING RV-IDX FROM WK-N-WAIT-IDX BY 1
002730        UNTIL RV-IDX >= WK-N-RSV-COUNT.
002740*
002750     SUBTRACT 1                FROM WK-N-RSV-COUNT.
002760*
002770     PERFORM D200-CLOSEUP-SEQ
002780        THRU D299-CLOSEUP-SEQ-EX
002790        VARYING RV-IDX FROM 1 BY 1
002800        UNTIL RV-IDX > WK-N-RSV-COUNT.
002810 D099-REMOVE-WAITLIST-ENTRY-EX.
002820     EXIT.
002830*------------------------------------------------------------------*
002840 D100-SHIFT-ENTRY-DOWN.
002850*------------------------------------------------------------------*
002860     MOVE RSV-TAB-ENTRY (RV-IDX + 1) TO RSV-TAB-ENTRY (RV-IDX).
002870 D199-SHIFT-ENTRY-DOWN-EX.
002880     EXIT.
002890*------------------------------------------------------------------*
002900 D200-CLOSEUP-SEQ.
002910*------------------------------------------------------------------*
002920     IF  RT-ISBN (RV-IDX) = WK-C-VCO-ISBN
002930         AND  RT-SEQ (RV-IDX) > WK-N-REMOVED-SEQ
002940         SUBTRACT 1            FROM RT-SEQ (RV-IDX)
002950     END-IF.
002960 D299-CLOSEUP-SEQ-EX.
002970     EXIT.
002980*------------------------------------------------------------------*
002990 E000-COMPUTE-DUE-DATE.
003000*------------------------------------------------------------------*
003010     MOVE WK-C-VCO-TXN-DATE    TO WK-D-WORK-DATE.
003020*
003030     PERFORM E100-ADD-ONE-DAY
003040        THRU E199-ADD-ONE-DAY-EX
003050        VARYING WK-N-DAY-CTR FROM 1 BY 1
003060        UNTIL WK-N-DAY-CTR > WK-C-LOAN-PERIOD.
003070*
003080     MOVE WK-D-WORK-DATE       TO WK-C-VCO-DUE-DATE.
003090 E099-COMPUTE-DUE-DATE-EX.
003100     EXIT.
003110*------------------------------------------------------------------*
003120 E100-ADD-ONE-DAY.
003130*------------------------------------------------------------------*
003140     ADD 1                     TO WK-D-WORK-DD.
003150     PERFORM E110-GET-DAYS-IN-MONTH
003160        THRU E119-GET-DAYS-IN-MONTH-EX.
003170     IF  WK-D-WORK-DD > WK-N-DAYS-IN-MONTH
003180         MOVE 1                TO WK-D-WORK-DD
003190         ADD 1                 TO WK-D-WORK-MM
003200         IF  WK-D-WORK-MM > 12
003210             MOVE 1            TO WK-D-WORK-MM
003220             ADD 1             TO WK-D-WORK-CCYY
003230         END-IF
003240     END-IF.
003250 E199-ADD-ONE-DAY-EX.
003260     EXIT.
003270*------------------------------------------------------------------*
003280 E110-GET-DAYS-IN-MONTH.
003290*------------------------------------------------------------------*
003300     MOVE WK-N-MONTH-DAYS (WK-D-WORK-MM) TO WK-N-DAYS-IN-MONTH.
003310     IF  WK-D-WORK-MM = 2
003320         PERFORM E120-CHECK-LEAP-YEAR
003330            THRU E129-CHECK-LEAP-YEAR-EX
003340     END-IF.
003350 E119-GET-DAYS-IN-MONTH-EX.
003360     EXIT.
003370*------------------------------------------------------------------*
003380 E120-CHECK-LEAP-YEAR.
003390*------------------------------------------------------------------*
003400     DIVIDE WK-D-WORK-CCYY BY 4
003410            GIVING WK-N-DIV-RESULT
003420            REMAINDER WK-N-DIV-REMAINDER.
003430     IF  WK-N-DIV-REMAINDER = ZERO
003440         MOVE 29               TO WK-N-DAYS-IN-MONTH
003450         DIVIDE WK-D-WORK-CCYY BY 100
003460                GIVING WK-N-DIV-RESULT
003470                REMAINDER WK-N-DIV-REMAINDER
003480         IF  WK-N-DIV-REMAINDER = ZERO
003490             MOVE 28           TO WK-N-DAYS-IN-MONTH
003500             DIVIDE WK-D-WORK-CCYY BY 400
003510                    GIVING WK-N-DIV-RESULT
003520                    REMAINDER WK-N-DIV-REMAINDER
003530             IF  WK-N-DIV-REMAINDER = ZERO
003540                 MOVE 29       TO WK-N-DAYS-IN-MONTH
003550             END-IF
003560         END-IF
003570     END-IF.
003580 E129-CHECK-LEAP-YEAR-EX.
003590     EXIT.
003600*------------------------------------------------------------------*
003610 F000-ADD-HISTORY-ROW.
003620*------------------------------------------------------------------*
003630     IF  WK-N-HIST-COUNT >= 5000
003640         GO TO F099-ADD-HISTORY-ROW-EX
003650     END-IF.
003660*
003670     ADD 1                     TO WK-N-HIST-COUNT.
003680     SET HS-IDX                TO WK-N-HIST-COUNT.
003690     MOVE SPACES               TO HIST-TAB-ENTRY (HS-IDX).
003700     MOVE WK-C-VCO-PATRON-ID   TO HT-PATRON-ID (HS-IDX).
003710     MOVE WK-C-VCO-ISBN        TO HT-ISBN (HS-IDX).
003720     MOVE WK-C-VCO-TXN-DATE    TO HT-CHECKOUT-DATE (HS-IDX).
003730     MOVE ZERO                 TO HT-RETURN-DATE (HS-IDX).
003740     MOVE "N"                  TO HT-RETURNED-FLAG (HS-IDX).
003750 F099-ADD-HISTORY-ROW-EX.
003760     EXIT.
003770*****************************************************************
003780*************** END OF PROGRAM SOURCE - CIRVCO *****************
003790*****************************************************************
