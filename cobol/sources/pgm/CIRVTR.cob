000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRVTR.
000140 AUTHOR.         DPARMAR.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   30 APR 1992.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MOVE A BOOK FROM ONE
000210*               BRANCH TO ANOTHER FOR TRANSACTION TYPE "TR".  A
000220*               BRANCH IS "KNOWN" IF IT HOLDS AT LEAST ONE BOOK OR
000230*               HAS AT LEAST ONE PATRON REGISTERED HOME THERE -
000240*               THERE IS NO SEPARATE BRANCH MASTER FILE.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290*LIB0045 - DPARMAR - 30/04/1992 - ORIGINAL TRANSFER ROUTINE, PART
000300*          OF THE MULTI-BRANCH CONSOLIDATION PROJECT.
000310*LIB0071 - TOYELAR - 03/09/1998 - BLOCK A TRANSFER OF A BOOK THAT
000320*          IS CURRENTLY CHECKED OUT - PREVIOUSLY THE TABLE ENTRY
000330*          WAS MOVED TO THE NEW BRANCH WHILE STILL WITH A PATRON.
000340*          (Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE - N/A.)
000350*LIB0109 - NSAGAYA - 09/06/2004 - ADD WK-C-XFER-ISBN-PARTS AND
000360*          WK-C-XFER-BRANCH-X REDEFINES FOR THE NEW BRANCH MOVEMENT
000370*          AUDIT EXTRACT.
000380*================================================================
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  IBM-AS400.
000430 OBJECT-COMPUTER.  IBM-AS400.
000440 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000450                    UPSI-0 IS UPSI-SWITCH-0
000460                       ON  STATUS IS U0-ON
000470                       OFF STATUS IS U0-OFF.
000480*
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510 01  FILLER                      PIC X(24) VALUE
000520     "** PROGRAM CIRVTR    **".
000530*
000540 01  WK-C-COMMON.
000550     COPY CIRCMWS.
000560*
000570 01  WK-C-WORK-AREA.
000580     05  WK-C-FROM-KNOWN         PIC X(01).
000590         88  WK-C-FROM-YES               VALUE "Y".
000600         88  WK-C-FROM-NO                VALUE "N".
000610     05  WK-C-TO-KNOWN            PIC X(01).
000620         88  WK-C-TO-YES                 VALUE "Y".
000630         88  WK-C-TO-NO                  VALUE "N".
000640     05  WK-C-BOOK-FOUND          PIC X(01).
000650         88  WK-C-BOOK-YES               VALUE "Y".
000660         88  WK-C-BOOK-NO                VALUE "N".
000670     05  WK-N-BOOK-IDX            PIC 9(05) COMP VALUE ZERO.
000680     05  WK-C-XFER-ISBN           PIC X(17).
000690     05  WK-C-XFER-ISBN-PARTS REDEFINES WK-C-XFER-ISBN.
000700         10  WK-C-XFER-ISBN-PREFIX PIC X(14).
000710         10  WK-C-XFER-ISBN-CHECK  PIC X(03).
000720     05  WK-C-XFER-FROM-BRANCH    PIC X(05).
000730     05  WK-C-XFER-BRANCH-X REDEFINES WK-C-XFER-FROM-BRANCH.
000740         10  WK-C-XFER-FROM-REGION PIC X(02).
000750         10  WK-C-XFER-FROM-SITE   PIC X(03).
000760*
000770*----------------------------------------------------------------*
000780 LINKAGE SECTION.
000790*----------------------------------------------------------------*
000800     COPY VCIRTR.
000810     COPY CIRBKTB.
000820     COPY CIRPNTB.
000830*
000840*****************************************************************
000850 PROCEDURE DIVISION USING WK-C-VTR-RECORD, BOOK-TABLE, PATRON-TABLE.
000860*****************************************************************
000870 MAIN-MODULE.
000880     PERFORM A000-PROCESS-CALLED-ROUTINE
000890        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000900     GOBACK.
000910*
000920*------------------------------------------------------------------*
000930 A000-PROCESS-CALLED-ROUTINE.
000940*------------------------------------------------------------------*
000950     MOVE SPACES              TO WK-C-VTR-OUTPUT.
000960     MOVE "N"                 TO WK-C-FROM-KNOWN
000970                                  WK-C-TO-KNOWN
000980                                  WK-C-BOOK-FOUND.
000990     MOVE ZERO                TO WK-N-BOOK-IDX.
001000*
001010     PERFORM B100-CHECK-BRANCHES-KNOWN
001020        THRU B199-CHECK-BRANCHES-KNOWN-EX
001030        VARYING BK-IDX FROM 1 BY 1
001040        UNTIL BK-IDX > WK-N-BOOK-COUNT.
001050*
001060     PERFORM B150-CHECK-BRANCHES-FROM-PATRON
001070        THRU B159-CHECK-BRANCHES-FROM-PATRON-EX
001080        VARYING PT-IDX FROM 1 BY 1
001090        UNTIL PT-IDX > WK-N-PATRON-COUNT.
001100*
001110     IF  WK-C-FROM-NO OR WK-C-TO-NO
001120         MOVE "RJ"             TO WK-C-VTR-STATUS
001130         MOVE "BRANCH NOT FOUND"
001140                                TO WK-C-VTR-REASON
001150         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001160     END-IF.
001170*
001180     PERFORM B200-FIND-BOOK-AT-SOURCE
001190        THRU B299-FIND-BOOK-AT-SOURCE-EX
001200        VARYING BK-IDX FROM 1 BY 1
001210        UNTIL BK-IDX > WK-N-BOOK-COUNT
001220        OR  WK-C-BOOK-YES.
001230*
001240     IF  WK-C-BOOK-NO
001250         MOVE "RJ"             TO WK-C-VTR-STATUS
001260         MOVE "BOOK NOT AT BRANCH"
001270                                TO WK-C-VTR-REASON
001280         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001290     END-IF.
001300*
001310     IF  BT-STATUS (WK-N-BOOK-IDX) = "C"
001320         MOVE "RJ"             TO WK-C-VTR-STATUS
001330         MOVE "BOOK CHECKED OUT"
001340                                TO WK-C-VTR-REASON
001350         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001360     END-IF.
001370*
001380*    THE BOOK SITS "IN TRANSIT" ONLY FOR THE INSTANT OF THE MOVE -
001390*    THIS IS A BATCH RUN SO NOBODY CAN INQUIRE ON IT MID-TRANSFER.
001400     MOVE WK-C-VTR-TO-BRANCH    TO BT-BRANCH-ID (WK-N-BOOK-IDX).
001410     MOVE "A"                  TO BT-STATUS (WK-N-BOOK-IDX).
001420*
001430     MOVE "OK"                 TO WK-C-VTR-STATUS.
001440*
001450 A099-PROCESS-CALLED-ROUTINE-EX.
001460     EXIT.
001470*------------------------------------------------------------------*
001480 B100-CHECK-BRANCHES-KNOWN.
001490*------------------------------------------------------------------*
001500     IF  BT-BRANCH-ID (BK-IDX) = WK-C-VTR-FROM-BRANCH
001510         SET WK-C-FROM-YES     TO TRUE
001520     END-IF.
001530     IF  BT-BRANCH-ID (BK-IDX) = WK-C-VTR-TO-BRANCH
001540         SET WK-C-TO-YES       TO TRUE
001550     END-IF.
001560 B199-CHECK-BRANCHES-KNOWN-EX.
001570     EXIT.
001580*------------------------------------------------------------------*
001590 B150-CHECK-BRANCHES-FROM-PATRON.
001600*------------------------------------------------------------------*
001610     IF  PT-BRANCH-ID (PT-IDX) = WK-C-VTR-FROM-BRANCH
001620         SET WK-C-FROM-YES     TO TRUE
001630     END-IF.
001640     IF  PT-BRANCH-ID (PT-IDX) = WK-C-VTR-TO-BRANCH
001650         SET WK-C-TO-YES       TO TRUE
001660     END-IF.
001670 B159-CHECK-BRANCHES-FROM-PATRON-EX.
001680     EXIT.
001690*------------------------------------------------------------------*
001700 B200-FIND-BOOK-AT-SOURCE.
001710*------------------------------------------------------------------*
001720     IF  BT-ISBN (BK-IDX) = WK-C-VTR-ISBN
001730         AND  BT-BRANCH-ID (BK-IDX) = WK-C-VTR-FROM-BRANCH
001740         SET WK-C-BOOK-YES     TO TRUE
001750         SET WK-N-BOOK-IDX     TO BK-IDX
001760     END-IF.
001770 B299-FIND-BOOK-AT-SOURCE-EX.
001780     EXIT.
001790*****************************************************************
001800*************** END OF PROGRAM SOURCE - CIRVTR *****************
001810*****************************************************************
