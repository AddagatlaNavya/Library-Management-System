000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRSRCH.
000140 AUTHOR.         DPARMAR.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   18 MAY 1994.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT SEARCHES THE IN-
000210*               MEMORY BOOK TABLE FOR CIRRPT'S BOOK-LISTING
000220*               INQUIRY.  FOUR SEARCH TYPES ARE SUPPORTED - TITLE
000230*               AND AUTHOR ARE CASE-INSENSITIVE SUBSTRING SEARCHES,
000240*               ISBN IS AN EXACT MATCH, AND YEAR IS AN EXACT MATCH
000250*               ON A NUMERIC QUERY (A NON-NUMERIC YEAR QUERY GETS
000260*               NO MATCHES AT ALL, NOT AN ERROR).
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310*LIB0055 - DPARMAR - 18/05/1994 - ORIGINAL SEARCH ROUTINE, WRITTEN
000320*          FOR THE BRANCH COUNTER INQUIRY SCREEN.
000330*LIB0080 - TOYELAR - 03/09/1998 - RE-USED FOR THE NEW BATCH BOOK
000340*          LISTING (LIB0079) - ADDED THE YEAR SEARCH TYPE, WHICH
000350*          THE ON-LINE SCREEN NEVER NEEDED.
000360*          (Y2K REVIEW - BT-PUB-YEAR IS A 4-DIGIT FIELD ALREADY -
000370*          NO CHANGE REQUIRED.)
000380*LIB0111 - NSAGAYA - 09/06/2004 - ADD WK-N-MAX-POS-X, WK-C-UC-QUERY-
000390*          HALVES AND WK-C-SEARCH-ISBN-PARTS REDEFINES FOR THE NEW
000400*          SEARCH-TRACE DISPLAY (UPSI-0 ON).
000410*LIB0128 - NSAGAYA - 21/06/2004 - LIB0079/LIB0080 ADDED THE YEAR
000420*          SEARCH TYPE FOR THE BATCH BOOK LISTING BACK IN 1998, BUT
000430*          THE ACTUAL CALL TO THIS ROUTINE WAS NEVER WIRED INTO
000440*          CIRRPT - THE LISTING HAS BEEN PRINTING WITHOUT IT EVER
000450*          SINCE.  CIRRPT SECTION 5 NOW CALLS THIS ROUTINE FOR EACH
000460*          OF THE FOUR STANDARD CATALOG INQUIRIES.  NO CHANGE TO
000470*          THIS ROUTINE WAS REQUIRED.
000480*================================================================
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-AS400.
000530 OBJECT-COMPUTER.  IBM-AS400.
000540 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000550                    UPSI-0 IS UPSI-SWITCH-0
000560                       ON  STATUS IS U0-ON
000570                       OFF STATUS IS U0-OFF.
000580*
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610 01  FILLER                      PIC X(24) VALUE
000620     "** PROGRAM CIRSRCH   **".
000630*
000640 01  WK-C-COMMON.
000650     COPY CIRCMWS.
000660*
000670 01  WK-C-WORK-AREA.
000680     05  WK-C-UC-QUERY            PIC X(40).
000690     05  WK-C-UC-FIELD            PIC X(40).
000700     05  WK-N-QUERY-LEN           PIC 9(02) COMP VALUE ZERO.
000710     05  WK-N-FIELD-LEN           PIC 9(02) COMP VALUE ZERO.
000720     05  WK-N-SCAN-POS            PIC 9(02) COMP VALUE ZERO.
000730     05  WK-N-MAX-POS             PIC 9(02) COMP VALUE ZERO.
000740     05  WK-C-LEN-DONE            PIC X(01).
000750         88  WK-C-LEN-DONE-YES           VALUE "Y".
000760         88  WK-C-LEN-DONE-NO            VALUE "N".
000770     05  WK-C-SUBSTR-FOUND        PIC X(01).
000780         88  WK-C-SUBSTR-YES             VALUE "Y".
000790         88  WK-C-SUBSTR-NO              VALUE "N".
000800     05  WK-N-YEAR-QUERY          PIC 9(04) COMP VALUE ZERO.
000810     05  WK-C-YEAR-VALID          PIC X(01).
000820         88  WK-C-YEAR-VALID-YES         VALUE "Y".
000830         88  WK-C-YEAR-VALID-NO          VALUE "N".
000840     05  WK-C-SEARCH-ISBN         PIC X(17).
000850     05  WK-C-SEARCH-ISBN-PARTS REDEFINES WK-C-SEARCH-ISBN.
000860         10  WK-C-SEARCH-ISBN-PREFIX PIC X(14).
000870         10  WK-C-SEARCH-ISBN-CHECK  PIC X(03).
000880     05  WK-N-MAX-POS-X REDEFINES WK-N-MAX-POS
000890                             PIC X(02).
000900     05  WK-C-UC-QUERY-HALVES REDEFINES WK-C-UC-QUERY.
000910         10  WK-C-UC-QUERY-FIRST20 PIC X(20).
000920         10  WK-C-UC-QUERY-LAST20  PIC X(20).
000930*
000940*----------------------------------------------------------------*
000950 LINKAGE SECTION.
000960*----------------------------------------------------------------*
000970     COPY VCIRSR.
000980     COPY CIRBKTB.
000990*
001000*****************************************************************
001010 PROCEDURE DIVISION USING WK-C-VSR-RECORD, BOOK-TABLE.
001020*****************************************************************
001030 MAIN-MODULE.
001040     PERFORM A000-PROCESS-CALLED-ROUTINE
001050        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001060     GOBACK.
001070*
001080*------------------------------------------------------------------*
001090 A000-PROCESS-CALLED-ROUTINE.
001100*------------------------------------------------------------------*
001110     MOVE ZERO                 TO WK-C-VSR-MATCH-COUNT.
001120*
001130     EVALUATE TRUE
001140         WHEN WK-C-VSR-BY-TITLE
001150             PERFORM B000-SEARCH-TITLE
001160                THRU B099-SEARCH-TITLE-EX
001170         WHEN WK-C-VSR-BY-AUTHOR
001180             PERFORM C000-SEARCH-AUTHOR
001190                THRU C099-SEARCH-AUTHOR-EX
001200         WHEN WK-C-VSR-BY-ISBN
001210             PERFORM D000-SEARCH-ISBN
001220                THRU D099-SEARCH-ISBN-EX
001230         WHEN WK-C-VSR-BY-YEAR
001240             PERFORM E000-SEARCH-YEAR
001250                THRU E099-SEARCH-YEAR-EX
001260     END-EVALUATE.
001270 A099-PROCESS-CALLED-ROUTINE-EX.
001280     EXIT.
001290*------------------------------------------------------------------*
001300 B000-SEARCH-TITLE.
001310*------------------------------------------------------------------*
001320     MOVE WK-C-VSR-QUERY        TO WK-C-UC-QUERY.
001330     INSPECT WK-C-UC-QUERY CONVERTING
001340         "abcdefghijklmnopqrstuvwxyz"
001350         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001360     PERFORM Z100-COMPUTE-QUERY-LEN
001370        THRU Z199-COMPUTE-QUERY-LEN-EX.
001380     IF  WK-N-QUERY-LEN = ZERO
001390         GO TO B099-SEARCH-TITLE-EX
001400     END-IF.
001410     PERFORM B100-SCAN-ONE-TITLE
001420        THRU B199-SCAN-ONE-TITLE-EX
001430        VARYING BK-IDX FROM 1 BY 1
001440        UNTIL BK-IDX > WK-N-BOOK-COUNT
001450        OR  WK-C-VSR-MATCH-COUNT >= 50.
001460 B099-SEARCH-TITLE-EX.
001470     EXIT.
001480*------------------------------------------------------------------*
001490 B100-SCAN-ONE-TITLE.
001500*------------------------------------------------------------------*
001510     MOVE BT-TITLE (BK-IDX)     TO WK-C-UC-FIELD.
001520     INSPECT WK-C-UC-FIELD CONVERTING
001530         "abcdefghijklmnopqrstuvwxyz"
001540         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001550     PERFORM Z200-COMPUTE-FIELD-LEN
001560        THRU Z299-COMPUTE-FIELD-LEN-EX.
001570     PERFORM Z300-SCAN-SUBSTRING
001580        THRU Z399-SCAN-SUBSTRING-EX.
001590     IF  WK-C-SUBSTR-YES
001600         PERFORM Z900-ADD-RESULT
001610            THRU Z999-ADD-RESULT-EX
001620     END-IF.
001630 B199-SCAN-ONE-TITLE-EX.
001640     EXIT.
001650*------------------------------------------------------------------*
001660 C000-SEARCH-AUTHOR.
001670*------------------------------------------------------------------*
001680     MOVE WK-C-VSR-QUERY        TO WK-C-UC-QUERY.
001690     INSPECT WK-C-UC-QUERY CONVERTING
001700         "abcdefghijklmnopqrstuvwxyz"
001710         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001720     PERFORM Z100-COMPUTE-QUERY-LEN
001730        THRU Z199-COMPUTE-QUERY-LEN-EX.
001740     IF  WK-N-QUERY-LEN = ZERO
001750         GO TO C099-SEARCH-AUTHOR-EX
001760     END-IF.
001770     PERFORM C100-SCAN-ONE-AUTHOR
001780        THRU C199-SCAN-ONE-AUTHOR-EX
001790        VARYING BK-IDX FROM 1 BY 1
001800        UNTIL BK-IDX > WK-N-BOOK-COUNT
001810        OR  WK-C-VSR-MATCH-COUNT >= 50.
001820 C099-SEARCH-AUTHOR-EX.
001830     EXIT.
001840*------------------------------------------------------------------*
001850 C100-SCAN-ONE-AUTHOR.
001860*------------------------------------------------------------------*
001870     MOVE BT-AUTHOR (BK-IDX)    TO WK-C-UC-FIELD.
001880     INSPECT WK-C-UC-FIELD CONVERTING
001890         "abcdefghijklmnopqrstuvwxyz"
001900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001910     PERFORM Z200-COMPUTE-FIELD-LEN
001920        THRU Z299-COMPUTE-FIELD-LEN-EX.
001930     PERFORM Z300-SCAN-SUBSTRING
001940        THRU Z399-SCAN-SUBSTRING-EX.
001950     IF  WK-C-SUBSTR-YES
001960         PERFORM Z900-ADD-RESULT
001970            THRU Z999-ADD-RESULT-EX
001980     END-IF.
001990 C199-SCAN-ONE-AUTHOR-EX.
002000     EXIT.
002010*------------------------------------------------------------------*
002020 D000-SEARCH-ISBN.
002030*------------------------------------------------------------------*
002040     PERFORM D100-SCAN-ONE-ISBN
002050        THRU D199-SCAN-ONE-ISBN-EX
002060        VARYING BK-IDX FROM 1 BY 1
002070        UNTIL BK-IDX > WK-N-BOOK-COUNT
002080        OR  WK-C-VSR-MATCH-COUNT >= 50.
002090 D099-SEARCH-ISBN-EX.
002100     EXIT.
002110*------------------------------------------------------------------*
002120 D100-SCAN-ONE-ISBN.
002130*------------------------------------------------------------------*
002140     IF  BT-ISBN (BK-IDX) = WK-C-VSR-QUERY (1:17)
002150         PERFORM Z900-ADD-RESULT
002160            THRU Z999-ADD-RESULT-EX
002170     END-IF.
002180 D199-SCAN-ONE-ISBN-EX.
002190     EXIT.
002200*------------------------------------------------------------------*
002210 E000-SEARCH-YEAR.
002220*------------------------------------------------------------------*
002230     SET WK-C-YEAR-VALID-NO      TO TRUE.
002240     IF  WK-C-VSR-QUERY (1:4) IS NUMERIC
002250         SET WK-C-YEAR-VALID-YES TO TRUE
002260         MOVE WK-C-VSR-QUERY (1:4) TO WK-N-YEAR-QUERY
002270     END-IF.
002280     IF  WK-C-YEAR-VALID-YES
002290         PERFORM E100-SCAN-ONE-YEAR
002300            THRU E199-SCAN-ONE-YEAR-EX
002310            VARYING BK-IDX FROM 1 BY 1
002320            UNTIL BK-IDX > WK-N-BOOK-COUNT
002330            OR  WK-C-VSR-MATCH-COUNT >= 50
002340     END-IF.
002350 E099-SEARCH-YEAR-EX.
002360     EXIT.
002370*------------------------------------------------------------------*
002380 E100-SCAN-ONE-YEAR.
002390*------------------------------------------------------------------*
002400     IF  BT-PUB-YEAR (BK-IDX) = WK-N-YEAR-QUERY
002410         PERFORM Z900-ADD-RESULT
002420            THRU Z999-ADD-RESULT-EX
002430     END-IF.
002440 E199-SCAN-ONE-YEAR-EX.
002450     EXIT.
002460*------------------------------------------------------------------*
002470 Z100-COMPUTE-QUERY-LEN.
002480*------------------------------------------------------------------*
002490     MOVE 40                    TO WK-N-QUERY-LEN.
002500     SET WK-C-LEN-DONE-NO        TO TRUE.
002510     PERFORM Z110-BACK-UP-QUERY
002520        THRU Z119-BACK-UP-QUERY-EX
002530        UNTIL WK-C-LEN-DONE-YES.
002540 Z199-COMPUTE-QUERY-LEN-EX.
002550     EXIT.
002560*------------------------------------------------------------------*
002570 Z110-BACK-UP-QUERY.
002580*------------------------------------------------------------------*
002590     IF  WK-N-QUERY-LEN = ZERO
002600         SET WK-C-LEN-DONE-YES  TO TRUE
002610     ELSE
002620         IF  WK-C-UC-QUERY (WK-N-QUERY-LEN:1) NOT = SPACE
002630             SET WK-C-LEN-DONE-YES TO TRUE
002640         ELSE
002650             SUBTRACT 1          FROM WK-N-QUERY-LEN
002660         END-IF
002670     END-IF.
002680 Z119-BACK-UP-QUERY-EX.
002690     EXIT.
002700*------------------------------------------------------------------*
002710 Z200-COMPUTE-FIELD-LEN.
002720*------------------------------------------------------------------*
002730     MOVE 40                    TO WK-N-FIELD-LEN.
002740     SET WK-C-LEN-DONE-NO        TO TRUE.
002750     PERFORM Z210-BACK-UP-FIELD
002760        THRU Z219-BACK-UP-FIELD-EX
002770        UNTIL WK-C-LEN-DONE-YES.
002780 Z299-COMPUTE-FIELD-LEN-EX.
002790     EXIT.
002800*------------------------------------------------------------------*
002810 Z210-BACK-UP-FIELD.
002820*------------------------------------------------------------------*
002830     IF  WK-N-FIELD-LEN = ZERO
002840         SET WK-C-LEN-DONE-YES  TO TRUE
002850     ELSE
002860         IF  WK-C-UC-FIELD (WK-N-FIELD-LEN:1) NOT = SPACE
002870             SET WK-C-LEN-DONE-YES TO TRUE
002880         ELSE
002890             SUBTRACT 1          FROM WK-N-FIELD-LEN
002900         END-IF
002910     END-IF.
002920 Z219-BACK-UP-FIELD-EX.
002930     EXIT.
002940*------------------------------------------------------------------*
002950 Z300-SCAN-SUBSTRING.
002960*------------------------------------------------------------------*
002970     SET WK-C-SUBSTR-NO          TO TRUE.
002980     IF  WK-N-QUERY-LEN = ZERO
002990         OR  WK-N-FIELD-LEN = ZERO
003000         OR  WK-N-QUERY-LEN > WK-N-FIELD-LEN
003010         GO TO Z399-SCAN-SUBSTRING-EX
003020     END-IF.
003030*
003040     COMPUTE WK-N-MAX-POS = WK-N-FIELD-LEN - WK-N-QUERY-LEN + 1.
003050     PERFORM Z310-SCAN-ONE-POS
003060        THRU Z319-SCAN-ONE-POS-EX
003070        VARYING WK-N-SCAN-POS FROM 1 BY 1
003080        UNTIL WK-N-SCAN-POS > WK-N-MAX-POS
003090        OR  WK-C-SUBSTR-YES.
003100 Z399-SCAN-SUBSTRING-EX.
003110     EXIT.
003120*------------------------------------------------------------------*
003130 Z310-SCAN-ONE-POS.
003140*------------------------------------------------------------------*
003150     IF  WK-C-UC-FIELD (WK-N-SCAN-POS : WK-N-QUERY-LEN)
003160             = WK-C-UC-QUERY (1 : WK-N-QUERY-LEN)
003170         SET WK-C-SUBSTR-YES     TO TRUE
003180     END-IF.
003190 Z319-SCAN-ONE-POS-EX.
003200     EXIT.
003210*------------------------------------------------------------------*
003220 Z900-ADD-RESULT.
003230*------------------------------------------------------------------*
003240     ADD 1                      TO WK-C-VSR-MATCH-COUNT.
003250     SET SR-IDX                 TO WK-C-VSR-MATCH-COUNT.
003260     MOVE BT-ISBN (BK-IDX)      TO WK-C-VSR-R-ISBN (SR-IDX).
003270     MOVE BT-TITLE (BK-IDX)     TO WK-C-VSR-R-TITLE (SR-IDX).
003280     MOVE BT-AUTHOR (BK-IDX)    TO WK-C-VSR-R-AUTHOR (SR-IDX).
003290     MOVE BT-PUB-YEAR (BK-IDX)  TO WK-C-VSR-R-YEAR (SR-IDX).
003300 Z999-ADD-RESULT-EX.
003310     EXIT.
003320*****************************************************************
003330*************** END OF PROGRAM SOURCE - CIRSRCH ****************
003340*****************************************************************
