000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRVRT.
000140 AUTHOR.         RHOLLIS.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   22 AUG 1989.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PROCESS A BOOK RETURN
000210*               FOR TRANSACTION TYPE "RT".  IT CLOSES OUT THE
000220*               OLDEST OPEN HISTORY ROW FOR THE ISBN/PATRON PAIR
000230*               AND THEN CHECKS THE WAITLIST TO DECIDE WHETHER THE
000240*               BOOK GOES BACK TO THE SHELF OR IS HELD FOR THE
000250*               NEXT PATRON IN LINE.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300*LIB0017 - RHOLLIS - 22/08/1989 - ORIGINAL RETURN ROUTINE.
000310*LIB0068 - TOYELAR - 03/09/1998 - ON RETURN, IF A WAITLIST EXISTS
000320*          FOR THE BOOK, HOLD IT RESERVED FOR THE PATRON AT THE
000330*          HEAD OF THE LINE INSTEAD OF RE-SHELVING IT AVAILABLE.
000340*          (Y2K REVIEW - WK-C-VRT-TXN-DATE AND THE HISTORY DATE
000350*          FIELDS ARE ALL 8-DIGIT CCYYMMDD - NO CHANGE REQUIRED.)
000360*LIB0110 - NSAGAYA - 09/06/2004 - ADD WK-N-LOW-SEQ-X AND
000370*          WK-C-RETURN-ISBN-PARTS REDEFINES FOR THE NEW RETURN-TO-
000380*          WAITLIST AUDIT TRACE (UPSI-0 ON).
000390*================================================================
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-AS400.
000440 OBJECT-COMPUTER.  IBM-AS400.
000450 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000460                    UPSI-0 IS UPSI-SWITCH-0
000470                       ON  STATUS IS U0-ON
000480                       OFF STATUS IS U0-OFF.
000490*
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 01  FILLER                      PIC X(24) VALUE
000530     "** PROGRAM CIRVRT    **".
000540*
000550 01  WK-C-COMMON.
000560     COPY CIRCMWS.
000570*
000580 01  WK-C-WORK-AREA.
000590     05  WK-C-BOOK-FOUND          PIC X(01).
000600         88  WK-C-BOOK-YES               VALUE "Y".
000610         88  WK-C-BOOK-NO                VALUE "N".
000620     05  WK-N-BOOK-IDX             PIC 9(05) COMP VALUE ZERO.
000630     05  WK-C-PATRON-FOUND         PIC X(01).
000640         88  WK-C-PATRON-YES              VALUE "Y".
000650         88  WK-C-PATRON-NO               VALUE "N".
000660     05  WK-N-PATRON-IDX           PIC 9(05) COMP VALUE ZERO.
000670     05  WK-C-BORROWED-FOUND       PIC X(01).
000680         88  WK-C-BORROWED-YES            VALUE "Y".
000690         88  WK-C-BORROWED-NO             VALUE "N".
000700     05  WK-N-HIST-IDX             PIC 9(05) COMP VALUE ZERO.
000710     05  WK-N-WAIT-IDX             PIC 9(05) COMP VALUE ZERO.
000720     05  WK-N-LOW-SEQ              PIC 9(04) VALUE ZERO.
000730     05  WK-N-LOW-SEQ-X REDEFINES WK-N-LOW-SEQ
000740                             PIC X(04).
000750     05  WK-C-RETURN-ISBN          PIC X(17).
000760     05  WK-C-RETURN-ISBN-PARTS REDEFINES WK-C-RETURN-ISBN.
000770         10  WK-C-RETURN-ISBN-PREFIX PIC X(14).
000780         10  WK-C-RETURN-ISBN-CHECK  PIC X(03).
000790*
000800*----------------------------------------------------------------*
000810 LINKAGE SECTION.
000820*----------------------------------------------------------------*
000830     COPY VCIRRT.
000840     COPY CIRBKTB.
000850     COPY CIRPNTB.
000860     COPY CIRHITB.
000870     COPY CIRRVTB.
000880*
000890*****************************************************************
000900 PROCEDURE DIVISION USING WK-C-VRT-RECORD, BOOK-TABLE, PATRON-TABLE,
000910                          HIST-TABLE, RSV-TABLE.
000920*****************************************************************
000930 MAIN-MODULE.
000940     PERFORM A000-PROCESS-CALLED-ROUTINE
000950        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000960     GOBACK.
000970*
000980*------------------------------------------------------------------*
000990 A000-PROCESS-CALLED-ROUTINE.
001000*------------------------------------------------------------------*
001010     MOVE SPACES              TO WK-C-VRT-OUTPUT.
001020     MOVE "N"                 TO WK-C-BOOK-FOUND
001030                                  WK-C-PATRON-FOUND
001040                                  WK-C-BORROWED-FOUND.
001050     MOVE ZERO                TO WK-N-BOOK-IDX
001060                                  WK-N-PATRON-IDX
001070                                  WK-N-HIST-IDX
001080                                  WK-N-WAIT-IDX.
001090*
001100     PERFORM B100-FIND-BOOK
001110        THRU B199-FIND-BOOK-EX
001120        VARYING BK-IDX FROM 1 BY 1
001130        UNTIL BK-IDX > WK-N-BOOK-COUNT
001140        OR  WK-C-BOOK-YES.
001150*
001160     IF  WK-C-BOOK-NO
001170         MOVE "RJ"             TO WK-C-VRT-STATUS
001180         MOVE "BOOK NOT FOUND"
001190                                TO WK-C-VRT-REASON
001200         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001210     END-IF.
001220*
001230     PERFORM B200-FIND-PATRON
001240        THRU B299-FIND-PATRON-EX
001250        VARYING PT-IDX FROM 1 BY 1
001260        UNTIL PT-IDX > WK-N-PATRON-COUNT
001270        OR  WK-C-PATRON-YES.
001280*
001290     IF  WK-C-PATRON-NO
001300         MOVE "RJ"             TO WK-C-VRT-STATUS
001310         MOVE "PATRON NOT FOUND"
001320                                TO WK-C-VRT-REASON
001330         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001340     END-IF.
001350*
001360     IF  BT-STATUS (WK-N-BOOK-IDX) NOT = "C"
001370         MOVE "RJ"             TO WK-C-VRT-STATUS
001380         MOVE "BOOK NOT CHECKED OUT"
001390                                TO WK-C-VRT-REASON
001400         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001410     END-IF.
001420*
001430     PERFORM B300-FIND-OPEN-HISTORY
001440        THRU B399-FIND-OPEN-HISTORY-EX
001450        VARYING HS-IDX FROM 1 BY 1
001460        UNTIL HS-IDX > WK-N-HIST-COUNT.
001470*
001480     IF  WK-C-BORROWED-NO
001490         MOVE "RJ"             TO WK-C-VRT-STATUS
001500         MOVE "NOT BORROWED BY PATRON"
001510                                TO WK-C-VRT-REASON
001520         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001530     END-IF.
001540*
001550     MOVE WK-C-VRT-TXN-DATE      TO HT-RETURN-DATE (WK-N-HIST-IDX).
001560     MOVE "Y"                    TO HT-RETURNED-FLAG (WK-N-HIST-IDX).
001570     SUBTRACT 1 FROM PT-CHECKOUT-COUNT (WK-N-PATRON-IDX).
001580*
001590     PERFORM B400-FIND-WAITLIST-HEAD
001600        THRU B499-FIND-WAITLIST-HEAD-EX
001610        VARYING RV-IDX FROM 1 BY 1
001620        UNTIL RV-IDX > WK-N-RSV-COUNT.
001630*
001640     IF  WK-N-WAIT-IDX NOT = ZERO
001650         MOVE "R"               TO BT-STATUS (WK-N-BOOK-IDX)
001660         MOVE "Y"                TO RT-NOTIFIED (WK-N-WAIT-IDX)
001670         MOVE "R"                TO WK-C-VRT-NEW-STATUS
001680     ELSE
001690         MOVE "A"                TO BT-STATUS (WK-N-BOOK-IDX)
001700         MOVE "A"                TO WK-C-VRT-NEW-STATUS
001710     END-IF.
001720*
001730     MOVE "OK"                 TO WK-C-VRT-STATUS.
001740*
001750 A099-PROCESS-CALLED-ROUTINE-EX.
001760     EXIT.
001770*------------------------------------------------------------------*
001780 B100-FIND-BOOK.
001790*------------------------------------------------------------------*
001800     IF  BT-ISBN (BK-IDX) = WK-C-VRT-ISBN
001810         SET WK-C-BOOK-YES     TO TRUE
001820         SET WK-N-BOOK-IDX     TO BK-IDX
001830     END-IF.
001840 B199-FIND-BOOK-EX.
001850     EXIT.
001860*------------------------------------------------------------------*
001870 B200-FIND-PATRON.
001880*------------------------------------------------------------------*
001890     IF  PT-ID (PT-IDX) = WK-C-VRT-PATRON-ID
001900         SET WK-C-PATRON-YES   TO TRUE
001910         SET WK-N-PATRON-IDX   TO PT-IDX
001920     END-IF.
001930 B299-FIND-PATRON-EX.
001940     EXIT.
001950*------------------------------------------------------------------*
001960 B300-FIND-OPEN-HISTORY.
001970*------------------------------------------------------------------*
001980     IF  HT-ISBN (HS-IDX) = WK-C-VRT-ISBN
001990         AND  HT-PATRON-ID (HS-IDX) = WK-C-VRT-PATRON-ID
002000         AND  HT-RETURNED-FLAG (HS-IDX) = "N"
002010         IF  WK-C-BORROWED-NO
002020             SET WK-C-BORROWED-YES TO TRUE
002030             SET WK-N-HIST-IDX     TO HS-IDX
002040         ELSE
002050             IF  HT-CHECKOUT-DATE (HS-IDX) <
002060                 HT-CHECKOUT-DATE (WK-N-HIST-IDX)
002070                 SET WK-N-HIST-IDX TO HS-IDX
002080             END-IF
002090         END-IF
002100     END-IF.
002110 B399-FIND-OPEN-HISTORY-EX.
002120     EXIT.
002130*------------------------------------------------------------------*
002140 B400-FIND-WAITLIST-HEAD.
002150*------------------------------------------------------------------*
002160     IF  RT-ISBN (RV-IDX) = WK-C-VRT-ISBN
002170         IF  WK-N-WAIT-IDX = ZERO
002180             SET WK-N-WAIT-IDX     TO RV-IDX
002190         ELSE
002200             IF  RT-SEQ (RV-IDX) < RT-SEQ (WK-N-WAIT-IDX)
002210                 SET WK-N-WAIT-IDX TO RV-IDX
002220             END-IF
002230         END-IF
002240     END-IF.
002250 B499-FIND-WAITLIST-HEAD-EX.
002260     EXIT.
002270*****************************************************************
002280*************** END OF PROGRAM SOURCE - CIRVRT *****************
002290*****************************************************************
