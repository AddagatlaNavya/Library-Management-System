000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRVCX.
000140 AUTHOR.         RHOLLIS.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   22 AUG 1989.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CANCEL A PATRON'S
000210*               RESERVATION FOR TRANSACTION TYPE "CX".  THE
000220*               REMAINING WAITLIST ENTRIES FOR THE BOOK ARE
000230*               RESEQUENCED SO THERE IS NO GAP IN RSV-SEQ.
000240*
000250*================================================================
000260* HISTORY OF MODIFICATION:
000270*================================================================
000280*LIB0019 - RHOLLIS - 22/08/1989 - ORIGINAL ROUTINE, WRITTEN WITH
000290*          THE RESERVE/CANCEL TRANSACTION CODES.
000300*LIB0069 - TOYELAR - 03/09/1998 - SEPARATE "NO RESERVATIONS" FROM
000310*          "PATRON NOT FOUND" - BOTH USED TO RETURN THE SAME
000320*          GENERIC REJECT TEXT, WHICH CONFUSED THE SERVICE DESK.
000330*          (Y2K REVIEW - NO DATE FIELDS IN THIS RECORD - N/A.)
000340*LIB0107 - NSAGAYA - 09/06/2004 - ADD WK-C-CANCEL-ISBN-PARTS AND
000350*          WK-N-REMOVED-SEQ-X REDEFINES FOR THE NEW WAITLIST-GAP
000360*          TRACE DISPLAY (UPSI-0 ON) USED WHILE CHASING LIB0106.
000370*================================================================
000380*
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-AS400.
000420 OBJECT-COMPUTER.  IBM-AS400.
000430 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000440                    UPSI-0 IS UPSI-SWITCH-0
000450                       ON  STATUS IS U0-ON
000460                       OFF STATUS IS U0-OFF.
000470*
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500 01  FILLER                      PIC X(24) VALUE
000510     "** PROGRAM CIRVCX    **".
000520*
000530 01  WK-C-COMMON.
000540     COPY CIRCMWS.
000550*
000560 01  WK-C-WORK-AREA.
000570     05  WK-N-WAIT-FOR-ISBN      PIC 9(05) COMP VALUE ZERO.
000580     05  WK-N-FOUND-IDX          PIC 9(05) COMP VALUE ZERO.
000590     05  WK-N-REMOVED-SEQ        PIC 9(04) VALUE ZERO.
000600     05  WK-N-REMOVED-SEQ-X REDEFINES WK-N-REMOVED-SEQ
000610                             PIC X(04).
000620     05  WK-C-CANCEL-ISBN        PIC X(17).
000630     05  WK-C-CANCEL-ISBN-PARTS REDEFINES WK-C-CANCEL-ISBN.
000640         10  WK-C-CANCEL-ISBN-PREFIX PIC X(14).
000650         10  WK-C-CANCEL-ISBN-CHECK  PIC X(03).
000660     05  WK-C-CANCEL-PATRON-ID   PIC X(05).
000670     05  WK-C-CANCEL-PATRON-ID-PARTS REDEFINES WK-C-CANCEL-PATRON-ID.
000680         10  WK-C-CANCEL-PATRON-ALPHA PIC X(01).
000690         10  WK-C-CANCEL-PATRON-NUM   PIC 9(04).
000700*
000710*----------------------------------------------------------------*
000720 LINKAGE SECTION.
000730*----------------------------------------------------------------*
000740     COPY VCIRCX.
000750     COPY CIRRVTB.
000760*
000770*****************************************************************
000780 PROCEDURE DIVISION USING WK-C-VCX-RECORD, RSV-TABLE.
000790*****************************************************************
000800 MAIN-MODULE.
000810     PERFORM A000-PROCESS-CALLED-ROUTINE
000820        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000830     GOBACK.
000840*
000850*------------------------------------------------------------------*
000860 A000-PROCESS-CALLED-ROUTINE.
000870*------------------------------------------------------------------*
000880     MOVE SPACES              TO WK-C-VCX-OUTPUT.
000890     MOVE ZERO                TO WK-N-WAIT-FOR-ISBN
000900                                  WK-N-FOUND-IDX.
000910*
000920     PERFORM B100-COUNT-FOR-ISBN
000930        THRU B199-COUNT-FOR-ISBN-EX
000940        VARYING RV-IDX FROM 1 BY 1
000950        UNTIL RV-IDX > WK-N-RSV-COUNT.
000960*
000970     IF  WK-N-WAIT-FOR-ISBN = ZERO
000980         MOVE "RJ"             TO WK-C-VCX-STATUS
000990         MOVE "NO RESERVATIONS"
001000                                TO WK-C-VCX-REASON
001010         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001020     END-IF.
001030*
001040     PERFORM B200-FIND-PATRON-ENTRY
001050        THRU B299-FIND-PATRON-ENTRY-EX
001060        VARYING RV-IDX FROM 1 BY 1
001070        UNTIL RV-IDX > WK-N-RSV-COUNT
001080        OR  WK-N-FOUND-IDX NOT = ZERO.
001090*
001100     IF  WK-N-FOUND-IDX = ZERO
001110         MOVE "RJ"             TO WK-C-VCX-STATUS
001120         MOVE "PATRON NOT FOUND"
001130                                TO WK-C-VCX-REASON
001140         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001150     END-IF.
001160*
001170     PERFORM B300-REMOVE-AND-CLOSEUP
001180        THRU B399-REMOVE-AND-CLOSEUP-EX.
001190*
001200     MOVE "OK"                 TO WK-C-VCX-STATUS.
001210*
001220 A099-PROCESS-CALLED-ROUTINE-EX.
001230     EXIT.
001240*------------------------------------------------------------------*
001250 B100-COUNT-FOR-ISBN.
001260*------------------------------------------------------------------*
001270     IF  RT-ISBN (RV-IDX) = WK-C-VCX-ISBN
001280         ADD 1                 TO WK-N-WAIT-FOR-ISBN
001290     END-IF.
001300 B199-COUNT-FOR-ISBN-EX.
001310     EXIT.
001320*------------------------------------------------------------------*
001330 B200-FIND-PATRON-ENTRY.
001340*------------------------------------------------------------------*
001350     IF  RT-ISBN (RV-IDX) = WK-C-VCX-ISBN
001360         AND  RT-PATRON-ID (RV-IDX) = WK-C-VCX-PATRON-ID
001370         SET WK-N-FOUND-IDX    TO RV-IDX
001380     END-IF.
001390 B299-FIND-PATRON-ENTRY-EX.
001400     EXIT.
001410*------------------------------------------------------------------*
001420 B300-REMOVE-AND-CLOSEUP.
001430*------------------------------------------------------------------*
001440     MOVE RT-SEQ (WK-N-FOUND-IDX)  TO WK-N-REMOVED-SEQ.
001450*
001460     PERFORM B310-SHIFT-ENTRY-DOWN
001470        THRU B319-SHIFT-ENTRY-DOWN-EX
001480        VARYING RV-IDX FROM WK-N-FOUND-IDX BY 1
001490        UNTIL RV-IDX >= WK-N-RSV-COUNT.
001500*
001510     SUBTRACT 1                FROM WK-N-RSV-COUNT.
001520*
001530     PERFORM B320-CLOSEUP-SEQ
001540        THRU B329-CLOSEUP-SEQ-EX
001550        VARYING RV-IDX FROM 1 BY 1
001560        UNTIL RV-IDX > WK-N-RSV-COUNT.
001570 B399-REMOVE-AND-CLOSEUP-EX.
001580     EXIT.
001590*------------------------------------------------------------------*
001600 B310-SHIFT-ENTRY-DOWN.
001610*------------------------------------------------------------------*
001620     MOVE RSV-TAB-ENTRY (RV-IDX + 1) TO RSV-TAB-ENTRY (RV-IDX).
001630 B319-SHIFT-ENTRY-DOWN-EX.
001640     EXIT.
001650*------------------------------------------------------------------*
001660 B320-CLOSEUP-SEQ.
001670*------------------------------------------------------------------*
001680     IF  RT-ISBN (RV-IDX) = WK-C-VCX-ISBN
001690         AND  RT-SEQ (RV-IDX) > WK-N-REMOVED-SEQ
001700         SUBTRACT 1            FROM RT-SEQ (RV-IDX)
001710     END-IF.
001720 B329-CLOSEUP-SEQ-EX.
001730     EXIT.
001740*****************************************************************
001750*************** END OF PROGRAM SOURCE - CIRVCX *****************
001760*****************************************************************
