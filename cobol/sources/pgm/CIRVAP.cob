000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRVAP.
000140 AUTHOR.         R HOLLIS.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   14 MAR 1987.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ADD A NEW PATRON TO
000210*               THE PATRON-TABLE FOR TRANSACTION TYPE "AP".
000220*               TRANFILE CARRIES ONLY THE PATRON ID AND HOME
000230*               BRANCH FOR AN ADD-PATRON TRANSACTION - NAME,
000240*               EMAIL AND PHONE ARE KEYED IN LATER BY THE
000250*               REGISTRATION CLERK ON THE MEMBERSHIP SCREEN.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300*LIB0002 - RHOLLIS - 14/03/1987 - ORIGINAL ROUTINE, PART OF THE
000310*          CIRCULATION REWRITE (CHECKOUT/RETURN ONLY AT FIRST).
000320*LIB0074 - TOYELAR - 11/12/1998 - ADDED FOR THE NEW AP MAINTENANCE
000330*          CODE (LIB0072) SO NEW PATRONS FLOW THROUGH THE DAILY
000340*          TRANSACTION FILE INSTEAD OF A SEPARATE ONLINE SCREEN.
000350*          (Y2K REVIEW - NO DATE FIELDS IN THIS RECORD - N/A.)
000360*LIB0094 - NSAGAYA - 02/06/2004 - REJECT A BLANK PATRON ID BEFORE
000370*          THE DUPLICATE-ID SEARCH - A ZERO-LENGTH KEY USED TO
000380*          MATCH THE FIRST BLANK TABLE SLOT AND SILENTLY "ADD".
000390*LIB0106 - NSAGAYA - 09/06/2004 - ADD WK-C-NEW-PATRON-ID-PARTS AND
000400*          WK-C-ADD-PATRON-DATE-R REDEFINES FOR THE NEW MEMBERSHIP
000410*          AUDIT EXTRACT THAT SPLITS THE ID AND DATE FOR SORTING.
000420*================================================================
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-AS400.
000470 OBJECT-COMPUTER.  IBM-AS400.
000480 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000490                    UPSI-0 IS UPSI-SWITCH-0
000500                       ON  STATUS IS U0-ON
000510                       OFF STATUS IS U0-OFF.
000520*
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550 01  FILLER                      PIC X(24) VALUE
000560     "** PROGRAM CIRVAP    **".
000570*
000580 01  WK-C-COMMON.
000590     COPY CIRCMWS.
000600*
000610 01  WK-C-WORK-AREA.
000620     05  WK-C-DUP-FOUND          PIC X(01).
000630         88  WK-C-DUP-YES                VALUE "Y".
000640         88  WK-C-DUP-NO                 VALUE "N".
000650     05  WK-C-DUP-FOUND-X REDEFINES WK-C-DUP-FOUND
000660                             PIC 9(01).
000670     05  WK-C-NEW-PATRON-ID      PIC X(05).
000680     05  WK-C-NEW-PATRON-ID-PARTS REDEFINES WK-C-NEW-PATRON-ID.
000690         10  WK-C-NEW-PATRON-ID-ALPHA  PIC X(01).
000700         10  WK-C-NEW-PATRON-ID-NUM    PIC 9(04).
000710     05  WK-C-ADD-PATRON-DATE    PIC 9(08) VALUE ZERO.
000720     05  WK-C-ADD-PATRON-DATE-R REDEFINES WK-C-ADD-PATRON-DATE.
000730         10  WK-C-ADD-PATRON-CC  PIC 9(02).
000740         10  WK-C-ADD-PATRON-YY  PIC 9(02).
000750         10  WK-C-ADD-PATRON-MM  PIC 9(02).
000760         10  WK-C-ADD-PATRON-DD  PIC 9(02).
000770*
000780*----------------------------------------------------------------*
000790 LINKAGE SECTION.
000800*----------------------------------------------------------------*
000810     COPY VCIRAP.
000820     COPY CIRPNTB.
000830*
000840*****************************************************************
000850 PROCEDURE DIVISION USING WK-C-VAP-RECORD, PATRON-TABLE.
000860*****************************************************************
000870 MAIN-MODULE.
000880     PERFORM A000-PROCESS-CALLED-ROUTINE
000890        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000900     GOBACK.
000910*
000920*------------------------------------------------------------------*
000930 A000-PROCESS-CALLED-ROUTINE.
000940*------------------------------------------------------------------*
000950     MOVE SPACES              TO WK-C-VAP-OUTPUT.
000960     MOVE "N"                 TO WK-C-DUP-FOUND.
000970*
000980     IF  WK-C-VAP-PATRON-ID = SPACES
000990         MOVE "RJ"             TO WK-C-VAP-STATUS
001000         MOVE "PATRON NOT FOUND"
001010                                TO WK-C-VAP-REASON
001020         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001030     END-IF.
001040*
001050     PERFORM B100-CHECK-DUPLICATE
001060        THRU B199-CHECK-DUPLICATE-EX
001070        VARYING PT-IDX FROM 1 BY 1
001080        UNTIL PT-IDX > WK-N-PATRON-COUNT
001090        OR  WK-C-DUP-YES.
001100*
001110     IF  WK-C-DUP-YES
001120         MOVE "RJ"             TO WK-C-VAP-STATUS
001130         MOVE "DUPLICATE PATRON"
001140                                TO WK-C-VAP-REASON
001150         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001160     END-IF.
001170*
001180     PERFORM B200-ADD-PATRON
001190        THRU B299-ADD-PATRON-EX.
001200*
001210     MOVE "OK"                 TO WK-C-VAP-STATUS.
001220*
001230 A099-PROCESS-CALLED-ROUTINE-EX.
001240     EXIT.
001250*------------------------------------------------------------------*
001260 B100-CHECK-DUPLICATE.
001270*------------------------------------------------------------------*
001280     IF  PT-ID (PT-IDX) = WK-C-VAP-PATRON-ID
001290         SET WK-C-DUP-YES      TO TRUE
001300     END-IF.
001310 B199-CHECK-DUPLICATE-EX.
001320     EXIT.
001330*------------------------------------------------------------------*
001340 B200-ADD-PATRON.
001350*------------------------------------------------------------------*
001360     IF  WK-N-PATRON-COUNT >= 1000
001370         MOVE "RJ"             TO WK-C-VAP-STATUS
001380         MOVE "PATRON TABLE FULL"
001390                                TO WK-C-VAP-REASON
001400         GO TO B299-ADD-PATRON-EX
001410     END-IF.
001420*
001430     ADD 1                     TO WK-N-PATRON-COUNT.
001440     SET PT-IDX                TO WK-N-PATRON-COUNT.
001450     MOVE SPACES               TO PATRON-TAB-ENTRY (PT-IDX).
001460     MOVE WK-C-VAP-PATRON-ID   TO PT-ID (PT-IDX).
001470     MOVE WK-C-VAP-BRANCH-ID   TO PT-BRANCH-ID (PT-IDX).
001480     MOVE ZERO                 TO PT-CHECKOUT-COUNT (PT-IDX).
001490 B299-ADD-PATRON-EX.
001500     EXIT.
001510*****************************************************************
001520*************** END OF PROGRAM SOURCE - CIRVAP *****************
001530*****************************************************************
