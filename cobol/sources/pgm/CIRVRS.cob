000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRVRS.
000140 AUTHOR.         RHOLLIS.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   22 AUG 1989.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PLACE A PATRON ON THE
000210*               WAITING LIST FOR A BOOK FOR TRANSACTION TYPE "RS".
000220*               THE WAITLIST IS STRICT FIRST-IN-FIRST-OUT - A NEW
000230*               ENTRY ALWAYS GOES ON THE END.
000240*
000250*================================================================
000260* HISTORY OF MODIFICATION:
000270*================================================================
000280*LIB0018 - RHOLLIS - 22/08/1989 - ORIGINAL ROUTINE, WRITTEN WITH
000290*          THE RESERVE/CANCEL TRANSACTION CODES.
000300*LIB0070 - TOYELAR - 03/09/1998 - REJECT A RESERVE AGAINST A BOOK
000310*          THAT IS ALREADY AVAILABLE - THE SERVICE DESK WAS USING
000320*          RESERVE AS A WORK-AROUND TO JUMP THE LINE.
000330*          (Y2K REVIEW - WK-C-VRS-TXN-DATE IS 8-DIGIT CCYYMMDD -
000340*          NO 2-DIGIT YEAR HELD ANYWHERE IN THIS ROUTINE.)
000350*LIB0108 - NSAGAYA - 09/06/2004 - ADD WK-N-HIGH-SEQ-X AND
000360*          WK-C-HOLD-ISBN-PARTS REDEFINES FOR THE NEW WAITLIST
000370*          AUDIT TRACE (UPSI-0 ON).
000380*LIB0126 - NSAGAYA - 16/06/2004 - REMOVE THE MOVE OF "R" TO BT-STATUS
000390*          IN B400 - A RESERVE ONLY PUTS THE PATRON ON THE WAITLIST,
000400*          IT DOES NOT TOUCH THE BOOK.  SETTING THE STATUS HERE LET A
000410*          WAITLIST HEAD "CHECK OUT" A BOOK THAT WAS STILL SITTING
000420*          CHECKED OUT TO ITS CURRENT BORROWER - CIRVRT IS THE ONLY
000430*          ROUTINE THAT MAY SET BT-STATUS TO "R", AT RETURN TIME.
000440*================================================================
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-AS400.
000490 OBJECT-COMPUTER.  IBM-AS400.
000500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000510                    UPSI-0 IS UPSI-SWITCH-0
000520                       ON  STATUS IS U0-ON
000530                       OFF STATUS IS U0-OFF.
000540*
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570 01  FILLER                      PIC X(24) VALUE
000580     "** PROGRAM CIRVRS    **".
000590*
000600 01  WK-C-COMMON.
000610     COPY CIRCMWS.
000620*
000630 01  WK-C-WORK-AREA.
000640     05  WK-C-BOOK-FOUND         PIC X(01).
000650         88  WK-C-BOOK-YES               VALUE "Y".
000660         88  WK-C-BOOK-NO                VALUE "N".
000670     05  WK-N-BOOK-IDX           PIC 9(05) COMP VALUE ZERO.
000680     05  WK-C-PATRON-FOUND       PIC X(01).
000690         88  WK-C-PATRON-YES             VALUE "Y".
000700         88  WK-C-PATRON-NO              VALUE "N".
000710     05  WK-C-ALREADY-WAITING    PIC X(01).
000720         88  WK-C-ALREADY-YES            VALUE "Y".
000730         88  WK-C-ALREADY-NO             VALUE "N".
000740     05  WK-N-HIGH-SEQ           PIC 9(04) VALUE ZERO.
000750     05  WK-N-HIGH-SEQ-X REDEFINES WK-N-HIGH-SEQ
000760                             PIC X(04).
000770     05  WK-C-HOLD-ISBN          PIC X(17).
000780     05  WK-C-HOLD-ISBN-PARTS REDEFINES WK-C-HOLD-ISBN.
000790         10  WK-C-HOLD-ISBN-PREFIX PIC X(14).
000800         10  WK-C-HOLD-ISBN-CHECK  PIC X(03).
000810     05  WK-C-HOLD-PATRON-ID     PIC X(05).
000820     05  WK-C-HOLD-PATRON-ID-PARTS REDEFINES WK-C-HOLD-PATRON-ID.
000830         10  WK-C-HOLD-PATRON-ALPHA PIC X(01).
000840         10  WK-C-HOLD-PATRON-NUM   PIC 9(04).
000850*
000860*----------------------------------------------------------------*
000870 LINKAGE SECTION.
000880*----------------------------------------------------------------*
000890     COPY VCIRRS.
000900     COPY CIRBKTB.
000910     COPY CIRPNTB.
000920     COPY CIRRVTB.
000930*
000940*****************************************************************
000950 PROCEDURE DIVISION USING WK-C-VRS-RECORD, BOOK-TABLE, PATRON-TABLE,
000960                          RSV-TABLE.
000970*****************************************************************
000980 MAIN-MODULE.
000990     PERFORM A000-PROCESS-CALLED-ROUTINE
001000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001010     GOBACK.
001020*
001030*------------------------------------------------------------------*
001040 A000-PROCESS-CALLED-ROUTINE.
001050*------------------------------------------------------------------*
001060     MOVE SPACES              TO WK-C-VRS-OUTPUT.
001070     MOVE "N"                 TO WK-C-BOOK-FOUND
001080                                  WK-C-PATRON-FOUND
001090                                  WK-C-ALREADY-WAITING.
001100     MOVE ZERO                TO WK-N-BOOK-IDX
001110                                  WK-N-HIGH-SEQ.
001120*
001130     PERFORM B100-FIND-BOOK
001140        THRU B199-FIND-BOOK-EX
001150        VARYING BK-IDX FROM 1 BY 1
001160        UNTIL BK-IDX > WK-N-BOOK-COUNT
001170        OR  WK-C-BOOK-YES.
001180*
001190     IF  WK-C-BOOK-NO
001200         MOVE "RJ"             TO WK-C-VRS-STATUS
001210         MOVE "BOOK NOT FOUND"
001220                                TO WK-C-VRS-REASON
001230         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001240     END-IF.
001250*
001260     PERFORM B200-FIND-PATRON
001270        THRU B299-FIND-PATRON-EX
001280        VARYING PT-IDX FROM 1 BY 1
001290        UNTIL PT-IDX > WK-N-PATRON-COUNT
001300        OR  WK-C-PATRON-YES.
001310*
001320     IF  WK-C-PATRON-NO
001330         MOVE "RJ"             TO WK-C-VRS-STATUS
001340         MOVE "PATRON NOT FOUND"
001350                                TO WK-C-VRS-REASON
001360         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001370     END-IF.
001380*
001390     IF  BT-STATUS (WK-N-BOOK-IDX) = "A"
001400         MOVE "RJ"             TO WK-C-VRS-STATUS
001410         MOVE "BOOK IS AVAILABLE"
001420                                TO WK-C-VRS-REASON
001430         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001440     END-IF.
001450*
001460     PERFORM B300-CHECK-ALREADY-WAITING
001470        THRU B399-CHECK-ALREADY-WAITING-EX
001480        VARYING RV-IDX FROM 1 BY 1
001490        UNTIL RV-IDX > WK-N-RSV-COUNT.
001500*
001510     IF  WK-C-ALREADY-YES
001520         MOVE "RJ"             TO WK-C-VRS-STATUS
001530         MOVE "ALREADY ON WAITLIST"
001540                                TO WK-C-VRS-REASON
001550         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001560     END-IF.
001570*
001580     PERFORM B400-APPEND-WAITLIST
001590        THRU B499-APPEND-WAITLIST-EX.
001600*
001610     MOVE "OK"                 TO WK-C-VRS-STATUS.
001620*
001630 A099-PROCESS-CALLED-ROUTINE-EX.
001640     EXIT.
001650*------------------------------------------------------------------*
001660 B100-FIND-BOOK.
001670*------------------------------------------------------------------*
001680     IF  BT-ISBN (BK-IDX) = WK-C-VRS-ISBN
001690         SET WK-C-BOOK-YES     TO TRUE
001700         SET WK-N-BOOK-IDX     TO BK-IDX
001710     END-IF.
001720 B199-FIND-BOOK-EX.
001730     EXIT.
001740*------------------------------------------------------------------*
001750 B200-FIND-PATRON.
001760*------------------------------------------------------------------*
001770     IF  PT-ID (PT-IDX) = WK-C-VRS-PATRON-ID
001780         SET WK-C-PATRON-YES   TO TRUE
001790     END-IF.
001800 B299-FIND-PATRON-EX.
001810     EXIT.
001820*------------------------------------------------------------------*
001830 B300-CHECK-ALREADY-WAITING.
001840*------------------------------------------------------------------*
001850     IF  RT-ISBN (RV-IDX) = WK-C-VRS-ISBN
001860         AND  RT-PATRON-ID (RV-IDX) = WK-C-VRS-PATRON-ID
001870         SET WK-C-ALREADY-YES  TO TRUE
001880     END-IF.
001890     IF  RT-ISBN (RV-IDX) = WK-C-VRS-ISBN
001900         AND  RT-SEQ (RV-IDX) > WK-N-HIGH-SEQ
001910         MOVE RT-SEQ (RV-IDX)  TO WK-N-HIGH-SEQ
001920     END-IF.
001930 B399-CHECK-ALREADY-WAITING-EX.
001940     EXIT.
001950*------------------------------------------------------------------*
001960 B400-APPEND-WAITLIST.
001970*------------------------------------------------------------------*
001980     IF  WK-N-RSV-COUNT >= 1000
001990         MOVE "RJ"             TO WK-C-VRS-STATUS
002000         MOVE "WAITLIST FULL"
002010                                TO WK-C-VRS-REASON
002020         GO TO B499-APPEND-WAITLIST-EX
002030     END-IF.
002040*
002050     ADD 1                     TO WK-N-RSV-COUNT.
002060     SET RV-IDX                TO WK-N-RSV-COUNT.
002070     MOVE SPACES               TO RSV-TAB-ENTRY (RV-IDX).
002080     MOVE WK-C-VRS-ISBN        TO RT-ISBN (RV-IDX).
002090     MOVE WK-C-VRS-PATRON-ID   TO RT-PATRON-ID (RV-IDX).
002100     ADD 1                     TO WK-N-HIGH-SEQ.
002110     MOVE WK-N-HIGH-SEQ        TO RT-SEQ (RV-IDX).
002120     MOVE "N"                  TO RT-NOTIFIED (RV-IDX).
002130*LIB0126 - A RESERVE DOES NOT CHANGE THE BOOK'S STATUS - ONLY A
002140*          RETURN PROCESSED AGAINST A WAITLISTED BOOK SETS BT-STATUS
002150*          TO "R" (SEE CIRVRT).  THE BOOK STAYS CHECKED OUT UNTIL ITS
002160*          CURRENT BORROWER ACTUALLY BRINGS IT BACK.
002170 B499-APPEND-WAITLIST-EX.
002180     EXIT.
002190*****************************************************************
002200*************** END OF PROGRAM SOURCE - CIRVRS *****************
002210*****************************************************************
