000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRVAB.
000140 AUTHOR.         R HOLLIS.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   14 MAR 1987.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ADD A NEW BOOK TO
000210*               THE BOOK-TABLE FOR TRANSACTION TYPE "AB".
000220*               TRANFILE CARRIES ONLY THE ISBN AND BRANCH FOR AN
000230*               ADD-BOOK TRANSACTION - TITLE/AUTHOR/YEAR ARE
000240*               KEYED IN LATER BY THE CATALOGUING CLERK.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290*LIB0001 - RHOLLIS - 14/03/1987 - ORIGINAL ROUTINE, PART OF THE
000300*          CIRCULATION REWRITE (CHECKOUT/RETURN ONLY AT FIRST).
000310*LIB0073 - TOYELAR - 11/12/1998 - ADDED FOR THE NEW AB MAINTENANCE
000320*          CODE (LIB0072) SO NEW TITLES FLOW THROUGH THE DAILY
000330*          TRANSACTION FILE INSTEAD OF A SEPARATE ONLINE SCREEN.
000340*          (Y2K REVIEW - NO DATE FIELDS IN THIS RECORD - N/A.)
000350*LIB0095 - NSAGAYA - 02/06/2004 - REJECT A BLANK ISBN BEFORE THE
000360*          DUPLICATE SEARCH, SAME FIX AS CIRVAP (LIB0094).
000370*LIB0105 - NSAGAYA - 09/06/2004 - ADD WK-C-DUP-FOUND-X, A BYTE VIEW OF
000380*          THE DUPLICATE SWITCH USED BY THE NEW TRACE DISPLAY THAT
000390*          DUMPS SWITCHES IN HEX WHEN UPSI-0 IS ON.
000400*================================================================
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.  IBM-AS400.
000450 OBJECT-COMPUTER.  IBM-AS400.
000460 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000470                    UPSI-0 IS UPSI-SWITCH-0
000480                       ON  STATUS IS U0-ON
000490                       OFF STATUS IS U0-OFF.
000500*
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530 01  FILLER                      PIC X(24) VALUE
000540     "** PROGRAM CIRVAB    **".
000550*
000560 01  WK-C-COMMON.
000570     COPY CIRCMWS.
000580*
000590 01  WK-C-WORK-AREA.
000600     05  WK-C-DUP-FOUND          PIC X(01).
000610         88  WK-C-DUP-YES                VALUE "Y".
000620         88  WK-C-DUP-NO                 VALUE "N".
000630     05  WK-C-DUP-FOUND-X REDEFINES WK-C-DUP-FOUND
000640                             PIC 9(01).
000650     05  WK-C-LAST-ISBN-ADDED    PIC X(17).
000660     05  WK-C-LAST-ISBN-PARTS REDEFINES WK-C-LAST-ISBN-ADDED.
000670         10  WK-C-LAST-ISBN-PREFIX PIC X(14).
000680         10  WK-C-LAST-ISBN-CHECK  PIC X(03).
000690     05  WK-C-ADD-BOOK-CTR       PIC 9(05) COMP VALUE ZERO.
000700     05  WK-C-ADD-BOOK-DATE      PIC 9(08) VALUE ZERO.
000710     05  WK-C-ADD-BOOK-DATE-R REDEFINES WK-C-ADD-BOOK-DATE.
000720         10  WK-C-ADD-BOOK-CC    PIC 9(02).
000730         10  WK-C-ADD-BOOK-YY    PIC 9(02).
000740         10  WK-C-ADD-BOOK-MM    PIC 9(02).
000750         10  WK-C-ADD-BOOK-DD    PIC 9(02).
000760*
000770*----------------------------------------------------------------*
000780 LINKAGE SECTION.
000790*----------------------------------------------------------------*
000800     COPY VCIRAB.
000810     COPY CIRBKTB.
000820*
000830*****************************************************************
000840 PROCEDURE DIVISION USING WK-C-VAB-RECORD, BOOK-TABLE.
000850*****************************************************************
000860 MAIN-MODULE.
000870     PERFORM A000-PROCESS-CALLED-ROUTINE
000880        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000890     GOBACK.
000900*
000910*------------------------------------------------------------------*
000920 A000-PROCESS-CALLED-ROUTINE.
000930*------------------------------------------------------------------*
000940     MOVE SPACES              TO WK-C-VAB-OUTPUT.
000950     MOVE "N"                 TO WK-C-DUP-FOUND.
000960*
000970     IF  WK-C-VAB-ISBN = SPACES
000980         MOVE "RJ"             TO WK-C-VAB-STATUS
000990         MOVE "BOOK NOT FOUND"
001000                                TO WK-C-VAB-REASON
001010         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001020     END-IF.
001030*
001040     PERFORM B100-CHECK-DUPLICATE
001050        THRU B199-CHECK-DUPLICATE-EX
001060        VARYING BK-IDX FROM 1 BY 1
001070        UNTIL BK-IDX > WK-N-BOOK-COUNT
001080        OR  WK-C-DUP-YES.
001090*
001100     IF  WK-C-DUP-YES
001110         MOVE "RJ"             TO WK-C-VAB-STATUS
001120         MOVE "DUPLICATE BOOK"
001130                                TO WK-C-VAB-REASON
001140         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001150     END-IF.
001160*
001170     PERFORM B200-ADD-BOOK
001180        THRU B299-ADD-BOOK-EX.
001190*
001200     MOVE "OK"                 TO WK-C-VAB-STATUS.
001210*
001220 A099-PROCESS-CALLED-ROUTINE-EX.
001230     EXIT.
001240*------------------------------------------------------------------*
001250 B100-CHECK-DUPLICATE.
001260*------------------------------------------------------------------*
001270     IF  BT-ISBN (BK-IDX) = WK-C-VAB-ISBN
001280         AND  BT-BRANCH-ID (BK-IDX) = WK-C-VAB-BRANCH-ID
001290         SET WK-C-DUP-YES      TO TRUE
001300     END-IF.
001310 B199-CHECK-DUPLICATE-EX.
001320     EXIT.
001330*------------------------------------------------------------------*
001340 B200-ADD-BOOK.
001350*------------------------------------------------------------------*
001360     IF  WK-N-BOOK-COUNT >= 2000
001370         MOVE "RJ"             TO WK-C-VAB-STATUS
001380         MOVE "BOOK TABLE FULL"
001390                                TO WK-C-VAB-REASON
001400         GO TO B299-ADD-BOOK-EX
001410     END-IF.
001420*
001430     ADD 1                     TO WK-N-BOOK-COUNT.
001440     SET BK-IDX                TO WK-N-BOOK-COUNT.
001450     MOVE SPACES               TO BOOK-TAB-ENTRY (BK-IDX).
001460     MOVE WK-C-VAB-ISBN        TO BT-ISBN (BK-IDX).
001470     MOVE WK-C-VAB-BRANCH-ID   TO BT-BRANCH-ID (BK-IDX).
001480     MOVE ZERO                 TO BT-PUB-YEAR (BK-IDX).
001490     MOVE "A"                  TO BT-STATUS (BK-IDX).
001500 B299-ADD-BOOK-EX.
001510     EXIT.
001520*****************************************************************
001530*************** END OF PROGRAM SOURCE - CIRVAB *****************
001540*****************************************************************
