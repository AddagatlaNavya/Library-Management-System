000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRDRIVE.
000140 AUTHOR.         RHOLLIS.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   14 MAR 1987.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS THE MAIN LINE DRIVER FOR THE NIGHTLY
000210*               CIRCULATION UPDATE RUN.  IT LOADS THE BOOK, PATRON,
000220*               HISTORY AND WAITLIST MASTERS INTO WORKING STORAGE
000230*               TABLES, APPLIES EACH TRANSACTION ON TRANFILE BY
000240*               CALLING THE APPROPRIATE VALIDATION/UPDATE ROUTINE,
000250*               LOGS EVERY TRANSACTION ACCEPTED OR REJECTED TO
000260*               TRANLOG, REWRITES THE FOUR MASTERS FROM THE UPDATED
000270*               TABLES, AND FINALLY CALLS CIRRPT TO PRODUCE THE
000280*               END-OF-RUN REPORT.
000290*
000300*================================================================
000310* HISTORY OF MODIFICATION:
000320*================================================================
000330*LIB0009 - RHOLLIS - 14/03/1987 - ORIGINAL DRIVER, WRITTEN FOR THE
000340*          CIRCULATION REWRITE - HANDLED CHECKOUT (CO) AND RETURN
000350*          (RT) ONLY, TABLES LOADED FULLY INTO MEMORY.
000360*LIB0020 - RHOLLIS - 22/08/1989 - ADD DISPATCH FOR RESERVE (RS) AND
000370*          CANCEL RESERVATION (CX) TRANSACTION CODES.
000380*LIB0046 - DPARMAR - 30/04/1992 - ADD DISPATCH FOR INTER-BRANCH
000390*          TRANSFER (TR).  WAITLIST MASTER (RSVFILE) BROUGHT INTO
000400*          MEMORY FOR THE FIRST TIME AS RSV-TABLE.
000410*LIB0075 - TOYELAR - 11/12/1998 - ADD DISPATCH FOR THE AB/AP BOOK
000420*          AND PATRON MAINTENANCE CODES SO NEW BOOKS AND PATRONS
000430*          CAN ARRIVE ON THE SAME DAILY TRANSACTION FILE RATHER
000440*          THAN A SEPARATE ON-LINE ADD SCREEN.
000450*          (Y2K REVIEW - LOG-TXN-DATE AND ALL MASTER DATE FIELDS
000460*          ARE FULL 8-DIGIT CCYYMMDD - NO 2-DIGIT YEAR WINDOWING
000470*          ANYWHERE IN THIS DRIVER.)
000480*LIB0083 - TOYELAR - 03/09/1998 - REPLACE THE OLD SEPARATE STATISTICS
000490*          RUN WITH A SINGLE CALL TO THE NEW CIRRPT ROUTINE AT THE
000500*          END OF THE MASTER REWRITE STEP.
000510*LIB0095 - NSAGAYA - 02/06/2004 - REJECT ANY TRANFILE RECORD WHOSE
000520*          TXN-TYPE DOES NOT MATCH ONE OF THE SEVEN KNOWN CODES
000530*          INSTEAD OF LETTING IT FALL THROUGH UNLOGGED (A TEST
000540*          RECORD WITH A BLANK TYPE HAD SLIPPED THROUGH IN UAT).
000550*LIB0113 - NSAGAYA - 09/06/2004 - ADD WK-N-LOG-TXN-ID-X, WK-C-RUN-
000560*          ISBN-PARTS AND WK-C-RUN-DATE-R REDEFINES FOR THE NEW
000570*          END-OF-RUN TRACE DISPLAY (UPSI-0 ON).
000580*================================================================
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.  IBM-AS400.
000630 OBJECT-COMPUTER.  IBM-AS400.
000640 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000650                    UPSI-0 IS UPSI-SWITCH-0
000660                       ON  STATUS IS U0-ON
000670                       OFF STATUS IS U0-OFF.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT BOOKMAST  ASSIGN TO BOOKMAST
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS  IS WK-C-BOOKMAST-STATUS.
000740*
000750     SELECT PATMAST   ASSIGN TO PATMAST
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS  IS WK-C-PATMAST-STATUS.
000780*
000790     SELECT HISTFILE  ASSIGN TO HISTFILE
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS  IS WK-C-HISTFILE-STATUS.
000820*
000830     SELECT RSVFILE   ASSIGN TO RSVFILE
000840         ORGANIZATION IS SEQUENTIAL
000850         FILE STATUS  IS WK-C-RSVFILE-STATUS.
000860*
000870     SELECT TRANFILE  ASSIGN TO TRANFILE
000880         ORGANIZATION IS SEQUENTIAL
000890         FILE STATUS  IS WK-C-TRANFILE-STATUS.
000900*
000910     SELECT TRANLOG   ASSIGN TO TRANLOG
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS  IS WK-C-TRANLOG-STATUS.
000940*
000950 DATA DIVISION.
000960 FILE SECTION.
000970*
000980 FD  BOOKMAST
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 120 CHARACTERS
001010     DATA RECORD IS CIRBOOK-RECORD.
001020     COPY CIRBOOK.
001030*
001040 FD  PATMAST
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 100 CHARACTERS
001070     DATA RECORD IS CIRPATN-RECORD.
001080     COPY CIRPATN.
001090*
001100 FD  HISTFILE
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 50 CHARACTERS
001130     DATA RECORD IS CIRHIST-RECORD.
001140     COPY CIRHIST.
001150*
001160 FD  RSVFILE
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 40 CHARACTERS
001190     DATA RECORD IS CIRRSV-RECORD.
001200     COPY CIRRSV.
001210*
001220 FD  TRANFILE
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 60 CHARACTERS
001250     DATA RECORD IS CIRTRAN-RECORD.
001260     COPY CIRTRAN.
001270*
001280 FD  TRANLOG
001290     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 80 CHARACTERS
001310     DATA RECORD IS CIRLOGR-RECORD.
001320     COPY CIRLOGR.
001330*
001340 WORKING-STORAGE SECTION.
001350 01  FILLER                      PIC X(24) VALUE
001360     "** PROGRAM CIRDRIVE  **".
001370*
001380 01  WK-C-COMMON.
001390     COPY CIRCMWS.
001400*
001410 01  WK-C-FILE-FLAGS.
001420     05  WK-C-BOOKMAST-STATUS    PIC X(02).
001430         88  WK-C-BM-SUCCESSFUL          VALUE "00".
001440         88  WK-C-BM-EOF                 VALUE "10".
001450     05  WK-C-PATMAST-STATUS     PIC X(02).
001460         88  WK-C-PM-SUCCESSFUL          VALUE "00".
001470         88  WK-C-PM-EOF                 VALUE "10".
001480     05  WK-C-HISTFILE-STATUS    PIC X(02).
001490         88  WK-C-HF-SUCCESSFUL          VALUE "00".
001500         88  WK-C-HF-EOF                 VALUE "10".
001510     05  WK-C-RSVFILE-STATUS     PIC X(02).
001520         88  WK-C-RF-SUCCESSFUL          VALUE "00".
001530         88  WK-C-RF-EOF                 VALUE "10".
001540     05  WK-C-TRANFILE-STATUS    PIC X(02).
001550         88  WK-C-TF-SUCCESSFUL          VALUE "00".
001560         88  WK-C-TF-EOF                 VALUE "10".
001570     05  WK-C-TRANLOG-STATUS     PIC X(02).
001580         88  WK-C-TL-SUCCESSFUL          VALUE "00".
001590*
001600 01  WK-C-EOF-SWITCHES.
001610     05  WK-C-BOOKMAST-EOF-SW    PIC X(01).
001620         88  WK-C-BOOKMAST-AT-EOF          VALUE "Y".
001630         88  WK-C-BOOKMAST-NOT-AT-EOF      VALUE "N".
001640     05  WK-C-PATMAST-EOF-SW     PIC X(01).
001650         88  WK-C-PATMAST-AT-EOF           VALUE "Y".
001660         88  WK-C-PATMAST-NOT-AT-EOF       VALUE "N".
001670     05  WK-C-HISTFILE-EOF-SW    PIC X(01).
001680         88  WK-C-HISTFILE-AT-EOF          VALUE "Y".
001690         88  WK-C-HISTFILE-NOT-AT-EOF      VALUE "N".
001700     05  WK-C-RSVFILE-EOF-SW     PIC X(01).
001710         88  WK-C-RSVFILE-AT-EOF           VALUE "Y".
001720         88  WK-C-RSVFILE-NOT-AT-EOF       VALUE "N".
001730     05  WK-C-TRANFILE-EOF-SW    PIC X(01).
001740         88  WK-C-TRANFILE-AT-EOF          VALUE "Y".
001750         88  WK-C-TRANFILE-NOT-AT-EOF      VALUE "N".
001760*
001770*    -- IN-MEMORY WORKING TABLES, PASSED BY REFERENCE TO EVERY CALL --
001780     COPY CIRBKTB.
001790     COPY CIRPNTB.
001800     COPY CIRHITB.
001810     COPY CIRRVTB.
001820*
001830*    -- RUN COUNTER FOR THE TRANSACTION LOG SEQUENCE NUMBER --
001840 01  WK-N-LOG-TXN-ID             PIC 9(06) COMP VALUE ZERO.
001850 01  WK-N-LOG-TXN-ID-X REDEFINES WK-N-LOG-TXN-ID
001860                             PIC X(04).
001870*
001880*    -- ONE LINKAGE RECORD PER TRANSACTION TYPE, BUILT LOCALLY --
001890     COPY VCIRAB.
001900     COPY VCIRAP.
001910     COPY VCIRCO.
001920     COPY VCIRRT.
001930     COPY VCIRRS.
001940     COPY VCIRCX.
001950     COPY VCIRTR.
001960*
001970 01  WK-C-WORK-AREA.
001980     05  WK-N-TABLE-SUB          PIC 9(05) COMP VALUE ZERO.
001990     05  WK-C-RUN-ISBN           PIC X(17).
002000     05  WK-C-RUN-ISBN-PARTS REDEFINES WK-C-RUN-ISBN.
002010         10  WK-C-RUN-ISBN-PREFIX  PIC X(14).
002020         10  WK-C-RUN-ISBN-CHECK   PIC X(03).
002030     05  WK-C-RUN-DATE           PIC 9(08) VALUE ZERO.
002040     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
002050         10  WK-C-RUN-CC           PIC 9(02).
002060         10  WK-C-RUN-YY           PIC 9(02).
002070         10  WK-C-RUN-MM           PIC 9(02).
002080         10  WK-C-RUN-DD           PIC 9(02).
002090*
002100*----------------------------------------------------------------*
002110 PROCEDURE DIVISION.
002120*----------------------------------------------------------------*
002130 MAIN-MODULE.
002140     PERFORM A100-LOAD-BOOKMAST
002150        THRU A199-LOAD-BOOKMAST-EX.
002160     PERFORM A200-LOAD-PATMAST
002170        THRU A299-LOAD-PATMAST-EX.
002180     PERFORM A300-LOAD-HISTFILE
002190        THRU A399-LOAD-HISTFILE-EX.
002200     PERFORM A400-LOAD-RSVFILE
002210        THRU A499-LOAD-RSVFILE-EX.
002220     PERFORM B000-PROCESS-TRANSACTIONS
002230        THRU B099-PROCESS-TRANSACTIONS-EX.
002240     PERFORM C000-REWRITE-MASTERS
002250        THRU C099-REWRITE-MASTERS-EX.
002260     PERFORM D000-CALL-REPORT
002270        THRU D099-CALL-REPORT-EX.
002280     STOP RUN.
002290*
002300*------------------------------------------------------------------*
002310 A100-LOAD-BOOKMAST.
002320*------------------------------------------------------------------*
002330     MOVE ZERO                 TO WK-N-BOOK-COUNT.
002340     MOVE "N"                  TO WK-C-BOOKMAST-EOF-SW.
002350     OPEN INPUT BOOKMAST.
002360     READ BOOKMAST
002370         AT END
002380             SET WK-C-BOOKMAST-AT-EOF  TO TRUE
002390     END-READ.
002400     PERFORM A110-LOAD-ONE-BOOK
002410        THRU A119-LOAD-ONE-BOOK-EX
002420        UNTIL WK-C-BOOKMAST-AT-EOF.
002430     CLOSE BOOKMAST.
002440 A199-LOAD-BOOKMAST-EX.
002450     EXIT.
002460*------------------------------------------------------------------*
002470 A110-LOAD-ONE-BOOK.
002480*------------------------------------------------------------------*
002490     ADD 1                      TO WK-N-BOOK-COUNT.
002500     SET BK-IDX                 TO WK-N-BOOK-COUNT.
002510     MOVE SPACES                TO BOOK-TAB-ENTRY (BK-IDX).
002520     MOVE BOOK-ISBN             TO BT-ISBN (BK-IDX).
002530     MOVE BOOK-TITLE            TO BT-TITLE (BK-IDX).
002540     MOVE BOOK-AUTHOR           TO BT-AUTHOR (BK-IDX).
002550     MOVE BOOK-PUB-YEAR         TO BT-PUB-YEAR (BK-IDX).
002560     MOVE BOOK-STATUS           TO BT-STATUS (BK-IDX).
002570     MOVE BOOK-BRANCH-ID        TO BT-BRANCH-ID (BK-IDX).
002580*
002590     READ BOOKMAST
002600         AT END
002610             SET WK-C-BOOKMAST-AT-EOF  TO TRUE
002620     END-READ.
002630 A119-LOAD-ONE-BOOK-EX.
002640     EXIT.
002650*------------------------------------------------------------------*
002660 A200-LOAD-PATMAST.
002670*------------------------------------------------------------------*
002680     MOVE ZERO                 TO WK-N-PATRON-COUNT.
002690     MOVE "N"                  TO WK-C-PATMAST-EOF-SW.
002700     OPEN INPUT PATMAST.
002710     READ PATMAST
002720         AT END
002730             SET WK-C-PATMAST-AT-EOF  TO TRUE
002740     END-READ.
002750     PERFORM A210-LOAD-ONE-PATRON
002760        THRU A219-LOAD-ONE-PATRON-EX
002770        UNTIL WK-C-PATMAST-AT-EOF.
002780     CLOSE PATMAST.
002790 A299-LOAD-PATMAST-EX.
002800     EXIT.
002810*------------------------------------------------------------------*
002820 A210-LOAD-ONE-PATRON.
002830*------------------------------------------------------------------*
002840     ADD 1                      TO WK-N-PATRON-COUNT.
002850     SET PT-IDX                 TO WK-N-PATRON-COUNT.
002860     MOVE SPACES                TO PATRON-TAB-ENTRY (PT-IDX).
002870     MOVE PAT-ID                TO PT-ID (PT-IDX).
002880     MOVE PAT-NAME              TO PT-NAME (PT-IDX).
002890     MOVE PAT-EMAIL             TO PT-EMAIL (PT-IDX).
002900     MOVE PAT-PHONE             TO PT-PHONE (PT-IDX).
002910     MOVE PAT-BRANCH-ID         TO PT-BRANCH-ID (PT-IDX).
002920     MOVE PAT-CHECKOUT-COUNT    TO PT-CHECKOUT-COUNT (PT-IDX).
002930*
002940     READ PATMAST
002950         AT END
002960             SET WK-C-PATMAST-AT-EOF  TO TRUE
002970     END-READ.
002980 A219-LOAD-ONE-PATRON-EX.
002990     EXIT.
003000*------------------------------------------------------------------*
003010 A300-LOAD-HISTFILE.
003020*------------------------------------------------------------------*
003030     MOVE ZERO                 TO WK-N-HIST-COUNT.
003040     MOVE "N"                  TO WK-C-HISTFILE-EOF-SW.
003050     OPEN INPUT HISTFILE.
003060     READ HISTFILE
003070         AT END
003080             SET WK-C-HISTFILE-AT-EOF  TO TRUE
003090     END-READ.
003100     PERFORM A310-LOAD-ONE-HIST
003110        THRU A319-LOAD-ONE-HIST-EX
003120        UNTIL WK-C-HISTFILE-AT-EOF.
003130     CLOSE HISTFILE.
003140 A399-LOAD-HISTFILE-EX.
003150     EXIT.
003160*------------------------------------------------------------------*
003170 A310-LOAD-ONE-HIST.
003180*------------------------------------------------------------------*
003190     ADD 1                      TO WK-N-HIST-COUNT.
003200     SET HS-IDX                 TO WK-N-HIST-COUNT.
003210     MOVE SPACES                TO HIST-TAB-ENTRY (HS-IDX).
003220     MOVE HIS-PATRON-ID         TO HT-PATRON-ID (HS-IDX).
003230     MOVE HIS-ISBN              TO HT-ISBN (HS-IDX).
003240     MOVE HIS-CHECKOUT-DATE     TO HT-CHECKOUT-DATE (HS-IDX).
003250     MOVE HIS-RETURN-DATE       TO HT-RETURN-DATE (HS-IDX).
003260     MOVE HIS-RETURNED-FLAG     TO HT-RETURNED-FLAG (HS-IDX).
003270*
003280     READ HISTFILE
003290         AT END
003300             SET WK-C-HISTFILE-AT-EOF  TO TRUE
003310     END-READ.
003320 A319-LOAD-ONE-HIST-EX.
003330     EXIT.
003340*------------------------------------------------------------------*
003350 A400-LOAD-RSVFILE.
003360*------------------------------------------------------------------*
003370     MOVE ZERO                 TO WK-N-RSV-COUNT.
003380     MOVE "N"                  TO WK-C-RSVFILE-EOF-SW.
003390     OPEN INPUT RSVFILE.
003400     READ RSVFILE
003410         AT END
003420             SET WK-C-RSVFILE-AT-EOF  TO TRUE
003430     END-READ.
003440     PERFORM A410-LOAD-ONE-RSV
003450        THRU A419-LOAD-ONE-RSV-EX
003460        UNTIL WK-C-RSVFILE-AT-EOF.
003470     CLOSE RSVFILE.
003480 A499-LOAD-RSVFILE-EX.
003490     EXIT.
003500*------------------------------------------------------------------*
003510 A410-LOAD-ONE-RSV.
003520*------------------------------------------------------------------*
003530     ADD 1                      TO WK-N-RSV-COUNT.
003540     SET RV-IDX                 TO WK-N-RSV-COUNT.
003550     MOVE SPACES                TO RSV-TAB-ENTRY (RV-IDX).
003560     MOVE RSV-ISBN              TO RT-ISBN (RV-IDX).
003570     MOVE RSV-PATRON-ID         TO RT-PATRON-ID (RV-IDX).
003580     MOVE RSV-SEQ               TO RT-SEQ (RV-IDX).
003590     MOVE RSV-NOTIFIED          TO RT-NOTIFIED (RV-IDX).
003600*
003610     READ RSVFILE
003620         AT END
003630             SET WK-C-RSVFILE-AT-EOF  TO TRUE
003640     END-READ.
003650 A419-LOAD-ONE-RSV-EX.
003660     EXIT.
003670*------------------------------------------------------------------*
003680 B000-PROCESS-TRANSACTIONS.
003690*------------------------------------------------------------------*
003700     MOVE "N"                   TO WK-C-TRANFILE-EOF-SW.
003710     OPEN INPUT  TRANFILE.
003720     OPEN OUTPUT TRANLOG.
003730     READ TRANFILE
003740         AT END
003750             SET WK-C-TRANFILE-AT-EOF  TO TRUE
003760     END-READ.
003770     PERFORM B100-APPLY-ONE-TRANSACTION
003780        THRU B199-APPLY-ONE-TRANSACTION-EX
003790        UNTIL WK-C-TRANFILE-AT-EOF.
003800     CLOSE TRANFILE.
003810     CLOSE TRANLOG.
003820 B099-PROCESS-TRANSACTIONS-EX.
003830     EXIT.
003840*------------------------------------------------------------------*
003850 B100-APPLY-ONE-TRANSACTION.
003860*------------------------------------------------------------------*
003870     MOVE SPACES                TO CIRLOGR-RECORD.
003880     ADD 1                      TO WK-N-LOG-TXN-ID.
003890     MOVE WK-N-LOG-TXN-ID        TO LOG-TXN-ID.
003900     MOVE TXN-TYPE               TO LOG-TYPE.
003910     MOVE TXN-ISBN                TO LOG-ISBN.
003920     MOVE TXN-PATRON-ID           TO LOG-PATRON-ID.
003930     MOVE TXN-DATE                TO LOG-TXN-DATE.
003940*
003950     EVALUATE TRUE
003960         WHEN TXN-TYPE = "CO"
003970             PERFORM B200-DISPATCH-CHECKOUT
003980                THRU B299-DISPATCH-CHECKOUT-EX
003990         WHEN TXN-TYPE = "RT"
004000             PERFORM B300-DISPATCH-RETURN
004010                THRU B399-DISPATCH-RETURN-EX
004020         WHEN TXN-TYPE = "RS"
004030             PERFORM B400-DISPATCH-RESERVE
004040                THRU B499-DISPATCH-RESERVE-EX
004050         WHEN TXN-TYPE = "CX"
004060             PERFORM B500-DISPATCH-CANCEL
004070                THRU B599-DISPATCH-CANCEL-EX
004080         WHEN TXN-TYPE = "TR"
004090             PERFORM B600-DISPATCH-TRANSFER
004100                THRU B699-DISPATCH-TRANSFER-EX
004110         WHEN TXN-TYPE = "AB"
004120             PERFORM B700-DISPATCH-ADD-BOOK
004130                THRU B799-DISPATCH-ADD-BOOK-EX
004140         WHEN TXN-TYPE = "AP"
004150             PERFORM B800-DISPATCH-ADD-PATRON
004160                THRU B899-DISPATCH-ADD-PATRON-EX
004170         WHEN OTHER
004180             MOVE "RJ"            TO LOG-STATUS
004190             MOVE "UNKNOWN TRANSACTION TYPE"
004200                                   TO LOG-REASON
004210     END-EVALUATE.
004220*
004230     WRITE CIRLOGR-RECORD.
004240*
004250     READ TRANFILE
004260         AT END
004270             SET WK-C-TRANFILE-AT-EOF  TO TRUE
004280     END-READ.
004290 B199-APPLY-ONE-TRANSACTION-EX.
004300     EXIT.
004310*------------------------------------------------------------------*
004320 B200-DISPATCH-CHECKOUT.
004330*------------------------------------------------------------------*
004340     MOVE SPACES                TO WK-C-VCO-RECORD.
004350     MOVE TXN-ISBN               TO WK-C-VCO-ISBN.
004360     MOVE TXN-PATRON-ID          TO WK-C-VCO-PATRON-ID.
004370     MOVE TXN-BRANCH-ID          TO WK-C-VCO-BRANCH-ID.
004380     MOVE TXN-DATE                TO WK-C-VCO-TXN-DATE.
004390*
004400     CALL "CIRVCO" USING WK-C-VCO-RECORD, BOOK-TABLE, PATRON-TABLE,
004410                          HIST-TABLE, RSV-TABLE.
004420*
004430     MOVE WK-C-VCO-STATUS         TO LOG-STATUS.
004440     MOVE WK-C-VCO-REASON         TO LOG-REASON.
004450     MOVE WK-C-VCO-DUE-DATE       TO LOG-DUE-DATE.
004460 B299-DISPATCH-CHECKOUT-EX.
004470     EXIT.
004480*------------------------------------------------------------------*
004490 B300-DISPATCH-RETURN.
004500*------------------------------------------------------------------*
004510     MOVE SPACES                TO WK-C-VRT-RECORD.
004520     MOVE TXN-ISBN               TO WK-C-VRT-ISBN.
004530     MOVE TXN-PATRON-ID          TO WK-C-VRT-PATRON-ID.
004540     MOVE TXN-BRANCH-ID          TO WK-C-VRT-BRANCH-ID.
004550     MOVE TXN-DATE                TO WK-C-VRT-TXN-DATE.
004560*
004570     CALL "CIRVRT" USING WK-C-VRT-RECORD, BOOK-TABLE, PATRON-TABLE,
004580                          HIST-TABLE, RSV-TABLE.
004590*
004600     MOVE WK-C-VRT-STATUS         TO LOG-STATUS.
004610     MOVE WK-C-VRT-REASON         TO LOG-REASON.
004620     MOVE TXN-DATE                 TO LOG-RETURN-DATE.
004630 B399-DISPATCH-RETURN-EX.
004640     EXIT.
004650*------------------------------------------------------------------*
004660 B400-DISPATCH-RESERVE.
004670*------------------------------------------------------------------*
004680     MOVE SPACES                TO WK-C-VRS-RECORD.
004690     MOVE TXN-ISBN               TO WK-C-VRS-ISBN.
004700     MOVE TXN-PATRON-ID          TO WK-C-VRS-PATRON-ID.
004710     MOVE TXN-BRANCH-ID          TO WK-C-VRS-BRANCH-ID.
004720     MOVE TXN-DATE                TO WK-C-VRS-TXN-DATE.
004730*
004740     CALL "CIRVRS" USING WK-C-VRS-RECORD, BOOK-TABLE, PATRON-TABLE,
004750                          RSV-TABLE.
004760*
004770     MOVE WK-C-VRS-STATUS         TO LOG-STATUS.
004780     MOVE WK-C-VRS-REASON         TO LOG-REASON.
004790 B499-DISPATCH-RESERVE-EX.
004800     EXIT.
004810*------------------------------------------------------------------*
004820 B500-DISPATCH-CANCEL.
004830*------------------------------------------------------------------*
004840     MOVE SPACES                TO WK-C-VCX-RECORD.
004850     MOVE TXN-ISBN               TO WK-C-VCX-ISBN.
004860     MOVE TXN-PATRON-ID          TO WK-C-VCX-PATRON-ID.
004870*
004880     CALL "CIRVCX" USING WK-C-VCX-RECORD, RSV-TABLE.
004890*
004900     MOVE WK-C-VCX-STATUS         TO LOG-STATUS.
004910     MOVE WK-C-VCX-REASON         TO LOG-REASON.
004920 B599-DISPATCH-CANCEL-EX.
004930     EXIT.
004940*------------------------------------------------------------------*
004950 B600-DISPATCH-TRANSFER.
004960*------------------------------------------------------------------*
004970     MOVE SPACES                TO WK-C-VTR-RECORD.
004980     MOVE TXN-ISBN               TO WK-C-VTR-ISBN.
004990     MOVE TXN-BRANCH-ID           TO WK-C-VTR-FROM-BRANCH.
005000     MOVE TXN-TO-BRANCH-ID        TO WK-C-VTR-TO-BRANCH.
005010*
005020     CALL "CIRVTR" USING WK-C-VTR-RECORD, BOOK-TABLE, PATRON-TABLE.
005030*
005040     MOVE WK-C-VTR-STATUS         TO LOG-STATUS.
005050     MOVE WK-C-VTR-REASON         TO LOG-REASON.
005060 B699-DISPATCH-TRANSFER-EX.
005070     EXIT.
005080*------------------------------------------------------------------*
005090 B700-DISPATCH-ADD-BOOK.
005100*------------------------------------------------------------------*
005110     MOVE SPACES                TO WK-C-VAB-RECORD.
005120     MOVE TXN-ISBN               TO WK-C-VAB-ISBN.
005130     MOVE TXN-BRANCH-ID           TO WK-C-VAB-BRANCH-ID.
005140*
005150     CALL "CIRVAB" USING WK-C-VAB-RECORD, BOOK-TABLE.
005160*
005170     MOVE WK-C-VAB-STATUS         TO LOG-STATUS.
005180     MOVE WK-C-VAB-REASON         TO LOG-REASON.
005190 B799-DISPATCH-ADD-BOOK-EX.
005200     EXIT.
005210*------------------------------------------------------------------*
005220 B800-DISPATCH-ADD-PATRON.
005230*------------------------------------------------------------------*
005240     MOVE SPACES                TO WK-C-VAP-RECORD.
005250     MOVE TXN-PATRON-ID           TO WK-C-VAP-PATRON-ID.
005260     MOVE TXN-BRANCH-ID           TO WK-C-VAP-BRANCH-ID.
005270*
005280     CALL "CIRVAP" USING WK-C-VAP-RECORD, PATRON-TABLE.
005290*
005300     MOVE WK-C-VAP-STATUS         TO LOG-STATUS.
005310     MOVE WK-C-VAP-REASON         TO LOG-REASON.
005320 B899-DISPATCH-ADD-PATRON-EX.
005330     EXIT.
005340*------------------------------------------------------------------*
005350 C000-REWRITE-MASTERS.
005360*------------------------------------------------------------------*
005370     PERFORM C100-REWRITE-BOOKMAST
005380        THRU C199-REWRITE-BOOKMAST-EX.
005390     PERFORM C200-REWRITE-PATMAST
005400        THRU C299-REWRITE-PATMAST-EX.
005410     PERFORM C300-REWRITE-HISTFILE
005420        THRU C399-REWRITE-HISTFILE-EX.
005430     PERFORM C400-REWRITE-RSVFILE
005440        THRU C499-REWRITE-RSVFILE-EX.
005450 C099-REWRITE-MASTERS-EX.
005460     EXIT.
005470*------------------------------------------------------------------*
005480 C100-REWRITE-BOOKMAST.
005490*------------------------------------------------------------------*
005500     OPEN OUTPUT BOOKMAST.
005510     PERFORM C110-WRITE-ONE-BOOK
005520        THRU C119-WRITE-ONE-BOOK-EX
005530        VARYING BK-IDX FROM 1 BY 1
005540        UNTIL BK-IDX > WK-N-BOOK-COUNT.
005550     CLOSE BOOKMAST.
005560 C199-REWRITE-BOOKMAST-EX.
005570     EXIT.
005580*------------------------------------------------------------------*
005590 C110-WRITE-ONE-BOOK.
005600*------------------------------------------------------------------*
005610     MOVE SPACES                TO CIRBOOK-RECORD.
005620     MOVE BT-ISBN (BK-IDX)       TO BOOK-ISBN.
005630     MOVE BT-TITLE (BK-IDX)      TO BOOK-TITLE.
005640     MOVE BT-AUTHOR (BK-IDX)     TO BOOK-AUTHOR.
005650     MOVE BT-PUB-YEAR (BK-IDX)   TO BOOK-PUB-YEAR.
005660     MOVE BT-STATUS (BK-IDX)     TO BOOK-STATUS.
005670     MOVE BT-BRANCH-ID (BK-IDX)  TO BOOK-BRANCH-ID.
005680     WRITE CIRBOOK-RECORD.
005690 C119-WRITE-ONE-BOOK-EX.
005700     EXIT.
005710*------------------------------------------------------------------*
005720 C200-REWRITE-PATMAST.
005730*------------------------------------------------------------------*
005740     OPEN OUTPUT PATMAST.
005750     PERFORM C210-WRITE-ONE-PATRON
005760        THRU C219-WRITE-ONE-PATRON-EX
005770        VARYING PT-IDX FROM 1 BY 1
005780        UNTIL PT-IDX > WK-N-PATRON-COUNT.
005790     CLOSE PATMAST.
005800 C299-REWRITE-PATMAST-EX.
005810     EXIT.
005820*------------------------------------------------------------------*
005830 C210-WRITE-ONE-PATRON.
005840*------------------------------------------------------------------*
005850     MOVE SPACES                   TO CIRPATN-RECORD.
005860     MOVE PT-ID (PT-IDX)            TO PAT-ID.
005870     MOVE PT-NAME (PT-IDX)          TO PAT-NAME.
005880     MOVE PT-EMAIL (PT-IDX)         TO PAT-EMAIL.
005890     MOVE PT-PHONE (PT-IDX)         TO PAT-PHONE.
005900     MOVE PT-BRANCH-ID (PT-IDX)     TO PAT-BRANCH-ID.
005910     MOVE PT-CHECKOUT-COUNT (PT-IDX) TO PAT-CHECKOUT-COUNT.
005920     WRITE CIRPATN-RECORD.
005930 C219-WRITE-ONE-PATRON-EX.
005940     EXIT.
005950*------------------------------------------------------------------*
005960 C300-REWRITE-HISTFILE.
005970*------------------------------------------------------------------*
005980     OPEN OUTPUT HISTFILE.
005990     PERFORM C310-WRITE-ONE-HIST
006000        THRU C319-WRITE-ONE-HIST-EX
006010        VARYING HS-IDX FROM 1 BY 1
006020        UNTIL HS-IDX > WK-N-HIST-COUNT.
006030     CLOSE HISTFILE.
006040 C399-REWRITE-HISTFILE-EX.
006050     EXIT.
006060*------------------------------------------------------------------*
006070 C310-WRITE-ONE-HIST.
006080*------------------------------------------------------------------*
006090     MOVE SPACES                     TO CIRHIST-RECORD.
006100     MOVE HT-PATRON-ID (HS-IDX)       TO HIS-PATRON-ID.
006110     MOVE HT-ISBN (HS-IDX)            TO HIS-ISBN.
006120     MOVE HT-CHECKOUT-DATE (HS-IDX)   TO HIS-CHECKOUT-DATE.
006130     MOVE HT-RETURN-DATE (HS-IDX)     TO HIS-RETURN-DATE.
006140     MOVE HT-RETURNED-FLAG (HS-IDX)   TO HIS-RETURNED-FLAG.
006150     WRITE CIRHIST-RECORD.
006160 C319-WRITE-ONE-HIST-EX.
006170     EXIT.
006180*------------------------------------------------------------------*
006190 C400-REWRITE-RSVFILE.
006200*------------------------------------------------------------------*
006210     OPEN OUTPUT RSVFILE.
006220     PERFORM C410-WRITE-ONE-RSV
006230        THRU C419-WRITE-ONE-RSV-EX
006240        VARYING RV-IDX FROM 1 BY 1
006250        UNTIL RV-IDX > WK-N-RSV-COUNT.
006260     CLOSE RSVFILE.
006270 C499-REWRITE-RSVFILE-EX.
006280     EXIT.
006290*------------------------------------------------------------------*
006300 C410-WRITE-ONE-RSV.
006310*------------------------------------------------------------------*
006320     MOVE SPACES                TO CIRRSV-RECORD.
006330     MOVE RT-ISBN (RV-IDX)       TO RSV-ISBN.
006340     MOVE RT-PATRON-ID (RV-IDX)  TO RSV-PATRON-ID.
006350     MOVE RT-SEQ (RV-IDX)        TO RSV-SEQ.
006360     MOVE RT-NOTIFIED (RV-IDX)   TO RSV-NOTIFIED.
006370     WRITE CIRRSV-RECORD.
006380 C419-WRITE-ONE-RSV-EX.
006390     EXIT.
006400*------------------------------------------------------------------*
006410 D000-CALL-REPORT.
006420*------------------------------------------------------------------*
006430     CALL "CIRRPT" USING BOOK-TABLE, PATRON-TABLE, HIST-TABLE.
006440 D099-CALL-REPORT-EX.
006450     EXIT.
006460*****************************************************************
006470*************** END OF PROGRAM SOURCE - CIRDRIVE ***************
006480*****************************************************************
