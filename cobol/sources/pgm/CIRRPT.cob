000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRRPT.
000140 AUTHOR.         RHOLLIS.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   22 AUG 1989.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS THE END-OF-RUN REPORT ROUTINE, CALLED ONCE
000210*               BY CIRDRIVE AFTER ALL TRANSACTIONS HAVE BEEN
000220*               APPLIED AND THE MASTERS REWRITTEN.  IT RE-READS
000230*               TRANLOG TO PRINT THE TRANSACTION SUMMARY LISTING,
000240*               ACCUMULATES THE SYSTEM STATISTICS BLOCK FROM THE
000250*               FINAL TABLE CONTENTS, CALLS CIRRCMD ONCE PER
000260*               PATRON FOR THE RECOMMENDATIONS LISTING, SCANS
000270*               HIST-TABLE FOR THE OVERDUE BOOKS LISTING, AND CALLS
000280*               CIRSRCH ONCE PER STANDARD CATALOG INQUIRY FOR THE
000290*               BOOK SEARCH INQUIRY LISTING.
000300*
000310*================================================================
000320* HISTORY OF MODIFICATION:
000330*================================================================
000340*LIB0008 - RHOLLIS - 22/08/1989 - ORIGINAL REPORT ROUTINE - DETAIL
000350*          LISTING AND STATISTICS BLOCK ONLY.
000360*LIB0049 - DPARMAR - 09/09/1993 - ADD THE TRANSACTION TYPE RECAP
000370*          SECTION - TRANLOG IS IN RUN (TRANSACTION-DATE) ORDER, NOT
000380*          TYPE ORDER, SO THE PER-TYPE SUBTOTALS ARE ACCUMULATED IN
000390*          A SMALL WORK TABLE DURING THE DETAIL PASS RATHER THAN
000400*          PRINTED AS A TRUE SORTED CONTROL BREAK.
000410*LIB0082 - TOYELAR - 03/09/1998 - ADD SECTION 3, THE RECOMMENDATIONS
000420*          LISTING, CALLING THE NEW CIRRCMD ROUTINE ONCE FOR EVERY
000430*          PATRON ON FILE (HYBRID STRATEGY, DEFAULT LIMIT).
000440*          (Y2K REVIEW - NO DATE FIELDS PRINTED BY THIS ROUTINE
000450*          OTHER THAN THOSE ALREADY ON THE TRANLOG DETAIL LINE,
000460*          WHICH ARE FULL 8-DIGIT CCYYMMDD - NO CHANGE REQUIRED.)
000470*LIB0094 - NSAGAYA - 02/06/2004 - WIDEN THE TYPE RECAP TABLE TO 10
000480*          ENTRIES - A SEVENTH MAINTENANCE CODE WAS ON THE DRAWING
000490*          BOARD AND THE OLD 7-ENTRY TABLE LEFT NO ROOM TO GROW.
000500*LIB0127 - NSAGAYA - 21/06/2004 - ADD SECTION 4, THE OVERDUE BOOKS
000510*          LISTING.  SCANS HIST-TABLE FOR EVERY BORROWING NOT YET
000520*          RETURNED, RE-DERIVES THE 14-DAY DUE DATE (HISTFILE HOLDS
000530*          NO DUE DATE OF ITS OWN) AND COMPARES IT TO TODAY'S RUN
000540*          DATE - A CHECKOUT IS OVERDUE WHEN THE RUN DATE IS LATER
000550*          THAN THE DUE DATE AND NO RETURN HAS BEEN POSTED.  RUN
000560*          DATE IS OBTAINED FROM THE SYSTEM CLOCK VIA ACCEPT FROM
000570*          DATE, WINDOWED THE SAME AS EVERY OTHER Y2K FIX IN THIS
000580*          SYSTEM (A 2-DIGIT YEAR OF 50 OR HIGHER IS 19XX, BELOW 50
000590*          IS 20XX).
000600*LIB0128 - NSAGAYA - 21/06/2004 - ADD SECTION 5, THE BOOK SEARCH
000610*          INQUIRY LISTING.  CIRSRCH HAS SEARCHED THE BOOK TABLE FOR
000620*          THIS LISTING SINCE LIB0079/LIB0080 BACK IN 1998 - THAT
000630*          CHANGE ADDED THE YEAR SEARCH TYPE FOR EXACTLY THIS
000640*          PURPOSE - BUT NO ONE EVER ACTUALLY PUT THE CALL IN THIS
000650*          PROGRAM.  RUNS THE FOUR STANDARD CATALOG INQUIRIES THE
000660*          BRANCH COUNTER STAFF ASKED FOR (TITLE, AUTHOR, ISBN, AND
000670*          YEAR) AND PRINTS WHATEVER CIRSRCH FINDS.
000680*================================================================
000690*
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.  IBM-AS400.
000730 OBJECT-COMPUTER.  IBM-AS400.
000740 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000750                    C01 IS TOP-OF-FORM
000760                    UPSI-0 IS UPSI-SWITCH-0
000770                       ON  STATUS IS U0-ON
000780                       OFF STATUS IS U0-OFF.
000790*
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT TRANLOG   ASSIGN TO TRANLOG
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS  IS WK-C-TRANLOG-STATUS.
000850*
000860     SELECT RPTFILE   ASSIGN TO RPTFILE
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS  IS WK-C-RPT-STATUS.
000890*
000900 DATA DIVISION.
000910 FILE SECTION.
000920*
000930 FD  TRANLOG
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 80 CHARACTERS
000960     DATA RECORD IS CIRLOGR-RECORD.
000970     COPY CIRLOGR.
000980*
000990 FD  RPTFILE
001000     LABEL RECORDS ARE OMITTED
001010     RECORD CONTAINS 132 CHARACTERS
001020     DATA RECORD IS WK-P-RPT-LINE.
001030 01  WK-P-RPT-LINE               PIC X(132).
001040*
001050 WORKING-STORAGE SECTION.
001060 01  FILLER                      PIC X(24) VALUE
001070     "** PROGRAM CIRRPT    **".
001080*
001090 01  WK-C-COMMON.
001100     COPY CIRCMWS.
001110*
001120 01  WK-C-FILE-FLAGS.
001130     05  WK-C-TRANLOG-STATUS     PIC X(02).
001140         88  WK-C-TL-SUCCESSFUL          VALUE "00".
001150         88  WK-C-TL-EOF                 VALUE "10".
001160     05  WK-C-RPT-STATUS          PIC X(02).
001170         88  WK-C-RPT-SUCCESSFUL         VALUE "00".
001180     05  WK-C-TRANLOG-EOF-SW      PIC X(01).
001190         88  WK-C-TRANLOG-AT-EOF           VALUE "Y".
001200         88  WK-C-TRANLOG-NOT-AT-EOF       VALUE "N".
001210*
001220*    -- ACCUMULATED SYSTEM STATISTICS --
001230 01  WK-C-STATISTICS.
001240     COPY CIRSTWS.
001250*
001260*    -- TRANSACTION-TYPE RECAP TABLE (NOT SORT-ORDER, SEE HEADER) --
001270 01  WK-T-TYPE-RECAP.
001280     05  WK-N-TYPE-COUNT             PIC 9(02) COMP VALUE ZERO.
001290     05  WK-T-TYPE-ENTRY OCCURS 10 TIMES
001300                         INDEXED BY TT-IDX.
001310         10  WK-C-TT-TYPE             PIC X(02).
001320         10  WK-N-TT-COUNT            PIC 9(05) COMP.
001330         10  WK-N-TT-ACCEPTED         PIC 9(05) COMP.
001340         10  WK-N-TT-REJECTED         PIC 9(05) COMP.
001350*
001360*    -- RECOMMENDATION LINKAGE RECORD, BUILT LOCALLY PER PATRON --
001370 01  WK-C-REC-REQUEST.
001380     COPY VCIRRC.
001390*
001400*    -- SEARCH LINKAGE RECORD, BUILT LOCALLY PER STANDARD INQUIRY --
001410 01  WK-C-SRCH-REQUEST.
001420     COPY VCIRSR.
001430*
001440 01  WK-C-WORK-AREA.
001450     05  WK-N-FOUND-TT-IDX           PIC 9(02) COMP VALUE ZERO.
001460     05  WK-N-FOUND-BR-IDX           PIC 9(03) COMP VALUE ZERO.
001470     05  WK-E-SCORE-EDIT             PIC ZZ9.99.
001480*
001490*    -- LIB0127 OVERDUE BOOKS LISTING WORK AREA --
001500 01  WK-C-OVERDUE-AREA.
001510     05  WK-N-OVERDUE-COUNT          PIC 9(05) COMP VALUE ZERO.
001520     05  WK-D-ACCEPT-DATE            PIC 9(06).
001530     05  WK-D-ACCEPT-DATE-R REDEFINES WK-D-ACCEPT-DATE.
001540         10  WK-D-ACCEPT-YY          PIC 9(02).
001550         10  WK-D-ACCEPT-MM          PIC 9(02).
001560         10  WK-D-ACCEPT-DD          PIC 9(02).
001570     05  WK-D-RUN-DATE                PIC 9(08) VALUE ZERO.
001580     05  WK-D-RUN-DATE-R REDEFINES WK-D-RUN-DATE.
001590         10  WK-D-RUN-CCYY            PIC 9(04).
001600         10  WK-D-RUN-MM              PIC 9(02).
001610         10  WK-D-RUN-DD              PIC 9(02).
001620     05  WK-D-DUE-DATE                PIC 9(08) VALUE ZERO.
001630*
001640*    -- CALENDAR DATE-ROLL WORK AREA, SAME METHOD AS CIRVCO E000 --
001650     05  WK-D-WORK-DATE               PIC 9(08).
001660     05  WK-D-WORK-DATE-R REDEFINES WK-D-WORK-DATE.
001670         10  WK-D-WORK-CCYY           PIC 9(04).
001680         10  WK-D-WORK-MM             PIC 9(02).
001690         10  WK-D-WORK-DD             PIC 9(02).
001700     05  WK-N-DAY-CTR                 PIC 9(02) COMP VALUE ZERO.
001710     05  WK-N-DAYS-IN-MONTH           PIC 9(02) COMP VALUE ZERO.
001720     05  WK-N-DIV-RESULT              PIC 9(04) COMP VALUE ZERO.
001730     05  WK-N-DIV-REMAINDER           PIC 9(04) COMP VALUE ZERO.
001740*
001750 01  WK-C-MONTH-DAYS-TABLE.
001760     05  FILLER                    PIC 9(02) VALUE 31.
001770     05  FILLER                    PIC 9(02) VALUE 28.
001780     05  FILLER                    PIC 9(02) VALUE 31.
001790     05  FILLER                    PIC 9(02) VALUE 30.
001800     05  FILLER                    PIC 9(02) VALUE 31.
001810     05  FILLER                    PIC 9(02) VALUE 30.
001820     05  FILLER                    PIC 9(02) VALUE 31.
001830     05  FILLER                    PIC 9(02) VALUE 31.
001840     05  FILLER                    PIC 9(02) VALUE 30.
001850     05  FILLER                    PIC 9(02) VALUE 31.
001860     05  FILLER                    PIC 9(02) VALUE 30.
001870     05  FILLER                    PIC 9(02) VALUE 31.
001880 01  WK-C-MONTH-DAYS-TABLE-R REDEFINES WK-C-MONTH-DAYS-TABLE.
001890     05  WK-N-MONTH-DAYS OCCURS 12 TIMES
001900                         PIC 9(02).
001910*
001920*    -- LIB0128 STANDARD CATALOG INQUIRIES, ONE PER SEARCH TYPE --
001930 01  WK-C-SRCH-STANDARD-TABLE.
001940     05  FILLER                    PIC X(45) VALUE
001950         "TITLETHE                                     ".
001960     05  FILLER                    PIC X(45) VALUE
001970         "AUTHRSMITH                                   ".
001980     05  FILLER                    PIC X(45) VALUE
001990         "ISBN 97811234567890123                       ".
002000     05  FILLER                    PIC X(45) VALUE
002010         "YEAR 1999                                    ".
002020 01  WK-C-SRCH-STANDARD-TABLE-R REDEFINES WK-C-SRCH-STANDARD-TABLE.
002030     05  WK-C-SRCH-STD-ENTRY OCCURS 4 TIMES
002040                         INDEXED BY SQ-IDX.
002050         10  WK-C-SRCH-STD-TYPE     PIC X(05).
002060         10  WK-C-SRCH-STD-QUERY    PIC X(40).
002070*
002080*    -- FOUR VIEWS OF THE ONE PRINT AREA - SEE 88-LEVEL LINE TYPES --
002090 01  WK-P-PRINT-AREA.
002100     05  WK-P-DETAIL-TXN-ID           PIC Z(05)9.
002110     05  FILLER                      PIC X(02) VALUE SPACES.
002120     05  WK-P-DETAIL-TYPE             PIC X(02).
002130     05  FILLER                      PIC X(02) VALUE SPACES.
002140     05  WK-P-DETAIL-ISBN             PIC X(17).
002150     05  FILLER                      PIC X(02) VALUE SPACES.
002160     05  WK-P-DETAIL-PATRON           PIC X(05).
002170     05  FILLER                      PIC X(02) VALUE SPACES.
002180     05  WK-P-DETAIL-STATUS           PIC X(02).
002190     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  WK-P-DETAIL-REASON           PIC X(24).
002210     05  FILLER                      PIC X(65) VALUE SPACES.
002220*
002230 01  WK-P-TOTAL-VIEW REDEFINES WK-P-PRINT-AREA.
002240     05  WK-P-TOT-LABEL               PIC X(22).
002250     05  WK-P-TOT-TYPE                PIC X(02).
002260     05  FILLER                      PIC X(02) VALUE SPACES.
002270     05  WK-P-TOT-COUNT               PIC Z(04)9.
002280     05  FILLER                      PIC X(02) VALUE SPACES.
002290     05  WK-P-TOT-ACCEPTED            PIC Z(04)9.
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002310     05  WK-P-TOT-REJECTED            PIC Z(04)9.
002320     05  FILLER                      PIC X(89) VALUE SPACES.
002330*
002340 01  WK-P-STAT-VIEW REDEFINES WK-P-PRINT-AREA.
002350     05  WK-P-STAT-LABEL               PIC X(24).
002360     05  WK-P-STAT-VALUE               PIC Z(06)9.
002370     05  FILLER                      PIC X(100) VALUE SPACES.
002380*
002390 01  WK-P-RECOMMEND-VIEW REDEFINES WK-P-PRINT-AREA.
002400     05  WK-P-REC-PATRON               PIC X(05).
002410     05  FILLER                      PIC X(02) VALUE SPACES.
002420     05  WK-P-REC-ISBN                 PIC X(17).
002430     05  FILLER                      PIC X(02) VALUE SPACES.
002440     05  WK-P-REC-TITLE                PIC X(40).
002450     05  FILLER                      PIC X(02) VALUE SPACES.
002460     05  WK-P-REC-AUTHOR               PIC X(30).
002470     05  FILLER                      PIC X(02) VALUE SPACES.
002480     05  WK-P-REC-SCORE                PIC ZZ9.99.
002490     05  FILLER                      PIC X(25) VALUE SPACES.
002500*
002510 01  WK-P-OVERDUE-VIEW REDEFINES WK-P-PRINT-AREA.
002520     05  WK-P-OVD-PATRON               PIC X(05).
002530     05  FILLER                      PIC X(02) VALUE SPACES.
002540     05  WK-P-OVD-ISBN                 PIC X(17).
002550     05  FILLER                      PIC X(02) VALUE SPACES.
002560     05  WK-P-OVD-CHECKOUT-DATE        PIC 9(08).
002570     05  FILLER                      PIC X(02) VALUE SPACES.
002580     05  WK-P-OVD-DUE-DATE             PIC 9(08).
002590     05  FILLER                      PIC X(02) VALUE SPACES.
002600     05  WK-P-OVD-LABEL                PIC X(08).
002610     05  FILLER                      PIC X(78) VALUE SPACES.
002620*
002630 01  WK-P-SRCH-HDR-VIEW REDEFINES WK-P-PRINT-AREA.
002640     05  WK-P-SRC-HDR-LABEL            PIC X(15).
002650     05  WK-P-SRC-HDR-TYPE             PIC X(05).
002660     05  FILLER                      PIC X(02) VALUE SPACES.
002670     05  WK-P-SRC-HDR-QLABEL           PIC X(07).
002680     05  WK-P-SRC-HDR-QUERY            PIC X(40).
002690     05  FILLER                      PIC X(63) VALUE SPACES.
002700*
002710 01  WK-P-SEARCH-VIEW REDEFINES WK-P-PRINT-AREA.
002720     05  WK-P-SRC-ISBN                 PIC X(17).
002730     05  FILLER                      PIC X(02) VALUE SPACES.
002740     05  WK-P-SRC-TITLE                PIC X(40).
002750     05  FILLER                      PIC X(02) VALUE SPACES.
002760     05  WK-P-SRC-AUTHOR               PIC X(30).
002770     05  FILLER                      PIC X(02) VALUE SPACES.
002780     05  WK-P-SRC-YEAR                 PIC 9(04).
002790     05  FILLER                      PIC X(35) VALUE SPACES.
002800*
002810*----------------------------------------------------------------*
002820 LINKAGE SECTION.
002830*----------------------------------------------------------------*
002840     COPY CIRBKTB.
002850     COPY CIRPNTB.
002860     COPY CIRHITB.
002870*
002880*****************************************************************
002890 PROCEDURE DIVISION USING BOOK-TABLE, PATRON-TABLE, HIST-TABLE.
002900*****************************************************************
002910 MAIN-MODULE.
002920     OPEN OUTPUT RPTFILE.
002930     PERFORM B000-ACCUMULATE-STATISTICS
002940        THRU B099-ACCUMULATE-STATISTICS-EX.
002950     PERFORM C000-PRINT-REPORT
002960        THRU C099-PRINT-REPORT-EX.
002970     PERFORM D000-PRINT-STATISTICS
002980        THRU D099-PRINT-STATISTICS-EX.
002990     PERFORM E000-PRINT-RECOMMENDATIONS
003000        THRU E099-PRINT-RECOMMENDATIONS-EX.
003010     PERFORM F000-PRINT-OVERDUE
003020        THRU F099-PRINT-OVERDUE-EX.
003030     PERFORM G000-PRINT-SEARCH-INQUIRY
003040        THRU G099-PRINT-SEARCH-INQUIRY-EX.
003050     CLOSE RPTFILE.
003060     GOBACK.
003070*
003080*------------------------------------------------------------------*
003090 B000-ACCUMULATE-STATISTICS.
003100*------------------------------------------------------------------*
003110     MOVE ZERO                  TO WK-N-STAT-BRANCHES
003120                                    WK-N-STAT-BOOKS
003130                                    WK-N-STAT-AVAIL-BOOKS
003140                                    WK-N-STAT-PATRONS
003150                                    WK-N-STAT-TRANS
003160                                    WK-N-STAT-ACCEPTED
003170                                    WK-N-STAT-REJECTED.
003180*
003190     PERFORM B100-COUNT-ONE-BOOK
003200        THRU B199-COUNT-ONE-BOOK-EX
003210        VARYING BK-IDX FROM 1 BY 1
003220        UNTIL BK-IDX > WK-N-BOOK-COUNT.
003230*
003240     PERFORM B200-COUNT-ONE-PATRON
003250        THRU B299-COUNT-ONE-PATRON-EX
003260        VARYING PT-IDX FROM 1 BY 1
003270        UNTIL PT-IDX > WK-N-PATRON-COUNT.
003280 B099-ACCUMULATE-STATISTICS-EX.
003290     EXIT.
003300*------------------------------------------------------------------*
003310 B100-COUNT-ONE-BOOK.
003320*------------------------------------------------------------------*
003330     ADD 1                      TO WK-N-STAT-BOOKS.
003340     IF  BT-STATUS (BK-IDX) = "A"
003350         ADD 1                  TO WK-N-STAT-AVAIL-BOOKS
003360     END-IF.
003370     PERFORM B300-NOTE-BRANCH-SEEN
003380        THRU B399-NOTE-BRANCH-SEEN-EX.
003390 B199-COUNT-ONE-BOOK-EX.
003400     EXIT.
003410*------------------------------------------------------------------*
003420 B200-COUNT-ONE-PATRON.
003430*------------------------------------------------------------------*
003440     ADD 1                      TO WK-N-STAT-PATRONS.
003450     PERFORM B350-NOTE-BRANCH-SEEN-PATRON
003460        THRU B359-NOTE-BRANCH-SEEN-PATRON-EX.
003470 B299-COUNT-ONE-PATRON-EX.
003480     EXIT.
003490*------------------------------------------------------------------*
003500 B300-NOTE-BRANCH-SEEN.
003510*------------------------------------------------------------------*
003520     MOVE ZERO                  TO WK-N-FOUND-BR-IDX.
003530     PERFORM B310-SCAN-BRANCH-SEEN
003540        THRU B319-SCAN-BRANCH-SEEN-EX
003550        VARYING BR-IDX FROM 1 BY 1
003560        UNTIL BR-IDX > WK-N-STAT-BRANCHES.
003570*
003580     IF  WK-N-FOUND-BR-IDX = ZERO
003590         ADD 1                  TO WK-N-STAT-BRANCHES
003600         SET BR-IDX              TO WK-N-STAT-BRANCHES
003610         MOVE BT-BRANCH-ID (BK-IDX) TO WK-C-BRANCH-SEEN-ID (BR-IDX)
003620     END-IF.
003630 B399-NOTE-BRANCH-SEEN-EX.
003640     EXIT.
003650*------------------------------------------------------------------*
003660 B310-SCAN-BRANCH-SEEN.
003670*------------------------------------------------------------------*
003680     IF  WK-C-BRANCH-SEEN-ID (BR-IDX) = BT-BRANCH-ID (BK-IDX)
003690         SET WK-N-FOUND-BR-IDX  TO BR-IDX
003700     END-IF.
003710 B319-SCAN-BRANCH-SEEN-EX.
003720     EXIT.
003730*------------------------------------------------------------------*
003740 B350-NOTE-BRANCH-SEEN-PATRON.
003750*------------------------------------------------------------------*
003760     MOVE ZERO                  TO WK-N-FOUND-BR-IDX.
003770     PERFORM B360-SCAN-BRANCH-SEEN-PATRON
003780        THRU B369-SCAN-BRANCH-SEEN-PATRON-EX
003790        VARYING BR-IDX FROM 1 BY 1
003800        UNTIL BR-IDX > WK-N-STAT-BRANCHES.
003810*
003820     IF  WK-N-FOUND-BR-IDX = ZERO
003830         ADD 1                  TO WK-N-STAT-BRANCHES
003840         SET BR-IDX              TO WK-N-STAT-BRANCHES
003850         MOVE PT-BRANCH-ID (PT-IDX) TO WK-C-BRANCH-SEEN-ID (BR-IDX)
003860     END-IF.
003870 B359-NOTE-BRANCH-SEEN-PATRON-EX.
003880     EXIT.
003890*------------------------------------------------------------------*
003900 B360-SCAN-BRANCH-SEEN-PATRON.
003910*------------------------------------------------------------------*
003920     IF  WK-C-BRANCH-SEEN-ID (BR-IDX) = PT-BRANCH-ID (PT-IDX)
003930         SET WK-N-FOUND-BR-IDX  TO BR-IDX
003940     END-IF.
003950 B369-SCAN-BRANCH-SEEN-PATRON-EX.
003960     EXIT.
003970*------------------------------------------------------------------*
003980 C000-PRINT-REPORT.
003990*------------------------------------------------------------------*
004000     OPEN INPUT TRANLOG.
004010     SET WK-C-TRANLOG-NOT-AT-EOF TO TRUE.
004020*
004030     MOVE SPACES                TO WK-P-PRINT-AREA.
004040     MOVE "TRANSACTION SUMMARY LISTING"
004050                                TO WK-P-PRINT-AREA (1:27).
004060     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
004070     MOVE SPACES                TO WK-P-PRINT-AREA.
004080     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
004090*
004100     READ TRANLOG
004110         AT END SET WK-C-TRANLOG-AT-EOF TO TRUE
004120     END-READ.
004130*
004140     PERFORM C100-PRINT-ONE-DETAIL
004150        THRU C199-PRINT-ONE-DETAIL-EX
004160        UNTIL WK-C-TRANLOG-AT-EOF.
004170*
004180     CLOSE TRANLOG.
004190*
004200     PERFORM C200-PRINT-ONE-TYPE-TOTAL
004210        THRU C299-PRINT-ONE-TYPE-TOTAL-EX
004220        VARYING TT-IDX FROM 1 BY 1
004230        UNTIL TT-IDX > WK-N-TYPE-COUNT.
004240*
004250     PERFORM C300-PRINT-GRAND-TOTAL
004260        THRU C399-PRINT-GRAND-TOTAL-EX.
004270 C099-PRINT-REPORT-EX.
004280     EXIT.
004290*------------------------------------------------------------------*
004300 C100-PRINT-ONE-DETAIL.
004310*------------------------------------------------------------------*
004320     ADD 1                      TO WK-N-STAT-TRANS.
004330     IF  LOG-ACCEPTED
004340         ADD 1                  TO WK-N-STAT-ACCEPTED
004350     ELSE
004360         ADD 1                  TO WK-N-STAT-REJECTED
004370     END-IF.
004380*
004390     PERFORM C150-ACCUMULATE-TYPE-RECAP
004400        THRU C159-ACCUMULATE-TYPE-RECAP-EX.
004410*
004420     MOVE SPACES                TO WK-P-PRINT-AREA.
004430     MOVE LOG-TXN-ID            TO WK-P-DETAIL-TXN-ID.
004440     MOVE LOG-TYPE              TO WK-P-DETAIL-TYPE.
004450     MOVE LOG-ISBN              TO WK-P-DETAIL-ISBN.
004460     MOVE LOG-PATRON-ID         TO WK-P-DETAIL-PATRON.
004470     MOVE LOG-STATUS            TO WK-P-DETAIL-STATUS.
004480     MOVE LOG-REASON            TO WK-P-DETAIL-REASON.
004490     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
004500*
004510     READ TRANLOG
004520         AT END SET WK-C-TRANLOG-AT-EOF TO TRUE
004530     END-READ.
004540 C199-PRINT-ONE-DETAIL-EX.
004550     EXIT.
004560*------------------------------------------------------------------*
004570 C150-ACCUMULATE-TYPE-RECAP.
004580*------------------------------------------------------------------*
004590     MOVE ZERO                  TO WK-N-FOUND-TT-IDX.
004600     PERFORM C160-SCAN-TYPE-RECAP
004610        THRU C169-SCAN-TYPE-RECAP-EX
004620        VARYING TT-IDX FROM 1 BY 1
004630        UNTIL TT-IDX > WK-N-TYPE-COUNT.
004640*
004650     IF  WK-N-FOUND-TT-IDX = ZERO
004660         ADD 1                  TO WK-N-TYPE-COUNT
004670         SET TT-IDX              TO WK-N-TYPE-COUNT
004680         MOVE LOG-TYPE           TO WK-C-TT-TYPE (TT-IDX)
004690         MOVE ZERO               TO WK-N-TT-COUNT (TT-IDX)
004700                                     WK-N-TT-ACCEPTED (TT-IDX)
004710                                     WK-N-TT-REJECTED (TT-IDX)
004720         MOVE TT-IDX             TO WK-N-FOUND-TT-IDX
004730     END-IF.
004740*
004750     ADD 1                      TO WK-N-TT-COUNT (WK-N-FOUND-TT-IDX).
004760     IF  LOG-ACCEPTED
004770         ADD 1                  TO WK-N-TT-ACCEPTED (WK-N-FOUND-TT-IDX)
004780     ELSE
004790         ADD 1                  TO WK-N-TT-REJECTED (WK-N-FOUND-TT-IDX)
004800     END-IF.
004810 C159-ACCUMULATE-TYPE-RECAP-EX.
004820     EXIT.
004830*------------------------------------------------------------------*
004840 C160-SCAN-TYPE-RECAP.
004850*------------------------------------------------------------------*
004860     IF  WK-C-TT-TYPE (TT-IDX) = LOG-TYPE
004870         SET WK-N-FOUND-TT-IDX  TO TT-IDX
004880     END-IF.
004890 C169-SCAN-TYPE-RECAP-EX.
004900     EXIT.
004910*------------------------------------------------------------------*
004920 C200-PRINT-ONE-TYPE-TOTAL.
004930*------------------------------------------------------------------*
004940     MOVE SPACES                TO WK-P-PRINT-AREA.
004950     MOVE "TRANSACTION TYPE TOTAL"  TO WK-P-TOT-LABEL.
004960     MOVE WK-C-TT-TYPE (TT-IDX)     TO WK-P-TOT-TYPE.
004970     MOVE WK-N-TT-COUNT (TT-IDX)    TO WK-P-TOT-COUNT.
004980     MOVE WK-N-TT-ACCEPTED (TT-IDX) TO WK-P-TOT-ACCEPTED.
004990     MOVE WK-N-TT-REJECTED (TT-IDX) TO WK-P-TOT-REJECTED.
005000     WRITE WK-P-RPT-LINE            FROM WK-P-PRINT-AREA.
005010 C299-PRINT-ONE-TYPE-TOTAL-EX.
005020     EXIT.
005030*------------------------------------------------------------------*
005040 C300-PRINT-GRAND-TOTAL.
005050*------------------------------------------------------------------*
005060     MOVE SPACES                TO WK-P-PRINT-AREA.
005070     MOVE "GRAND TOTAL ALL TYPES"   TO WK-P-TOT-LABEL.
005080     MOVE WK-N-STAT-TRANS           TO WK-P-TOT-COUNT.
005090     MOVE WK-N-STAT-ACCEPTED        TO WK-P-TOT-ACCEPTED.
005100     MOVE WK-N-STAT-REJECTED        TO WK-P-TOT-REJECTED.
005110     WRITE WK-P-RPT-LINE            FROM WK-P-PRINT-AREA.
005120     MOVE SPACES                TO WK-P-PRINT-AREA.
005130     WRITE WK-P-RPT-LINE            FROM WK-P-PRINT-AREA.
005140 C399-PRINT-GRAND-TOTAL-EX.
005150     EXIT.
005160*------------------------------------------------------------------*
005170 D000-PRINT-STATISTICS.
005180*------------------------------------------------------------------*
005190     MOVE SPACES                TO WK-P-PRINT-AREA.
005200     MOVE "SYSTEM STATISTICS"   TO WK-P-STAT-LABEL.
005210     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
005220*
005230     MOVE SPACES                TO WK-P-PRINT-AREA.
005240     MOVE "TOTAL BRANCHES"      TO WK-P-STAT-LABEL.
005250     MOVE WK-N-STAT-BRANCHES    TO WK-P-STAT-VALUE.
005260     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
005270*
005280     MOVE SPACES                TO WK-P-PRINT-AREA.
005290     MOVE "TOTAL BOOKS"         TO WK-P-STAT-LABEL.
005300     MOVE WK-N-STAT-BOOKS       TO WK-P-STAT-VALUE.
005310     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
005320*
005330     MOVE SPACES                TO WK-P-PRINT-AREA.
005340     MOVE "AVAILABLE BOOKS"     TO WK-P-STAT-LABEL.
005350     MOVE WK-N-STAT-AVAIL-BOOKS TO WK-P-STAT-VALUE.
005360     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
005370*
005380     MOVE SPACES                TO WK-P-PRINT-AREA.
005390     MOVE "TOTAL PATRONS"       TO WK-P-STAT-LABEL.
005400     MOVE WK-N-STAT-PATRONS     TO WK-P-STAT-VALUE.
005410     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
005420*
005430     MOVE SPACES                TO WK-P-PRINT-AREA.
005440     MOVE "TOTAL TRANSACTIONS"  TO WK-P-STAT-LABEL.
005450     MOVE WK-N-STAT-TRANS       TO WK-P-STAT-VALUE.
005460     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
005470     MOVE SPACES                TO WK-P-PRINT-AREA.
005480     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
005490 D099-PRINT-STATISTICS-EX.
005500     EXIT.
005510*------------------------------------------------------------------*
005520 E000-PRINT-RECOMMENDATIONS.
005530*------------------------------------------------------------------*
005540     MOVE SPACES                TO WK-P-PRINT-AREA.
005550     MOVE "RECOMMENDATIONS LISTING"  TO WK-P-STAT-LABEL.
005560     WRITE WK-P-RPT-LINE         FROM WK-P-PRINT-AREA.
005570*
005580     PERFORM E100-RECOMMEND-ONE-PATRON
005590        THRU E199-RECOMMEND-ONE-PATRON-EX
005600        VARYING PT-IDX FROM 1 BY 1
005610        UNTIL PT-IDX > WK-N-PATRON-COUNT.
005620 E099-PRINT-RECOMMENDATIONS-EX.
005630     EXIT.
005640*------------------------------------------------------------------*
005650 E100-RECOMMEND-ONE-PATRON.
005660*------------------------------------------------------------------*
005670     MOVE PT-ID (PT-IDX)        TO WK-C-VRC-PATRON-ID.
005680     SET WK-C-VRC-HYBRID        TO TRUE.
005690     MOVE WK-C-RECOMMEND-LIMIT  TO WK-C-VRC-LIMIT.
005700     MOVE ZERO                  TO WK-C-VRC-RESULT-COUNT.
005710*
005720     CALL "CIRRCMD" USING WK-C-VRC-RECORD, BOOK-TABLE, HIST-TABLE.
005730*
005740     PERFORM E200-PRINT-ONE-RECOMMEND
005750        THRU E299-PRINT-ONE-RECOMMEND-EX
005760        VARYING RC-IDX FROM 1 BY 1
005770        UNTIL RC-IDX > WK-C-VRC-RESULT-COUNT.
005780 E199-RECOMMEND-ONE-PATRON-EX.
005790     EXIT.
005800*------------------------------------------------------------------*
005810 E200-PRINT-ONE-RECOMMEND.
005820*------------------------------------------------------------------*
005830     MOVE SPACES                TO WK-P-PRINT-AREA.
005840     MOVE PT-ID (PT-IDX)        TO WK-P-REC-PATRON.
005850     MOVE WK-C-VRC-R-ISBN (RC-IDX)    TO WK-P-REC-ISBN.
005860     MOVE WK-C-VRC-R-TITLE (RC-IDX)   TO WK-P-REC-TITLE.
005870     MOVE WK-C-VRC-R-AUTHOR (RC-IDX)  TO WK-P-REC-AUTHOR.
005880     MOVE WK-C-VRC-R-SCORE (RC-IDX)   TO WK-E-SCORE-EDIT.
005890     MOVE WK-E-SCORE-EDIT             TO WK-P-REC-SCORE.
005900     WRITE WK-P-RPT-LINE         FROM WK-P-PRINT-AREA.
005910 E299-PRINT-ONE-RECOMMEND-EX.
005920     EXIT.
005930*------------------------------------------------------------------*
005940*LIB0127 - OVERDUE BOOKS LISTING (SECTION 4) - ADDED 21/06/2004.
005950*------------------------------------------------------------------*
005960 F000-PRINT-OVERDUE.
005970*------------------------------------------------------------------*
005980     PERFORM F100-GET-RUN-DATE
005990        THRU F199-GET-RUN-DATE-EX.
006000*
006010     MOVE SPACES                TO WK-P-PRINT-AREA.
006020     MOVE "OVERDUE BOOKS LISTING"  TO WK-P-STAT-LABEL.
006030     WRITE WK-P-RPT-LINE         FROM WK-P-PRINT-AREA.
006040*
006050     MOVE ZERO                  TO WK-N-OVERDUE-COUNT.
006060     PERFORM F200-CHECK-ONE-HISTORY-ROW
006070        THRU F299-CHECK-ONE-HISTORY-ROW-EX
006080        VARYING HS-IDX FROM 1 BY 1
006090        UNTIL HS-IDX > WK-N-HIST-COUNT.
006100*
006110     MOVE SPACES                TO WK-P-PRINT-AREA.
006120     MOVE "TOTAL OVERDUE"       TO WK-P-STAT-LABEL.
006130     MOVE WK-N-OVERDUE-COUNT    TO WK-P-STAT-VALUE.
006140     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
006150     MOVE SPACES                TO WK-P-PRINT-AREA.
006160     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
006170 F099-PRINT-OVERDUE-EX.
006180     EXIT.
006190*------------------------------------------------------------------*
006200 F100-GET-RUN-DATE.
006210*------------------------------------------------------------------*
006220     ACCEPT WK-D-ACCEPT-DATE     FROM DATE.
006230     IF  WK-D-ACCEPT-YY < 50
006240         ADD 2000                TO WK-D-ACCEPT-YY GIVING WK-D-RUN-CCYY
006250     ELSE
006260         ADD 1900                TO WK-D-ACCEPT-YY GIVING WK-D-RUN-CCYY
006270     END-IF.
006280     MOVE WK-D-ACCEPT-MM         TO WK-D-RUN-MM.
006290     MOVE WK-D-ACCEPT-DD         TO WK-D-RUN-DD.
006300 F199-GET-RUN-DATE-EX.
006310     EXIT.
006320*------------------------------------------------------------------*
006330 F200-CHECK-ONE-HISTORY-ROW.
006340*------------------------------------------------------------------*
006350     IF  HT-RETURNED-FLAG (HS-IDX) = "N"
006360         PERFORM F300-COMPUTE-DUE-DATE
006370            THRU F399-COMPUTE-DUE-DATE-EX
006380         IF  WK-D-RUN-DATE > WK-D-DUE-DATE
006390             ADD 1                TO WK-N-OVERDUE-COUNT
006400             PERFORM F500-PRINT-ONE-OVERDUE
006410                THRU F599-PRINT-ONE-OVERDUE-EX
006420         END-IF
006430     END-IF.
006440 F299-CHECK-ONE-HISTORY-ROW-EX.
006450     EXIT.
006460*------------------------------------------------------------------*
006470 F300-COMPUTE-DUE-DATE.
006480*------------------------------------------------------------------*
006490     MOVE HT-CHECKOUT-DATE (HS-IDX)  TO WK-D-WORK-DATE.
006500*
006510     PERFORM F400-ADD-ONE-DAY
006520        THRU F499-ADD-ONE-DAY-EX
006530        VARYING WK-N-DAY-CTR FROM 1 BY 1
006540        UNTIL WK-N-DAY-CTR > WK-C-LOAN-PERIOD.
006550*
006560     MOVE WK-D-WORK-DATE         TO WK-D-DUE-DATE.
006570 F399-COMPUTE-DUE-DATE-EX.
006580     EXIT.
006590*------------------------------------------------------------------*
006600 F400-ADD-ONE-DAY.
006610*------------------------------------------------------------------*
006620     ADD 1                     TO WK-D-WORK-DD.
006630     PERFORM F410-GET-DAYS-IN-MONTH
006640        THRU F419-GET-DAYS-IN-MONTH-EX.
006650     IF  WK-D-WORK-DD > WK-N-DAYS-IN-MONTH
006660         MOVE 1                TO WK-D-WORK-DD
006670         ADD 1                 TO WK-D-WORK-MM
006680         IF  WK-D-WORK-MM > 12
006690             MOVE 1            TO WK-D-WORK-MM
006700             ADD 1             TO WK-D-WORK-CCYY
006710         END-IF
006720     END-IF.
006730 F499-ADD-ONE-DAY-EX.
006740     EXIT.
006750*------------------------------------------------------------------*
006760 F410-GET-DAYS-IN-MONTH.
006770*------------------------------------------------------------------*
006780     MOVE WK-N-MONTH-DAYS (WK-D-WORK-MM) TO WK-N-DAYS-IN-MONTH.
006790     IF  WK-D-WORK-MM = 2
006800         PERFORM F420-CHECK-LEAP-YEAR
006810            THRU F429-CHECK-LEAP-YEAR-EX
006820     END-IF.
006830 F419-GET-DAYS-IN-MONTH-EX.
006840     EXIT.
006850*------------------------------------------------------------------*
006860 F420-CHECK-LEAP-YEAR.
006870*------------------------------------------------------------------*
006880     DIVIDE WK-D-WORK-CCYY BY 4
006890            GIVING WK-N-DIV-RESULT
006900            REMAINDER WK-N-DIV-REMAINDER.
006910     IF  WK-N-DIV-REMAINDER = ZERO
006920         MOVE 29               TO WK-N-DAYS-IN-MONTH
006930         DIVIDE WK-D-WORK-CCYY BY 100
006940                GIVING WK-N-DIV-RESULT
006950                REMAINDER WK-N-DIV-REMAINDER
006960         IF  WK-N-DIV-REMAINDER = ZERO
006970             MOVE 28           TO WK-N-DAYS-IN-MONTH
006980             DIVIDE WK-D-WORK-CCYY BY 400
006990                    GIVING WK-N-DIV-RESULT
007000                    REMAINDER WK-N-DIV-REMAINDER
007010             IF  WK-N-DIV-REMAINDER = ZERO
007020                 MOVE 29       TO WK-N-DAYS-IN-MONTH
007030             END-IF
007040         END-IF
007050     END-IF.
007060 F429-CHECK-LEAP-YEAR-EX.
007070     EXIT.
007080*------------------------------------------------------------------*
007090 F500-PRINT-ONE-OVERDUE.
007100*------------------------------------------------------------------*
007110     MOVE SPACES                 TO WK-P-PRINT-AREA.
007120     MOVE HT-PATRON-ID (HS-IDX)  TO WK-P-OVD-PATRON.
007130     MOVE HT-ISBN (HS-IDX)       TO WK-P-OVD-ISBN.
007140     MOVE HT-CHECKOUT-DATE (HS-IDX) TO WK-P-OVD-CHECKOUT-DATE.
007150     MOVE WK-D-DUE-DATE          TO WK-P-OVD-DUE-DATE.
007160     MOVE "OVERDUE"              TO WK-P-OVD-LABEL.
007170     WRITE WK-P-RPT-LINE         FROM WK-P-PRINT-AREA.
007180 F599-PRINT-ONE-OVERDUE-EX.
007190     EXIT.
007200*------------------------------------------------------------------*
007210*LIB0128 - BOOK SEARCH INQUIRY LISTING (SECTION 5) - ADDED 21/06/2004.
007220*------------------------------------------------------------------*
007230 G000-PRINT-SEARCH-INQUIRY.
007240*------------------------------------------------------------------*
007250     MOVE SPACES                TO WK-P-PRINT-AREA.
007260     MOVE "BOOK SEARCH INQUIRY LISTING"  TO WK-P-STAT-LABEL.
007270     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
007280*
007290     PERFORM G100-RUN-ONE-INQUIRY
007300        THRU G199-RUN-ONE-INQUIRY-EX
007310        VARYING SQ-IDX FROM 1 BY 1
007320        UNTIL SQ-IDX > 4.
007330*
007340     MOVE SPACES                TO WK-P-PRINT-AREA.
007350     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
007360 G099-PRINT-SEARCH-INQUIRY-EX.
007370     EXIT.
007380*------------------------------------------------------------------*
007390 G100-RUN-ONE-INQUIRY.
007400*------------------------------------------------------------------*
007410     MOVE SPACES                TO WK-C-VSR-RECORD.
007420     MOVE WK-C-SRCH-STD-TYPE (SQ-IDX)  TO WK-C-VSR-TYPE.
007430     MOVE WK-C-SRCH-STD-QUERY (SQ-IDX) TO WK-C-VSR-QUERY.
007440     MOVE ZERO                  TO WK-C-VSR-MATCH-COUNT.
007450*
007460     CALL "CIRSRCH" USING WK-C-VSR-RECORD, BOOK-TABLE.
007470*
007480     PERFORM G150-PRINT-INQUIRY-HEADING
007490        THRU G159-PRINT-INQUIRY-HEADING-EX.
007500*
007510     IF  WK-C-VSR-MATCH-COUNT = ZERO
007520         PERFORM G180-PRINT-NO-MATCHES
007530            THRU G189-PRINT-NO-MATCHES-EX
007540     ELSE
007550         PERFORM G200-PRINT-ONE-SEARCH-RESULT
007560            THRU G299-PRINT-ONE-SEARCH-RESULT-EX
007570            VARYING SR-IDX FROM 1 BY 1
007580            UNTIL SR-IDX > WK-C-VSR-MATCH-COUNT
007590     END-IF.
007600 G199-RUN-ONE-INQUIRY-EX.
007610     EXIT.
007620*------------------------------------------------------------------*
007630 G150-PRINT-INQUIRY-HEADING.
007640*------------------------------------------------------------------*
007650     MOVE SPACES                TO WK-P-PRINT-AREA.
007660     MOVE "SEARCH TYPE:"        TO WK-P-SRC-HDR-LABEL.
007670     MOVE WK-C-VSR-TYPE         TO WK-P-SRC-HDR-TYPE.
007680     MOVE "QUERY:"              TO WK-P-SRC-HDR-QLABEL.
007690     MOVE WK-C-VSR-QUERY        TO WK-P-SRC-HDR-QUERY.
007700     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
007710 G159-PRINT-INQUIRY-HEADING-EX.
007720     EXIT.
007730*------------------------------------------------------------------*
007740 G180-PRINT-NO-MATCHES.
007750*------------------------------------------------------------------*
007760     MOVE SPACES                TO WK-P-PRINT-AREA.
007770     MOVE "     NO MATCHES FOUND" TO WK-P-PRINT-AREA (1:21).
007780     WRITE WK-P-RPT-LINE        FROM WK-P-PRINT-AREA.
007790 G189-PRINT-NO-MATCHES-EX.
007800     EXIT.
007810*------------------------------------------------------------------*
007820 G200-PRINT-ONE-SEARCH-RESULT.
007830*------------------------------------------------------------------*
007840     MOVE SPACES                 TO WK-P-PRINT-AREA.
007850     MOVE WK-C-VSR-R-ISBN (SR-IDX)   TO WK-P-SRC-ISBN.
007860     MOVE WK-C-VSR-R-TITLE (SR-IDX)  TO WK-P-SRC-TITLE.
007870     MOVE WK-C-VSR-R-AUTHOR (SR-IDX) TO WK-P-SRC-AUTHOR.
007880     MOVE WK-C-VSR-R-YEAR (SR-IDX)   TO WK-P-SRC-YEAR.
007890     WRITE WK-P-RPT-LINE         FROM WK-P-PRINT-AREA.
007900 G299-PRINT-ONE-SEARCH-RESULT-EX.
007910     EXIT.
007920*****************************************************************
007930*************** END OF PROGRAM SOURCE - CIRRPT *****************
007940*****************************************************************
