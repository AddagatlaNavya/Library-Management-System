000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120*****************************************************************
000130 PROGRAM-ID.     CIRRCMD.
000140 AUTHOR.         TOYELAR.
000150 INSTALLATION.   FOOTHILLS COUNTY LIBRARY - DATA PROCESSING.
000160 DATE-WRITTEN.   03 SEP 1998.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT BUILDS A PATRON'S
000210*               BOOK-RECOMMENDATION LIST FOR CIRRPT.  THREE
000220*               STRATEGIES ARE SUPPORTED - POPULARITY-BASED,
000230*               CONTENT-BASED (THE PATRON'S OWN BORROWING
000240*               HISTORY) AND A HYBRID OF THE TWO.  ONLY BOOKS
000250*               CURRENTLY AVAILABLE ARE EVER OFFERED.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300*LIB0081 - TOYELAR - 03/09/1998 - ORIGINAL ROUTINE - POPULARITY
000310*          AND CONTENT STRATEGIES ONLY, INTEGER SCORES.
000320*LIB0096 - NSAGAYA - 02/06/2004 - ADDED THE HYBRID STRATEGY
000330*          (RANK-WEIGHTED 0.6 CONTENT / 0.4 POPULARITY) AND
000340*          CHANGED THE OUTPUT SCORE TO A 2-DECIMAL PACKED FIELD
000350*          TO CARRY THE WEIGHTED VALUES (LIB0096 COPYBOOK CHANGE).
000360*          (Y2K REVIEW - NO DATE FIELDS HANDLED IN THIS ROUTINE -
000370*          N/A.)
000380*LIB0112 - NSAGAYA - 09/06/2004 - ADD WK-T-CM-ISBN-PARTS AND
000390*          WK-N-RANK-X REDEFINES FOR THE NEW HYBRID-SCORE TRACE
000400*          DISPLAY (UPSI-0 ON) USED WHILE TUNING LIB0096.
000410*================================================================
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  IBM-AS400.
000460 OBJECT-COMPUTER.  IBM-AS400.
000470 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000480                    UPSI-0 IS UPSI-SWITCH-0
000490                       ON  STATUS IS U0-ON
000500                       OFF STATUS IS U0-OFF.
000510*
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540 01  FILLER                      PIC X(24) VALUE
000550     "** PROGRAM CIRRCMD   **".
000560*
000570 01  WK-C-COMMON.
000580     COPY CIRCMWS.
000590*
000600*    -- CONTENT ENGINE RESULT (UP TO 2 X RECOMMEND-LIMIT) --
000610 01  WK-T-ENGINE-A.
000620     05  WK-N-ENGINE-A-COUNT        PIC 9(02) COMP VALUE ZERO.
000630     05  WK-T-ENGINE-A-ENTRY OCCURS 6 TIMES
000640                             INDEXED BY EA-IDX.
000650         10  WK-T-A-ISBN             PIC X(17).
000660         10  WK-T-A-SCORE            PIC 9(05) COMP.
000670*
000680*    -- POPULARITY ENGINE RESULT (UP TO 2 X RECOMMEND-LIMIT) --
000690 01  WK-T-ENGINE-B.
000700     05  WK-N-ENGINE-B-COUNT        PIC 9(02) COMP VALUE ZERO.
000710     05  WK-T-ENGINE-B-ENTRY OCCURS 6 TIMES
000720                             INDEXED BY EB-IDX.
000730         10  WK-T-B-ISBN             PIC X(17).
000740         10  WK-T-B-SCORE            PIC 9(05) COMP.
000750*
000760*    -- COMBINED (HYBRID) WORK LIST, ONE SLOT PER DISTINCT ISBN --
000770 01  WK-T-COMBINED.
000780     05  WK-N-COMBINED-COUNT        PIC 9(02) COMP VALUE ZERO.
000790     05  WK-T-COMBINED-ENTRY OCCURS 12 TIMES
000800                             INDEXED BY CM-IDX.
000810         10  WK-T-CM-ISBN            PIC X(17).
000820         10  WK-T-CM-ISBN-PARTS REDEFINES WK-T-CM-ISBN.
000830             15  WK-T-CM-ISBN-PREFIX   PIC X(14).
000840             15  WK-T-CM-ISBN-CHECK    PIC X(03).
000850         10  WK-T-CM-SCORE           PIC S9(05)V99 COMP-3.
000860         10  WK-C-CM-PICKED          PIC X(01).
000870             88  WK-C-CM-PICKED-YES         VALUE "Y".
000880             88  WK-C-CM-PICKED-NO          VALUE "N".
000890*
000900*    -- "ALREADY PICKED THIS ENGINE RUN" FLAG, ONE PER BOOK SLOT --
000910 01  WK-C-ENGINE-PICKED-TABLE.
000920     05  WK-C-ENGINE-PICKED OCCURS 2000 TIMES
000930                            PIC X(01).
000940*
000950 01  WK-C-WORK-AREA.
000960     05  WK-N-ENGINE-LIMIT          PIC 9(02) COMP VALUE ZERO.
000970     05  WK-N-RANK                  PIC 9(02) COMP VALUE ZERO.
000980     05  WK-N-RANK-X REDEFINES WK-N-RANK
000990                             PIC X(02).
001000     05  WK-N-BEST-IDX              PIC 9(05) COMP VALUE ZERO.
001010     05  WK-N-BEST-COUNT            PIC 9(05) COMP VALUE ZERO.
001020     05  WK-N-THIS-COUNT            PIC 9(05) COMP VALUE ZERO.
001030     05  WK-N-BEST-CM-IDX           PIC 9(02) COMP VALUE ZERO.
001040     05  WK-N-FOUND-CM-IDX          PIC 9(02) COMP VALUE ZERO.
001050     05  WK-N-OUTPUT-LIMIT          PIC 9(02) COMP VALUE ZERO.
001060     05  WK-N-OUTPUT-LIMIT-X REDEFINES WK-N-OUTPUT-LIMIT
001070                             PIC X(02).
001080     05  WK-N-PATRON-HIST-COUNT     PIC 9(05) COMP VALUE ZERO.
001090     05  WK-C-ALREADY-BORROWED      PIC X(01).
001100         88  WK-C-ALREADY-BORROWED-YES         VALUE "Y".
001110         88  WK-C-ALREADY-BORROWED-NO          VALUE "N".
001120     05  WK-C-ENGINE-DONE           PIC X(01).
001130         88  WK-C-ENGINE-DONE-YES              VALUE "Y".
001140         88  WK-C-ENGINE-DONE-NO               VALUE "N".
001150     05  WK-C-SELECT-DONE           PIC X(01).
001160         88  WK-C-SELECT-DONE-YES              VALUE "Y".
001170         88  WK-C-SELECT-DONE-NO               VALUE "N".
001180     05  WK-D-RANK-SCORE            PIC S9(05)V99 COMP-3 VALUE ZERO.
001190     05  WK-D-CONTENT-WEIGHT        PIC V99 VALUE .60.
001200     05  WK-D-POPULARITY-WEIGHT     PIC V99 VALUE .40.
001210*
001220*----------------------------------------------------------------*
001230 LINKAGE SECTION.
001240*----------------------------------------------------------------*
001250     COPY VCIRRC.
001260     COPY CIRBKTB.
001270     COPY CIRHITB.
001280*
001290*****************************************************************
001300 PROCEDURE DIVISION USING WK-C-VRC-RECORD, BOOK-TABLE, HIST-TABLE.
001310*****************************************************************
001320 MAIN-MODULE.
001330     PERFORM A000-PROCESS-CALLED-ROUTINE
001340        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001350     GOBACK.
001360*
001370*------------------------------------------------------------------*
001380 A000-PROCESS-CALLED-ROUTINE.
001390*------------------------------------------------------------------*
001400     MOVE ZERO                 TO WK-C-VRC-RESULT-COUNT
001410                                   WK-N-ENGINE-A-COUNT
001420                                   WK-N-ENGINE-B-COUNT
001430                                   WK-N-COMBINED-COUNT.
001440*
001450     EVALUATE TRUE
001460         WHEN WK-C-VRC-POPULARITY
001470             MOVE WK-C-VRC-LIMIT     TO WK-N-ENGINE-LIMIT
001480             PERFORM Z100-CLAMP-ENGINE-LIMIT
001490                THRU Z199-CLAMP-ENGINE-LIMIT-EX
001500             PERFORM B000-RUN-POPULARITY-ENGINE
001510                THRU B099-RUN-POPULARITY-ENGINE-EX
001520             PERFORM G000-BUILD-FROM-POPULARITY
001530                THRU G099-BUILD-FROM-POPULARITY-EX
001540         WHEN WK-C-VRC-CONTENT
001550             MOVE WK-C-VRC-LIMIT     TO WK-N-ENGINE-LIMIT
001560             PERFORM Z100-CLAMP-ENGINE-LIMIT
001570                THRU Z199-CLAMP-ENGINE-LIMIT-EX
001580             PERFORM C000-RUN-CONTENT-ENGINE
001590                THRU C099-RUN-CONTENT-ENGINE-EX
001600             PERFORM H000-BUILD-FROM-CONTENT
001610                THRU H099-BUILD-FROM-CONTENT-EX
001620         WHEN WK-C-VRC-HYBRID
001630             COMPUTE WK-N-ENGINE-LIMIT = WK-C-VRC-LIMIT * 2
001640             PERFORM Z100-CLAMP-ENGINE-LIMIT
001650                THRU Z199-CLAMP-ENGINE-LIMIT-EX
001660             PERFORM B000-RUN-POPULARITY-ENGINE
001670                THRU B099-RUN-POPULARITY-ENGINE-EX
001680             PERFORM C000-RUN-CONTENT-ENGINE
001690                THRU C099-RUN-CONTENT-ENGINE-EX
001700             PERFORM E000-COMBINE-ENGINES
001710                THRU E099-COMBINE-ENGINES-EX
001720             PERFORM F000-SELECT-TOP-N-COMBINED
001730                THRU F099-SELECT-TOP-N-COMBINED-EX
001740     END-EVALUATE.
001750 A099-PROCESS-CALLED-ROUTINE-EX.
001760     EXIT.
001770*------------------------------------------------------------------*
001780 Z100-CLAMP-ENGINE-LIMIT.
001790*------------------------------------------------------------------*
001800     IF  WK-N-ENGINE-LIMIT > 6
001810         MOVE 6                TO WK-N-ENGINE-LIMIT
001820     END-IF.
001830 Z199-CLAMP-ENGINE-LIMIT-EX.
001840     EXIT.
001850*------------------------------------------------------------------*
001860 B000-RUN-POPULARITY-ENGINE.
001870*------------------------------------------------------------------*
001880     MOVE ZERO                 TO WK-N-ENGINE-B-COUNT.
001890     PERFORM B010-CLEAR-PICKED
001900        THRU B019-CLEAR-PICKED-EX
001910        VARYING BK-IDX FROM 1 BY 1
001920        UNTIL BK-IDX > WK-N-BOOK-COUNT.
001930     SET WK-C-ENGINE-DONE-NO    TO TRUE.
001940     PERFORM B100-SELECT-ONE-POPULAR
001950        THRU B199-SELECT-ONE-POPULAR-EX
001960        VARYING WK-N-RANK FROM 1 BY 1
001970        UNTIL WK-N-RANK > WK-N-ENGINE-LIMIT
001980        OR  WK-C-ENGINE-DONE-YES.
001990 B099-RUN-POPULARITY-ENGINE-EX.
002000     EXIT.
002010*------------------------------------------------------------------*
002020 B010-CLEAR-PICKED.
002030*------------------------------------------------------------------*
002040     MOVE "N"                  TO WK-C-ENGINE-PICKED (BK-IDX).
002050 B019-CLEAR-PICKED-EX.
002060     EXIT.
002070*------------------------------------------------------------------*
002080 B100-SELECT-ONE-POPULAR.
002090*------------------------------------------------------------------*
002100     MOVE ZERO                 TO WK-N-BEST-IDX
002110                                   WK-N-BEST-COUNT.
002120     PERFORM B110-SCAN-FOR-BEST
002130        THRU B119-SCAN-FOR-BEST-EX
002140        VARYING BK-IDX FROM 1 BY 1
002150        UNTIL BK-IDX > WK-N-BOOK-COUNT.
002160*
002170     IF  WK-N-BEST-IDX = ZERO
002180         SET WK-C-ENGINE-DONE-YES TO TRUE
002190     ELSE
002200         ADD 1                 TO WK-N-ENGINE-B-COUNT
002210         SET EB-IDX             TO WK-N-ENGINE-B-COUNT
002220         MOVE BT-ISBN (WK-N-BEST-IDX)  TO WK-T-B-ISBN (EB-IDX)
002230         MOVE WK-N-BEST-COUNT           TO WK-T-B-SCORE (EB-IDX)
002240         MOVE "Y"              TO WK-C-ENGINE-PICKED (WK-N-BEST-IDX)
002250     END-IF.
002260 B199-SELECT-ONE-POPULAR-EX.
002270     EXIT.
002280*------------------------------------------------------------------*
002290 B110-SCAN-FOR-BEST.
002300*------------------------------------------------------------------*
002310     IF  BT-STATUS (BK-IDX) = "A"
002320         AND  WK-C-ENGINE-PICKED (BK-IDX) = "N"
002330         PERFORM B120-CHECK-NOT-BORROWED
002340            THRU B129-CHECK-NOT-BORROWED-EX
002350         IF  WK-C-ALREADY-BORROWED-NO
002360             PERFORM B130-COUNT-BORROWS
002370                THRU B139-COUNT-BORROWS-EX
002380             IF  WK-N-BEST-IDX = ZERO
002390                 OR  WK-N-THIS-COUNT > WK-N-BEST-COUNT
002400                 SET WK-N-BEST-IDX TO BK-IDX
002410                 MOVE WK-N-THIS-COUNT TO WK-N-BEST-COUNT
002420             END-IF
002430         END-IF
002440     END-IF.
002450 B119-SCAN-FOR-BEST-EX.
002460     EXIT.
002470*------------------------------------------------------------------*
002480 B120-CHECK-NOT-BORROWED.
002490*------------------------------------------------------------------*
002500     SET WK-C-ALREADY-BORROWED-NO TO TRUE.
002510     PERFORM B121-SCAN-HIST-FOR-BORROWED
002520        THRU B129-CHECK-NOT-BORROWED-EX
002530        VARYING HS-IDX FROM 1 BY 1
002540        UNTIL HS-IDX > WK-N-HIST-COUNT
002550        OR  WK-C-ALREADY-BORROWED-YES.
002560     GO TO B129-CHECK-NOT-BORROWED-EX.
002570 B121-SCAN-HIST-FOR-BORROWED.
002580     IF  HT-PATRON-ID (HS-IDX) = WK-C-VRC-PATRON-ID
002590         AND  HT-ISBN (HS-IDX) = BT-ISBN (BK-IDX)
002600         SET WK-C-ALREADY-BORROWED-YES TO TRUE
002610     END-IF.
002620 B129-CHECK-NOT-BORROWED-EX.
002630     EXIT.
002640*------------------------------------------------------------------*
002650 B130-COUNT-BORROWS.
002660*------------------------------------------------------------------*
002670     MOVE ZERO                 TO WK-N-THIS-COUNT.
002680     PERFORM B131-COUNT-ONE-BORROW
002690        THRU B139-COUNT-BORROWS-EX
002700        VARYING HS-IDX FROM 1 BY 1
002710        UNTIL HS-IDX > WK-N-HIST-COUNT.
002720     GO TO B139-COUNT-BORROWS-EX.
002730 B131-COUNT-ONE-BORROW.
002740     IF  HT-ISBN (HS-IDX) = BT-ISBN (BK-IDX)
002750         ADD 1                 TO WK-N-THIS-COUNT
002760     END-IF.
002770 B139-COUNT-BORROWS-EX.
002780     EXIT.
002790*------------------------------------------------------------------*
002800 C000-RUN-CONTENT-ENGINE.
002810*------------------------------------------------------------------*
002820     MOVE ZERO                 TO WK-N-ENGINE-A-COUNT
002830                                   WK-N-PATRON-HIST-COUNT.
002840     PERFORM C100-COUNT-PATRON-HIST
002850        THRU C199-COUNT-PATRON-HIST-EX
002860        VARYING HS-IDX FROM 1 BY 1
002870        UNTIL HS-IDX > WK-N-HIST-COUNT.
002880*
002890     IF  WK-N-PATRON-HIST-COUNT = ZERO
002900         GO TO C099-RUN-CONTENT-ENGINE-EX
002910     END-IF.
002920*
002930     PERFORM C200-ADD-ONE-CANDIDATE
002940        THRU C299-ADD-ONE-CANDIDATE-EX
002950        VARYING BK-IDX FROM 1 BY 1
002960        UNTIL BK-IDX > WK-N-BOOK-COUNT
002970        OR  WK-N-ENGINE-A-COUNT >= WK-N-ENGINE-LIMIT.
002980 C099-RUN-CONTENT-ENGINE-EX.
002990     EXIT.
003000*------------------------------------------------------------------*
003010 C100-COUNT-PATRON-HIST.
003020*------------------------------------------------------------------*
003030     IF  HT-PATRON-ID (HS-IDX) = WK-C-VRC-PATRON-ID
003040         ADD 1                 TO WK-N-PATRON-HIST-COUNT
003050     END-IF.
003060 C199-COUNT-PATRON-HIST-EX.
003070     EXIT.
003080*------------------------------------------------------------------*
003090 C200-ADD-ONE-CANDIDATE.
003100*------------------------------------------------------------------*
003110     IF  BT-STATUS (BK-IDX) = "A"
003120         ADD 1                 TO WK-N-ENGINE-A-COUNT
003130         SET EA-IDX             TO WK-N-ENGINE-A-COUNT
003140         MOVE BT-ISBN (BK-IDX)           TO WK-T-A-ISBN (EA-IDX)
003150         MOVE WK-N-PATRON-HIST-COUNT     TO WK-T-A-SCORE (EA-IDX)
003160     END-IF.
003170 C299-ADD-ONE-CANDIDATE-EX.
003180     EXIT.
003190*------------------------------------------------------------------*
003200 E000-COMBINE-ENGINES.
003210*------------------------------------------------------------------*
003220     MOVE ZERO                 TO WK-N-COMBINED-COUNT.
003230     PERFORM E100-SEED-FROM-CONTENT
003240        THRU E199-SEED-FROM-CONTENT-EX
003250        VARYING EA-IDX FROM 1 BY 1
003260        UNTIL EA-IDX > WK-N-ENGINE-A-COUNT.
003270     PERFORM E200-MERGE-FROM-POPULARITY
003280        THRU E299-MERGE-FROM-POPULARITY-EX
003290        VARYING EB-IDX FROM 1 BY 1
003300        UNTIL EB-IDX > WK-N-ENGINE-B-COUNT.
003310 E099-COMBINE-ENGINES-EX.
003320     EXIT.
003330*------------------------------------------------------------------*
003340 E100-SEED-FROM-CONTENT.
003350*------------------------------------------------------------------*
003360     COMPUTE WK-D-RANK-SCORE =
003370         (WK-N-ENGINE-A-COUNT - EA-IDX + 1) * WK-D-CONTENT-WEIGHT.
003380     ADD 1                     TO WK-N-COMBINED-COUNT.
003390     SET CM-IDX                 TO WK-N-COMBINED-COUNT.
003400     MOVE WK-T-A-ISBN (EA-IDX) TO WK-T-CM-ISBN (CM-IDX).
003410     MOVE WK-D-RANK-SCORE      TO WK-T-CM-SCORE (CM-IDX).
003420     SET WK-C-CM-PICKED-NO (CM-IDX) TO TRUE.
003430 E199-SEED-FROM-CONTENT-EX.
003440     EXIT.
003450*------------------------------------------------------------------*
003460 E200-MERGE-FROM-POPULARITY.
003470*------------------------------------------------------------------*
003480     COMPUTE WK-D-RANK-SCORE =
003490         (WK-N-ENGINE-B-COUNT - EB-IDX + 1) * WK-D-POPULARITY-WEIGHT.
003500     MOVE ZERO                 TO WK-N-FOUND-CM-IDX.
003510     PERFORM E210-FIND-EXISTING
003520        THRU E219-FIND-EXISTING-EX
003530        VARYING CM-IDX FROM 1 BY 1
003540        UNTIL CM-IDX > WK-N-COMBINED-COUNT.
003550*
003560     IF  WK-N-FOUND-CM-IDX NOT = ZERO
003570         ADD WK-D-RANK-SCORE   TO WK-T-CM-SCORE (WK-N-FOUND-CM-IDX)
003580     ELSE
003590         ADD 1                 TO WK-N-COMBINED-COUNT
003600         SET CM-IDX             TO WK-N-COMBINED-COUNT
003610         MOVE WK-T-B-ISBN (EB-IDX)  TO WK-T-CM-ISBN (CM-IDX)
003620         MOVE WK-D-RANK-SCORE       TO WK-T-CM-SCORE (CM-IDX)
003630         SET WK-C-CM-PICKED-NO (CM-IDX) TO TRUE
003640     END-IF.
003650 E299-MERGE-FROM-POPULARITY-EX.
003660     EXIT.
003670*------------------------------------------------------------------*
003680 E210-FIND-EXISTING.
003690*------------------------------------------------------------------*
003700     IF  WK-T-CM-ISBN (CM-IDX) = WK-T-B-ISBN (EB-IDX)
003710         SET WK-N-FOUND-CM-IDX TO CM-IDX
003720     END-IF.
003730 E219-FIND-EXISTING-EX.
003740     EXIT.
003750*------------------------------------------------------------------*
003760 F000-SELECT-TOP-N-COMBINED.
003770*------------------------------------------------------------------*
003780     MOVE WK-C-VRC-LIMIT        TO WK-N-OUTPUT-LIMIT.
003790     IF  WK-N-OUTPUT-LIMIT > 3
003800         MOVE 3                 TO WK-N-OUTPUT-LIMIT
003810     END-IF.
003820     SET WK-C-SELECT-DONE-NO     TO TRUE.
003830     PERFORM F100-SELECT-ONE-COMBINED
003840        THRU F199-SELECT-ONE-COMBINED-EX
003850        VARYING WK-N-RANK FROM 1 BY 1
003860        UNTIL WK-N-RANK > WK-N-OUTPUT-LIMIT
003870        OR  WK-C-SELECT-DONE-YES.
003880 F099-SELECT-TOP-N-COMBINED-EX.
003890     EXIT.
003900*------------------------------------------------------------------*
003910 F100-SELECT-ONE-COMBINED.
003920*------------------------------------------------------------------*
003930     MOVE ZERO                 TO WK-N-BEST-CM-IDX.
003940     PERFORM F110-SCAN-FOR-BEST-COMBINED
003950        THRU F119-SCAN-FOR-BEST-COMBINED-EX
003960        VARYING CM-IDX FROM 1 BY 1
003970        UNTIL CM-IDX > WK-N-COMBINED-COUNT.
003980*
003990     IF  WK-N-BEST-CM-IDX = ZERO
004000         SET WK-C-SELECT-DONE-YES TO TRUE
004010     ELSE
004020         ADD 1                 TO WK-C-VRC-RESULT-COUNT
004030         SET RC-IDX             TO WK-C-VRC-RESULT-COUNT
004040         MOVE WK-T-CM-ISBN (WK-N-BEST-CM-IDX)
004050                                TO WK-C-VRC-R-ISBN (RC-IDX)
004060         MOVE WK-T-CM-SCORE (WK-N-BEST-CM-IDX)
004070                                TO WK-C-VRC-R-SCORE (RC-IDX)
004080         PERFORM F200-FIND-BOOK-BY-ISBN
004090            THRU F299-FIND-BOOK-BY-ISBN-EX
004100         SET WK-C-CM-PICKED-YES (WK-N-BEST-CM-IDX) TO TRUE
004110     END-IF.
004120 F199-SELECT-ONE-COMBINED-EX.
004130     EXIT.
004140*------------------------------------------------------------------*
004150 F110-SCAN-FOR-BEST-COMBINED.
004160*------------------------------------------------------------------*
004170     IF  WK-C-CM-PICKED-NO (CM-IDX)
004180         IF  WK-N-BEST-CM-IDX = ZERO
004190             SET WK-N-BEST-CM-IDX  TO CM-IDX
004200         ELSE
004210             IF  WK-T-CM-SCORE (CM-IDX) > WK-T-CM-SCORE (WK-N-BEST-CM-IDX)
004220                 SET WK-N-BEST-CM-IDX TO CM-IDX
004230             END-IF
004240         END-IF
004250     END-IF.
004260 F119-SCAN-FOR-BEST-COMBINED-EX.
004270     EXIT.
004280*------------------------------------------------------------------*
004290 F200-FIND-BOOK-BY-ISBN.
004300*------------------------------------------------------------------*
004310     MOVE SPACES                TO WK-C-VRC-R-TITLE (RC-IDX)
004320                                    WK-C-VRC-R-AUTHOR (RC-IDX).
004330     PERFORM F210-SCAN-FOR-ISBN
004340        THRU F219-SCAN-FOR-ISBN-EX
004350        VARYING BK-IDX FROM 1 BY 1
004360        UNTIL BK-IDX > WK-N-BOOK-COUNT.
004370 F299-FIND-BOOK-BY-ISBN-EX.
004380     EXIT.
004390*------------------------------------------------------------------*
004400 F210-SCAN-FOR-ISBN.
004410*------------------------------------------------------------------*
004420     IF  BT-ISBN (BK-IDX) = WK-C-VRC-R-ISBN (RC-IDX)
004430         MOVE BT-TITLE (BK-IDX)  TO WK-C-VRC-R-TITLE (RC-IDX)
004440         MOVE BT-AUTHOR (BK-IDX) TO WK-C-VRC-R-AUTHOR (RC-IDX)
004450     END-IF.
004460 F219-SCAN-FOR-ISBN-EX.
004470     EXIT.
004480*------------------------------------------------------------------*
004490 G000-BUILD-FROM-POPULARITY.
004500*------------------------------------------------------------------*
004510     PERFORM G100-COPY-ONE-FROM-B
004520        THRU G199-COPY-ONE-FROM-B-EX
004530        VARYING EB-IDX FROM 1 BY 1
004540        UNTIL EB-IDX > WK-N-ENGINE-B-COUNT
004550        OR  WK-C-VRC-RESULT-COUNT >= 3.
004560 G099-BUILD-FROM-POPULARITY-EX.
004570     EXIT.
004580*------------------------------------------------------------------*
004590 G100-COPY-ONE-FROM-B.
004600*------------------------------------------------------------------*
004610     ADD 1                      TO WK-C-VRC-RESULT-COUNT.
004620     SET RC-IDX                  TO WK-C-VRC-RESULT-COUNT.
004630     MOVE WK-T-B-ISBN (EB-IDX)  TO WK-C-VRC-R-ISBN (RC-IDX).
004640     MOVE WK-T-B-SCORE (EB-IDX) TO WK-C-VRC-R-SCORE (RC-IDX).
004650     PERFORM F200-FIND-BOOK-BY-ISBN
004660        THRU F299-FIND-BOOK-BY-ISBN-EX.
004670 G199-COPY-ONE-FROM-B-EX.
004680     EXIT.
004690*------------------------------------------------------------------*
004700 H000-BUILD-FROM-CONTENT.
004710*------------------------------------------------------------------*
004720     PERFORM H100-COPY-ONE-FROM-A
004730        THRU H199-COPY-ONE-FROM-A-EX
004740        VARYING EA-IDX FROM 1 BY 1
004750        UNTIL EA-IDX > WK-N-ENGINE-A-COUNT
004760        OR  WK-C-VRC-RESULT-COUNT >= 3.
004770 H099-BUILD-FROM-CONTENT-EX.
004780     EXIT.
004790*------------------------------------------------------------------*
004800 H100-COPY-ONE-FROM-A.
004810*------------------------------------------------------------------*
004820     ADD 1                      TO WK-C-VRC-RESULT-COUNT.
004830     SET RC-IDX                  TO WK-C-VRC-RESULT-COUNT.
004840     MOVE WK-T-A-ISBN (EA-IDX)  TO WK-C-VRC-R-ISBN (RC-IDX).
004850     MOVE WK-T-A-SCORE (EA-IDX) TO WK-C-VRC-R-SCORE (RC-IDX).
004860     PERFORM F200-FIND-BOOK-BY-ISBN
004870        THRU F299-FIND-BOOK-BY-ISBN-EX.
004880 H199-COPY-ONE-FROM-A-EX.
004890     EXIT.
004900*****************************************************************
004910*************** END OF PROGRAM SOURCE - CIRRCMD ****************
004920*****************************************************************
